000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVPERM.
000400 AUTHOR.         S K NG.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   02 MAR 1990.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MAP ONE TEMPORAL
001100*               ROLE TO ITS SET OF INHERITED PERMISSIONS.
001200*               EXACT-NAME TABLE LOOKUP FIRST, THEN KEYWORD
001300*               FALLBACKS WHEN THE ROLE IS NOT ONE OF THE
001400*               FIVE NAMED ROLES.  CALLED BY TAPBATCH ONLY
001500*               WHEN THE EMERGENCY-OVERRIDE PATH WAS TAKEN.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG    DEV     DATE        DESCRIPTION
002100* ------ ------- ----------  -------------------------------------
002200* AP0004 - SKN     - 02/03/1990 - INITIAL VERSION, FIVE NAMED
002300*                   ROLES.
002400* AP0013 - SKN     - 15/10/1990 - ADDED THE KEYWORD FALLBACK
002500*                   PASS FOR UNRECOGNISED ROLE NAMES.
002600* AP0021 - TVK     - 07/04/1992 - DEDUPLICATION ADDED - A ROLE
002700*                   MATCHING TWO FALLBACK KEYWORDS WAS RETURNING
002800*                   THE SAME PERMISSION TWICE.  REQ#AP-0057.
002900* AP9803 - MCL     - 04/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
003000*                   THIS ROUTINE, NO CHANGE REQUIRED.
003100* AP0047 - TVK     - 11/06/2001 - RECOMPILED AFTER THE PERM
003200*                   LIST WAS WIDENED FROM 6 TO 8 ENTRIES.
003300* AP0128 - SKN     - 17/07/2016 - COMMENT CLARIFICATION ONLY
003400*                   AFTER A SUPPORT QUESTION ON THE "ONCALL_"
003500*                   PREFIX TEST.
003600* AP0173 - MCL     - 11/09/2025 - FALLBACK KEYWORDS AND LENGTHS
003700*                   MOVED INTO A LITERAL TABLE, AS TAPVRULE DOES
003800*                   FOR ITS RISK KEYWORDS - ONE PLACE TO CHANGE
003900*                   A FALLBACK TERM INSTEAD OF FOUR.
004000* AP0177 - TVK     - 05/06/2026 - BROKE OUT THE EXACT-ROLE, ROLE-
004100*                   CONTAINS AND PERMISSION-DEDUP LOOP BODIES
004200*                   (B010, D010, E110, E210, F110) TO DROP THE
004300*                   IN-LINE PERFORM/END-PERFORM, SAME STANDARDS
004400*                   REVIEW AS TAPBATCH AP0190.
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                      ON  STATUS IS WK-C-PERM-TRACE
005500                      OFF STATUS IS WK-C-PERM-NOTRACE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
005900*
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400*
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                         PIC X(24) VALUE
006800     "** PROGRAM TAPVPERM  **".
006900*
007000 01  WK-C-WORK-AREA.
007100     05  WK-C-EXACT-SW              PIC X(01) VALUE "N".
007200         88  WK-C-EXACT-MATCHED               VALUE "Y".
007300     05  WK-C-DUP-SW                PIC X(01) VALUE "N".
007400         88  WK-C-ALREADY-PRESENT              VALUE "Y".
007500*
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-PERM-IX               PIC S9(02) COMP.
007800     05  WK-N-ROLE-IX               PIC S9(02) COMP.
007900     05  WK-N-SCAN-IX               PIC S9(02) COMP.
008000     05  WK-N-SUB-POS               PIC S9(02) COMP.
008100     05  WK-N-SUB-MAX               PIC S9(02) COMP.
008200*
008300 01  WK-C-CONTAINS-SW               PIC X(01) VALUE "N".
008400     88  WK-C-KEYWORD-CONTAINED               VALUE "Y".
008500 01  WK-C-SEARCH-KEYWORD            PIC X(10) VALUE SPACES.
008600 01  WK-N-SEARCH-LEN                PIC S9(02) COMP VALUE ZERO.
008700 01  WK-C-CANDIDATE-PERM            PIC X(30) VALUE SPACES.
008800*
008900*    FIVE EXACT-NAME ROLES, EACH WITH ITS OWN PERMISSION LIST -
009000*    HELD AS A TABLE OF GROUPS, ONE GROUP PER ROLE.
009100 01  WK-C-ROLE-TABLE.
009200     05  WK-C-ROLE-ENTRY OCCURS 5 TIMES.
009300         10  WK-C-ROLE-NAME         PIC X(24).
009400         10  WK-C-ROLE-PERM-CNT     PIC 9(01).
009500         10  WK-C-ROLE-PERM OCCURS 4 TIMES PIC X(30).
009600*
009700 01  WK-C-ROLE-TABLE-VALUES REDEFINES WK-C-ROLE-TABLE.
009800     05  FILLER                     PIC X(620).
009900*
010000*    FALLBACK-KEYWORD LITERAL TABLE, BUILT AND REDEFINED THE
010100*    SAME WAY TAPVRULE BUILDS ITS RISK-FACTOR KEYWORD LIST -
010200*    ONE LINE, ONE REDEFINES, NO PER-ELEMENT VALUE CLAUSE.
010300*    SLOT 1=INCIDENT 2=RESPONDER 3=SECURITY 4=LEAD.
010400 01  WK-C-FALLBACK-KEYWORD-LIST     PIC X(40) VALUE
010500     "incident  responder security  lead      ".
010600 01  WK-C-FALLBACK-KEYWORD-TABLE REDEFINES
010700           WK-C-FALLBACK-KEYWORD-LIST.
010800     05  WK-C-FALLBACK-KEYWORD OCCURS 4 TIMES PIC X(10).
010900 01  WK-N-FALLBACK-LEN-LIST          PIC 9(08) VALUE 08090804.
011000 01  WK-N-FALLBACK-LEN-TABLE REDEFINES WK-N-FALLBACK-LEN-LIST.
011100     05  WK-N-FALLBACK-LEN OCCURS 4 TIMES PIC 9(02).
011200*
011300 EJECT
011400 LINKAGE SECTION.
011500*****************
011600     COPY LKVPERM.
011700*
011800 EJECT
011900****************************************
012000 PROCEDURE DIVISION USING LK-VPERM-RECORD.
012100****************************************
012200 MAIN-MODULE.
012300     PERFORM A000-LOAD-ROLE-TABLE
012400        THRU A000-LOAD-ROLE-TABLE-EX.
012500     MOVE ZERO   TO LK-VPERM-PERM-COUNT.
012600     MOVE "N"    TO WK-C-EXACT-SW.
012700*
012800     PERFORM B000-TRY-EXACT-ROLE
012900        THRU B000-TRY-EXACT-ROLE-EX
013000        VARYING WK-N-ROLE-IX FROM 1 BY 1
013100        UNTIL WK-N-ROLE-IX > 5 OR WK-C-EXACT-MATCHED.
013200*
013300     IF NOT WK-C-EXACT-MATCHED
013400         PERFORM C000-TRY-KEYWORD-FALLBACKS
013500            THRU C000-TRY-KEYWORD-FALLBACKS-EX.
013600*
013700     GOBACK.
013800*
013900*-----------------------------------------------------------------
014000 A000-LOAD-ROLE-TABLE.
014100*-----------------------------------------------------------------
014200*    THE FIVE NAMED ROLES FROM THE CONTEXTUAL-INTEGRITY POLICY
014300*    (SEE BUSINESS RULES U4).  BUILT BY MOVE, NOT BY VALUE
014400*    CLAUSE, BECAUSE EACH GROUP'S PERMISSION COUNT DIFFERS.
014500     MOVE SPACES TO WK-C-ROLE-TABLE-VALUES.
014600*
014700     MOVE "incident_responder     " TO WK-C-ROLE-NAME(1).
014800     MOVE 3 TO WK-C-ROLE-PERM-CNT(1).
014900     MOVE "incident_investigation       " TO WK-C-ROLE-PERM(1, 1).
015000     MOVE "system_access_override        " TO WK-C-ROLE-PERM(1, 2).
015100     MOVE "log_analysis                  " TO WK-C-ROLE-PERM(1, 3).
015200*
015300     MOVE "security_incident_lead  " TO WK-C-ROLE-NAME(2).
015400     MOVE 4 TO WK-C-ROLE-PERM-CNT(2).
015500     MOVE "security_override             " TO WK-C-ROLE-PERM(2, 1).
015600     MOVE "evidence_collection            " TO WK-C-ROLE-PERM(2, 2).
015700     MOVE "system_isolation               " TO WK-C-ROLE-PERM(2, 3).
015800     MOVE "incident_investigation         " TO WK-C-ROLE-PERM(2, 4).
015900*
016000     MOVE "acting_supervisor       " TO WK-C-ROLE-NAME(3).
016100     MOVE 2 TO WK-C-ROLE-PERM-CNT(3).
016200     MOVE "manage_team                    " TO WK-C-ROLE-PERM(3, 1).
016300     MOVE "approve_requests                " TO WK-C-ROLE-PERM(3, 2).
016400*
016500     MOVE "acting_manager          " TO WK-C-ROLE-NAME(4).
016600     MOVE 3 TO WK-C-ROLE-PERM-CNT(4).
016700     MOVE "manage_team                    " TO WK-C-ROLE-PERM(4, 1).
016800     MOVE "approve_requests                " TO WK-C-ROLE-PERM(4, 2).
016900     MOVE "access_management_reports      " TO WK-C-ROLE-PERM(4, 3).
017000*
017100     MOVE "oncall_critical         " TO WK-C-ROLE-NAME(5).
017200     MOVE 2 TO WK-C-ROLE-PERM-CNT(5).
017300     MOVE "emergency_full_hospital_access  "
017400          TO WK-C-ROLE-PERM(5, 1).
017500     MOVE "emergency_modify_any_record     "
017600          TO WK-C-ROLE-PERM(5, 2).
017700 A000-LOAD-ROLE-TABLE-EX.
017800     EXIT.
017900*-----------------------------------------------------------------
018000 B000-TRY-EXACT-ROLE.
018100*-----------------------------------------------------------------
018200     IF LK-VPERM-ROLE = WK-C-ROLE-NAME(WK-N-ROLE-IX)
018300         MOVE "Y" TO WK-C-EXACT-SW
018400         PERFORM B010-ADD-ONE-EXACT-PERM
018500            VARYING WK-N-PERM-IX FROM 1 BY 1
018600            UNTIL WK-N-PERM-IX > WK-C-ROLE-PERM-CNT(WK-N-ROLE-IX)
018700     END-IF.
018800 B000-TRY-EXACT-ROLE-EX.
018900     EXIT.
019000*-----------------------------------------------------------------
019100 B010-ADD-ONE-EXACT-PERM.                                           AP0177
019200*-----------------------------------------------------------------
019300     ADD 1 TO LK-VPERM-PERM-COUNT.
019400     MOVE WK-C-ROLE-PERM(WK-N-ROLE-IX, WK-N-PERM-IX)
019500          TO LK-VPERM-PERMS(LK-VPERM-PERM-COUNT).
019600 B010-ADD-ONE-EXACT-PERM-EX.                                        AP0177
019700     EXIT.
019800*-----------------------------------------------------------------
019900 C000-TRY-KEYWORD-FALLBACKS.
020000*-----------------------------------------------------------------
020100*    THREE FALLBACK TESTS, CUMULATIVE - A ROLE NAME CAN PICK UP
020200*    MORE THAN ONE PERMISSION SET.  (AP0021 - DEDUP ON ADD.)
020300*    KEYWORDS AND LENGTHS COME OUT OF THE FALLBACK-KEYWORD TABLE
020400*    RATHER THAN A FRESH MOVE EACH TIME - SLOT 1=INCIDENT,
020500*    2=RESPONDER, 3=SECURITY, 4=LEAD.
020600     MOVE WK-C-FALLBACK-KEYWORD(1) TO WK-C-SEARCH-KEYWORD.
020700     MOVE WK-N-FALLBACK-LEN(1)     TO WK-N-SEARCH-LEN.
020800     PERFORM D000-ROLE-CONTAINS THRU D000-ROLE-CONTAINS-EX.
020900     IF WK-C-KEYWORD-CONTAINED
021000         PERFORM E100-ADD-INCIDENT-RESP-PERMS
021100            THRU E100-ADD-INCIDENT-RESP-PERMS-EX
021200     ELSE
021300         MOVE WK-C-FALLBACK-KEYWORD(2) TO WK-C-SEARCH-KEYWORD
021400         MOVE WK-N-FALLBACK-LEN(2)     TO WK-N-SEARCH-LEN
021500         PERFORM D000-ROLE-CONTAINS THRU D000-ROLE-CONTAINS-EX
021600         IF WK-C-KEYWORD-CONTAINED
021700             PERFORM E100-ADD-INCIDENT-RESP-PERMS
021800                THRU E100-ADD-INCIDENT-RESP-PERMS-EX
021900         END-IF
022000     END-IF.
022100*
022200     MOVE WK-C-FALLBACK-KEYWORD(3) TO WK-C-SEARCH-KEYWORD.
022300     MOVE WK-N-FALLBACK-LEN(3)     TO WK-N-SEARCH-LEN.
022400     PERFORM D000-ROLE-CONTAINS THRU D000-ROLE-CONTAINS-EX.
022500     IF WK-C-KEYWORD-CONTAINED
022600         MOVE WK-C-FALLBACK-KEYWORD(4) TO WK-C-SEARCH-KEYWORD
022700         MOVE WK-N-FALLBACK-LEN(4)     TO WK-N-SEARCH-LEN
022800         PERFORM D000-ROLE-CONTAINS THRU D000-ROLE-CONTAINS-EX
022900         IF WK-C-KEYWORD-CONTAINED
023000             PERFORM E200-ADD-SECURITY-LEAD-PERMS
023100                THRU E200-ADD-SECURITY-LEAD-PERMS-EX
023200         END-IF
023300     END-IF.
023400*
023500     IF LK-VPERM-ROLE (1:7) = "oncall_"
023600         PERFORM E300-ADD-ONCALL-BASIC-PERM
023700            THRU E300-ADD-ONCALL-BASIC-PERM-EX.
023800 C000-TRY-KEYWORD-FALLBACKS-EX.
023900     EXIT.
024000*-----------------------------------------------------------------
024100 D000-ROLE-CONTAINS.
024200*-----------------------------------------------------------------
024300*    TRUE IF WK-C-SEARCH-KEYWORD (LENGTH WK-N-SEARCH-LEN) OCCURS
024400*    ANYWHERE WITHIN LK-VPERM-ROLE (24 CHARACTERS).
024500     MOVE "N" TO WK-C-CONTAINS-SW.
024600     COMPUTE WK-N-SUB-MAX = 24 - WK-N-SEARCH-LEN + 1.
024700     PERFORM D010-CHECK-ONE-ROLE-POSITION
024800        VARYING WK-N-SUB-POS FROM 1 BY 1
024900        UNTIL WK-N-SUB-POS > WK-N-SUB-MAX
025000           OR WK-C-KEYWORD-CONTAINED.
025100 D000-ROLE-CONTAINS-EX.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 D010-CHECK-ONE-ROLE-POSITION.                                      AP0177
025500*-----------------------------------------------------------------
025600     IF LK-VPERM-ROLE (WK-N-SUB-POS : WK-N-SEARCH-LEN)
025700           = WK-C-SEARCH-KEYWORD (1 : WK-N-SEARCH-LEN)
025800         MOVE "Y" TO WK-C-CONTAINS-SW
025900     END-IF.
026000 D010-CHECK-ONE-ROLE-POSITION-EX.                                   AP0177
026100     EXIT.
026200*-----------------------------------------------------------------
026300 E100-ADD-INCIDENT-RESP-PERMS.
026400*-----------------------------------------------------------------
026500     PERFORM E110-ADD-ONE-INCIDENT-RESP-PERM
026600        VARYING WK-N-PERM-IX FROM 1 BY 1
026700        UNTIL WK-N-PERM-IX > WK-C-ROLE-PERM-CNT(1).
026800 E100-ADD-INCIDENT-RESP-PERMS-EX.
026900     EXIT.
027000*-----------------------------------------------------------------
027100 E110-ADD-ONE-INCIDENT-RESP-PERM.                                   AP0177
027200*-----------------------------------------------------------------
027300     PERFORM F000-ADD-PERM-IF-NEW
027400        THRU F000-ADD-PERM-IF-NEW-EX.
027500 E110-ADD-ONE-INCIDENT-RESP-PERM-EX.                                AP0177
027600     EXIT.
027700*-----------------------------------------------------------------
027800 E200-ADD-SECURITY-LEAD-PERMS.
027900*-----------------------------------------------------------------
028000     PERFORM E210-ADD-ONE-SECURITY-LEAD-PERM
028100        VARYING WK-N-PERM-IX FROM 1 BY 1
028200        UNTIL WK-N-PERM-IX > WK-C-ROLE-PERM-CNT(2).
028300 E200-ADD-SECURITY-LEAD-PERMS-EX.
028400     EXIT.
028500*-----------------------------------------------------------------
028600 E210-ADD-ONE-SECURITY-LEAD-PERM.                                   AP0177
028700*-----------------------------------------------------------------
028800     MOVE WK-C-ROLE-PERM(2, WK-N-PERM-IX) TO WK-C-CANDIDATE-PERM.
028900     PERFORM F100-ADD-CANDIDATE-IF-NEW
029000        THRU F100-ADD-CANDIDATE-IF-NEW-EX.
029100 E210-ADD-ONE-SECURITY-LEAD-PERM-EX.                                AP0177
029200     EXIT.
029300*-----------------------------------------------------------------
029400 E300-ADD-ONCALL-BASIC-PERM.
029500*-----------------------------------------------------------------
029600     MOVE "oncall_basic_access          " TO WK-C-CANDIDATE-PERM.
029700     PERFORM F100-ADD-CANDIDATE-IF-NEW
029800        THRU F100-ADD-CANDIDATE-IF-NEW-EX.
029900 E300-ADD-ONCALL-BASIC-PERM-EX.
030000     EXIT.
030100*-----------------------------------------------------------------
030200 F000-ADD-PERM-IF-NEW.
030300*-----------------------------------------------------------------
030400     MOVE WK-C-ROLE-PERM(1, WK-N-PERM-IX) TO WK-C-CANDIDATE-PERM.
030500     PERFORM F100-ADD-CANDIDATE-IF-NEW
030600        THRU F100-ADD-CANDIDATE-IF-NEW-EX.
030700 F000-ADD-PERM-IF-NEW-EX.
030800     EXIT.
030900*-----------------------------------------------------------------
031000 F100-ADD-CANDIDATE-IF-NEW.
031100*-----------------------------------------------------------------
031200     MOVE "N" TO WK-C-DUP-SW.
031300     PERFORM F110-CHECK-ONE-PERM-SLOT
031400        VARYING WK-N-SCAN-IX FROM 1 BY 1
031500        UNTIL WK-N-SCAN-IX > LK-VPERM-PERM-COUNT
031600           OR WK-C-ALREADY-PRESENT.
031700     IF NOT WK-C-ALREADY-PRESENT
031800           AND LK-VPERM-PERM-COUNT < 8
031900         ADD 1 TO LK-VPERM-PERM-COUNT
032000         MOVE WK-C-CANDIDATE-PERM
032100              TO LK-VPERM-PERMS(LK-VPERM-PERM-COUNT)
032200     END-IF.
032300 F100-ADD-CANDIDATE-IF-NEW-EX.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 F110-CHECK-ONE-PERM-SLOT.                                          AP0177
032700*-----------------------------------------------------------------
032800     IF LK-VPERM-PERMS(WK-N-SCAN-IX) = WK-C-CANDIDATE-PERM
032900         MOVE "Y" TO WK-C-DUP-SW
033000     END-IF.
033100 F110-CHECK-ONE-PERM-SLOT-EX.                                       AP0177
033200     EXIT.
033300*
033400******************************************************************
033500*************** END OF PROGRAM SOURCE -  TAPVPERM ***************
033600******************************************************************
