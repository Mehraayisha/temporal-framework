000100* LKVORGF.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVORGF" - THE U5 ORG-       *
000400* CONTEXT FACTOR ADJUSTER.  APPLIED AFTER THE DECISION IS   *
000500* MADE; MAY RAISE CONFIDENCE, LOWER RISK, OR FORCE A DENY   *
000600* WHEN AN ACTING ROLE HAS EXPIRED.                          *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP005 - RDY    - 07/03/2022 - INITIAL VERSION.
001100*-----------------------------------------------------------*
001200 01  LK-VORGF-RECORD.
001300     05 LK-VORGF-INPUT.
001400        10 LK-VORGF-TEMPORAL-ROLE    PIC X(24).
001500        10 LK-VORGF-DATA-DOMAIN      PIC X(16).
001600        10 LK-VORGF-EVENT-CORREL     PIC X(24).
001700        10 LK-VORGF-WINDOW-END       PIC 9(14).
001800        10 LK-VORGF-TIMESTAMP        PIC 9(14).
001900     05 LK-VORGF-INOUT.
002000        10 LK-VORGF-DECISION         PIC X(05).
002100        10 LK-VORGF-CONFIDENCE       PIC 9V99.
002200        10 LK-VORGF-RISK-LEVEL       PIC X(08).
002300        10 LK-VORGF-EXPIRES-AT       PIC 9(14).
002400        10 LK-VORGF-REASON-COUNT     PIC 9(02).
002500        10 LK-VORGF-REASONS OCCURS 6 TIMES PIC X(30).
