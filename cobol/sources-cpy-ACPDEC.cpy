000100* ACPDEC.cpybk
000200*-----------------------------------------------------------*
000300* DECISION RECORD - ONE OUTPUT RECORD PER ACCESS REQUEST,   *
000400* WRITTEN BY TAPBATCH AT D000-WRITE-DECISION.               *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
000900* TAP026 - MCL     - 18/07/2024 - ADDED THE ONTOLOGY CLASS AND
001000*                    TAG ARRAYS SO THE DOWNSTREAM AUDIT FEED
001100*                    DOES NOT NEED A SECOND LOOKUP.
001200*                    REQ#AP-0266.
001300*-----------------------------------------------------------*
001400 01  DEC-RECORD.
001500     05 DEC-REQ-ID                PIC X(08).
001600     05 DEC-DECISION              PIC X(05).
001700*                                 ALLOW OR DENY
001800     05 DEC-POLICY-MATCHED        PIC X(12).
001900     05 DEC-CONFIDENCE            PIC 9V99.
002000     05 DEC-RISK-LEVEL            PIC X(08).
002100     05 DEC-EXPIRES-AT            PIC 9(14).
002200*                                 ZERO = NO EXPIRY
002300     05 DEC-REASON-COUNT          PIC 9(02).
002400     05 DEC-REASONS OCCURS 6 TIMES PIC X(30).
002500     05 DEC-PERM-COUNT            PIC 9(02).
002600     05 DEC-PERMS OCCURS 8 TIMES  PIC X(30).
002700     05 DEC-ONT-CLASSES OCCURS 6 TIMES PIC X(20).
002800     05 DEC-ONT-TAGS OCCURS 6 TIMES PIC X(12).
002900     05 FILLER                    PIC X(08).
003000*                                 PAD TO 675-BYTE BLOCK
