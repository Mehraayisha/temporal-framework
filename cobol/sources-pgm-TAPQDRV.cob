000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPQDRV.
000400 AUTHOR.         T V KOVAC.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   09 SEP 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  QUICK-LOOK BATCH DRIVER.  READS THE REQUESTS
001100*               FILE AND THE RULES FILE ONLY - NO ENRICHMENT,
001200*               NO PERMISSION MAPPING, NO ORG FACTORS, NO
001300*               ONTOLOGY CLASSIFICATION.  CALLS THE U2 SIMPLE
001400*               FIRST-MATCH EVALUATOR (TAPVRULS) FOR EACH
001500*               REQUEST AND PRINTS A PLAIN MATCH/BLOCK LISTING.
001600*               USED BY THE POLICY DESK TO PROOF A NEW RULE
001700*               FILE BEFORE IT GOES INTO THE FULL TAPBATCH RUN.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DEV     DATE        DESCRIPTION
002300* ------ ------- ----------  -------------------------------------
002400* AP0020 - TVK     - 09/09/1991 - INITIAL VERSION - PROOFING TOOL
002500*                   FOR THE POLICY DESK, RAISED AT THEIR REQUEST
002600*                   SO THEY DO NOT NEED A FULL TAPBATCH RUN JUST
002700*                   TO TEST A NEW RULE FILE.
002800* AP0022 - TVK     - 02/12/1992 - ADDED THE BLOCK COUNT TO THE
002900*                   END-OF-RUN TOTALS LINE.
003000* AP9808 - TVK     - 18/11/1998 - Y2K REVIEW - NO DATE ARITHMETIC
003100*                   IN THIS PROGRAM, TIMESTAMP IS PASSED THROUGH
003200*                   TO TAPVRULS UNCHANGED AS A 14-DIGIT FIELD.
003300* AP0067 - SKN     - 11/04/2004 - RULE TABLE IS NOW BUILT ONCE AT
003400*                   A100 RATHER THAN RE-BUILT FOR EVERY REQUEST -
003500*                   THE OLD VERSION WAS RE-MOVING ALL 50 ENTRIES
003600*                   ON EVERY CALL FOR NO REASON.  REQ#AP-0231.
003700* AP0082 - SKN     - 02/03/2026 - ADDED FILE STATUS CHECKING ON
003800*                   ALL OPENS AND PULLED IN THE COMMON WORK AREA
003900*                   (ACPCOM), TO MATCH TAPBATCH.  REQ#AP-0255.
004000* AP0091 - TVK     - 15/05/2026 - BROKE OUT THE RULE-TABLE LOAD/
004100*                   RECAST AND REQUEST-READ LOOPS INTO THEIR OWN
004200*                   PARAGRAPHS (A110, A120, B100) TO DROP THE
004300*                   IN-LINE PERFORM/END-PERFORM, SAME STANDARDS
004400*                   REVIEW AS TAPBATCH AP0190.
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                      ON  STATUS IS WK-C-QDRV-TRACE
005500                      OFF STATUS IS WK-C-QDRV-NOTRACE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT REQUESTS-FILE   ASSIGN TO REQUESTS
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WK-C-FILE-STATUS.
006100     SELECT RULES-FILE      ASSIGN TO RULES
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT REPORT-FILE     ASSIGN TO RPTFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200*
007300 FD  REQUESTS-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS AREQ-RECORD.
007600 01  AREQ-RECORD.
007700     COPY ACPAREQ.
007800*
007900 FD  RULES-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS RULES-FD-REC.
008200 01  RULES-FD-REC                  PIC X(175).
008300*
008400 FD  REPORT-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-C-PRINT-LINE.
008700 01  WK-C-PRINT-LINE                PIC X(132).
008800 01  WK-C-PRINT-HEAD REDEFINES WK-C-PRINT-LINE.
008900     05  FILLER                    PIC X(10) VALUE SPACES.
009000     05  FILLER                    PIC X(46) VALUE
009100         "TAPQDRV - RULE FILE PROOFING LISTING".
009200     05  FILLER                    PIC X(76) VALUE SPACES.
009300 01  WK-C-PRINT-DETAIL REDEFINES WK-C-PRINT-LINE.
009400     05  QD-REQ-ID                 PIC X(10).
009500     05  QD-DATA-TYPE               PIC X(22).
009600     05  QD-ACTION                  PIC X(08).
009700     05  QD-MATCHED-ID              PIC X(14).
009800     05  QD-REASON                  PIC X(30).
009900     05  FILLER                    PIC X(48) VALUE SPACES.
010000 01  WK-C-PRINT-TOTALS REDEFINES WK-C-PRINT-LINE.
010100     05  QT-LABEL                  PIC X(30).
010200     05  QT-COUNT                  PIC Z(05)9.
010300     05  FILLER                    PIC X(96) VALUE SPACES.
010400*
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER                         PIC X(24) VALUE
010800     "** PROGRAM TAPQDRV   **".
010900*
011000*    COMMON TAP-FAMILY WORK AREA - SEE TAPBATCH FOR DETAIL.
011100 01  WK-C-COMMON-AREA.
011200     COPY ACPCOM.
011300*
011400 01  WK-C-WORK-AREA.
011500     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
011600         88  WK-C-REQUESTS-EOF                 VALUE "Y".
011700     05  WK-C-LOAD-EOF-SW           PIC X(01) VALUE "N".
011800         88  WK-C-LOAD-FILE-EOF                VALUE "Y".
011900*
012000 01  WK-N-WORK-AREA.
012100     05  WK-N-SUB-IX                PIC S9(04) COMP.
012200*
012300*    RULE-TABLE RE-CAST TO THE U2 EVALUATOR'S NARROWER SHAPE -
012400*    TAPVRULS KNOWS NOTHING OF TEMPORAL ROLE, MAX-FRESH OR
012500*    PRIORITY, SO THIS COPY IS BUILT ONCE AT A100 AND LEFT
012600*    ALONE FOR THE REST OF THE RUN.
012700 01  WK-N-TOTALS-AREA.
012800     05  WK-N-TOT-READ              PIC 9(07) COMP-3 VALUE ZERO.
012900     05  WK-N-TOT-MATCHED           PIC 9(07) COMP-3 VALUE ZERO.
013000     05  WK-N-TOT-BLOCKED           PIC 9(07) COMP-3 VALUE ZERO.
013100*
013200*    REQUEST-TIMESTAMP DATE-PART REDEFINITION - KEPT HERE FOR
013300*    CONSISTENCY WITH TAPBATCH EVEN THOUGH TAPVRULS DOES NOT
013400*    NEED THE PARTS, ONLY THE RAW 14-DIGIT VALUE.
013500 01  WK-N-TS-NUMERIC                PIC 9(14) VALUE ZERO.
013600 01  WK-N-TS-PARTS REDEFINES WK-N-TS-NUMERIC.
013700     05  WK-N-TS-CCYY               PIC 9(04).
013800     05  WK-N-TS-MM                 PIC 9(02).
013900     05  WK-N-TS-DD                 PIC 9(02).
014000     05  WK-N-TS-HH                 PIC 9(02).
014100     05  WK-N-TS-MI                 PIC 9(02).
014200     05  WK-N-TS-SS                 PIC 9(02).
014300*
014400     COPY ACPRULE.
014500     COPY LKVRULS.
014600*
014700 PROCEDURE DIVISION.
014800********************
014900 MAIN-MODULE.
015000     PERFORM A000-OPEN-FILES.
015100     PERFORM A100-LOAD-RULE-TABLE.
015200     PERFORM B000-PROCESS-REQUESTS
015300        THRU B999-PROCESS-REQUESTS-EX.
015400     PERFORM D000-PRINT-TOTALS.
015500     PERFORM Z000-CLOSE-FILES.
015600     STOP RUN.
015700*-----------------------------------------------------------------
015800 A000-OPEN-FILES.
015900*-----------------------------------------------------------------
016000     OPEN INPUT  REQUESTS-FILE.
016100     IF NOT WK-C-SUCCESSFUL
016200         DISPLAY "TAPQDRV - OPEN FILE ERROR - REQUESTS"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400     END-IF.
016500     OPEN INPUT  RULES-FILE.
016600     IF NOT WK-C-SUCCESSFUL
016700         DISPLAY "TAPQDRV - OPEN FILE ERROR - RULES"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900     END-IF.
017000     OPEN OUTPUT REPORT-FILE.
017100     IF NOT WK-C-SUCCESSFUL
017200         DISPLAY "TAPQDRV - OPEN FILE ERROR - RPTFILE"
017300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400     END-IF.
017500     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-HEAD.
017600 A000-OPEN-FILES-EX.
017700     EXIT.
017800*-----------------------------------------------------------------
017900 A100-LOAD-RULE-TABLE.
018000*-----------------------------------------------------------------
018100     MOVE "N" TO WK-C-LOAD-EOF-SW.
018200     MOVE ZERO TO RTAB-RULE-COUNT.
018300     PERFORM A110-READ-ONE-RULE UNTIL WK-C-LOAD-FILE-EOF.
018400*
018500*    NOW RE-CAST EACH TABLE ENTRY INTO THE U2 EVALUATOR'S
018600*    NARROWER LINKAGE SHAPE - FIELD BY FIELD, THE ENTRY WIDTHS
018700*    DO NOT MATCH SO A WHOLE-TABLE MOVE WOULD MISALIGN THEM.
018800     MOVE RTAB-RULE-COUNT TO LK-VRULS-RULE-COUNT.
018900     PERFORM A120-RECAST-ONE-RULE
019000        VARYING WK-N-SUB-IX FROM 1 BY 1 UNTIL WK-N-SUB-IX > 50.
019100 A100-LOAD-RULE-TABLE-EX.
019200     EXIT.
019300*-----------------------------------------------------------------
019400 A110-READ-ONE-RULE.                                                AP0091
019500*-----------------------------------------------------------------
019600     READ RULES-FILE INTO RULE-RECORD
019700         AT END
019800             MOVE "Y" TO WK-C-LOAD-EOF-SW
019900         NOT AT END
020000             ADD 1 TO RTAB-RULE-COUNT
020100             SET RTAB-IX TO RTAB-RULE-COUNT
020200             MOVE RULE-ID              TO RTAB-ID(RTAB-IX)
020300             MOVE RULE-ACTION          TO RTAB-ACTION(RTAB-IX)
020400             MOVE RULE-DATA-TYPE
020500                                TO RTAB-DATA-TYPE(RTAB-IX)
020600             MOVE RULE-DATA-SENDER
020700                             TO RTAB-DATA-SENDER(RTAB-IX)
020800             MOVE RULE-DATA-RECIPIENT
020900                          TO RTAB-DATA-RECIPIENT(RTAB-IX)
021000             MOVE RULE-TRANS-PRINCIPLE
021100                         TO RTAB-TRANS-PRINCIPLE(RTAB-IX)
021200             MOVE RULE-SITUATION
021300                               TO RTAB-SITUATION(RTAB-IX)
021400             MOVE RULE-REQ-EMERG-OVR
021500                          TO RTAB-REQ-EMERG-OVR(RTAB-IX)
021600             MOVE RULE-WINDOW-START
021700                            TO RTAB-WINDOW-START(RTAB-IX)
021800             MOVE RULE-WINDOW-END
021900                              TO RTAB-WINDOW-END(RTAB-IX)
022000     END-READ.
022100 A110-READ-ONE-RULE-EX.                                             AP0091
022200     EXIT.
022300*-----------------------------------------------------------------
022400 A120-RECAST-ONE-RULE.                                              AP0091
022500*-----------------------------------------------------------------
022600     MOVE RTAB-ID(WK-N-SUB-IX)
022700          TO LK-VRULS-R-ID(WK-N-SUB-IX).
022800     MOVE RTAB-ACTION(WK-N-SUB-IX)
022900          TO LK-VRULS-R-ACTION(WK-N-SUB-IX).
023000     MOVE RTAB-DATA-TYPE(WK-N-SUB-IX)
023100          TO LK-VRULS-R-DATA-TYPE(WK-N-SUB-IX).
023200     MOVE RTAB-DATA-SENDER(WK-N-SUB-IX)
023300          TO LK-VRULS-R-DATA-SENDER(WK-N-SUB-IX).
023400     MOVE RTAB-DATA-RECIPIENT(WK-N-SUB-IX)
023500          TO LK-VRULS-R-DATA-RECIPIENT(WK-N-SUB-IX).
023600     MOVE RTAB-TRANS-PRINCIPLE(WK-N-SUB-IX)
023700          TO LK-VRULS-R-TRANS-PRINCIPLE(WK-N-SUB-IX).
023800     MOVE RTAB-SITUATION(WK-N-SUB-IX)
023900          TO LK-VRULS-R-SITUATION(WK-N-SUB-IX).
024000     MOVE RTAB-REQ-EMERG-OVR(WK-N-SUB-IX)
024100          TO LK-VRULS-R-REQ-EMERG-OVR(WK-N-SUB-IX).
024200     MOVE RTAB-WINDOW-START(WK-N-SUB-IX)
024300          TO LK-VRULS-R-WINDOW-START(WK-N-SUB-IX).
024400     MOVE RTAB-WINDOW-END(WK-N-SUB-IX)
024500          TO LK-VRULS-R-WINDOW-END(WK-N-SUB-IX).
024600 A120-RECAST-ONE-RULE-EX.                                           AP0091
024700     EXIT.
024800*-----------------------------------------------------------------
024900 B000-PROCESS-REQUESTS.
025000*-----------------------------------------------------------------
025100     MOVE "N" TO WK-C-EOF-SW.
025200     READ REQUESTS-FILE
025300         AT END MOVE "Y" TO WK-C-EOF-SW
025400     END-READ.
025500     PERFORM B100-PROCESS-AND-READ-NEXT UNTIL WK-C-REQUESTS-EOF.
025600 B999-PROCESS-REQUESTS-EX.
025700     EXIT.
025800*-----------------------------------------------------------------
025900 B100-PROCESS-AND-READ-NEXT.                                        AP0091
026000*-----------------------------------------------------------------
026100     ADD 1 TO WK-N-TOT-READ.
026200     PERFORM C000-PROCESS-ONE-REQUEST
026300        THRU C999-PROCESS-ONE-REQUEST-EX.
026400     READ REQUESTS-FILE
026500         AT END MOVE "Y" TO WK-C-EOF-SW
026600     END-READ.
026700 B100-PROCESS-AND-READ-NEXT-EX.                                     AP0091
026800     EXIT.
026900*-----------------------------------------------------------------
027000 C000-PROCESS-ONE-REQUEST.
027100*-----------------------------------------------------------------
027200     MOVE AREQ-TIMESTAMP TO WK-N-TS-NUMERIC.
027300     MOVE AREQ-DATA-TYPE       TO LK-VRULS-DATA-TYPE.
027400     MOVE AREQ-DATA-SENDER     TO LK-VRULS-DATA-SENDER.
027500     MOVE AREQ-DATA-RECIPIENT  TO LK-VRULS-DATA-RECIPIENT.
027600     MOVE AREQ-TRANS-PRINCIPLE TO LK-VRULS-TRANS-PRINCIPLE.
027700     MOVE AREQ-SITUATION       TO LK-VRULS-SITUATION.
027800     MOVE AREQ-EMERGENCY-OVR   TO LK-VRULS-EMERGENCY-OVR.
027900     MOVE WK-N-TS-NUMERIC      TO LK-VRULS-TIMESTAMP.
028000*
028100     CALL "TAPVRULS" USING LK-VRULS-RECORD.
028200*
028300     IF LK-VRULS-ACTION = "ALLOW"
028400         ADD 1 TO WK-N-TOT-MATCHED
028500     ELSE
028600         ADD 1 TO WK-N-TOT-BLOCKED
028700     END-IF.
028800     PERFORM C100-WRITE-LISTING-LINE.
028900 C999-PROCESS-ONE-REQUEST-EX.
029000     EXIT.
029100*-----------------------------------------------------------------
029200 C100-WRITE-LISTING-LINE.
029300*-----------------------------------------------------------------
029400     MOVE AREQ-ID           TO QD-REQ-ID.
029500     MOVE AREQ-DATA-TYPE(1:22) TO QD-DATA-TYPE.
029600     MOVE LK-VRULS-ACTION   TO QD-ACTION.
029700     MOVE LK-VRULS-MATCHED-ID TO QD-MATCHED-ID.
029800     MOVE LK-VRULS-REASON   TO QD-REASON.
029900     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-DETAIL.
030000 C100-WRITE-LISTING-LINE-EX.
030100     EXIT.
030200*-----------------------------------------------------------------
030300 D000-PRINT-TOTALS.
030400*-----------------------------------------------------------------
030500     MOVE "REQUESTS READ" TO QT-LABEL.
030600     MOVE WK-N-TOT-READ TO QT-COUNT.
030700     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
030800     MOVE "MATCHED (ALLOW)" TO QT-LABEL.
030900     MOVE WK-N-TOT-MATCHED TO QT-COUNT.
031000     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
031100     MOVE "NOT MATCHED (BLOCK)" TO QT-LABEL.
031200     MOVE WK-N-TOT-BLOCKED TO QT-COUNT.
031300     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
031400 D000-PRINT-TOTALS-EX.
031500     EXIT.
031600*-----------------------------------------------------------------
031700 Z000-CLOSE-FILES.
031800*-----------------------------------------------------------------
031900     CLOSE REQUESTS-FILE.
032000     CLOSE RULES-FILE.
032100     CLOSE REPORT-FILE.
032200 Z000-CLOSE-FILES-EX.
032300     EXIT.
032400*
032500******************************************************************
032600*************** END OF PROGRAM SOURCE -  TAPQDRV ****************
032700******************************************************************
