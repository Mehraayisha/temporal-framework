000100* ACPCOM.cpybk
000200*-----------------------------------------------------------*
000300* COMMON WORK AREA FOR THE TAP (TEMPORAL ACCESS POLICY)     *
000400* FAMILY OF PROGRAMS.  COPY THIS UNDER A 01 IN EVERY TAPxxx *
000500* PROGRAM THE SAME WAY THE TRFVxxx FAMILY COPIES ASCMWS.    *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION FOR THE
001000*                    ACCESS-POLICY ENGINE PROJECT.
001100* TAP014 - MCL    - 09/11/2023 - ADDED WK-C-TODAY-CCYYMMDD
001200*                    SO ALL CALLED ROUTINES SHARE ONE CLOCK
001300*                    READ.  REQ#AP-0231.
001400*-----------------------------------------------------------*
001500     05 WK-C-FILE-STATUS        PIC X(02).
001600        88 WK-C-SUCCESSFUL               VALUE "00".
001700        88 WK-C-END-OF-FILE              VALUE "10".
001800        88 WK-C-RECORD-NOT-FOUND         VALUE "23".
001900        88 WK-C-DUPLICATE-KEY            VALUE "22".
002000     05 WK-C-FILE-NAME           PIC X(08) VALUE SPACES.
002100     05 WK-C-TODAY-CCYYMMDD      PIC 9(08) VALUE ZERO.
002200     05 WK-C-FOUND-FLAG          PIC X(01) VALUE "N".
002300        88 WK-C-FOUND                     VALUE "Y".
002400        88 WK-C-NOT-FOUND                 VALUE "N".
002500     05 WK-C-ABEND-MSG           PIC X(50) VALUE SPACES.
002600     05 FILLER                   PIC X(08) VALUE SPACES.
