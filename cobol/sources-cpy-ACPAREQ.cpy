000100* ACPAREQ.cpybk
000200*-----------------------------------------------------------*
000300* ACCESS-REQUEST RECORD - ONE SIX-PART CONTEXTUAL-INTEGRITY *
000400* REQUEST PER RECORD.  READ SEQUENTIALLY FROM THE REQUESTS  *
000500* FILE BY TAPBATCH AND TAPQDRV.  FIELDS LEFT-JUSTIFIED,     *
000600* SPACE-PADDED; TIMESTAMPS ARE 14-DIGIT CCYYMMDDHHMMSS UTC. *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* TAP009 - SKN     - 30/06/2022 - ADDED REQ-DATA-DOMAIN AND
001200*                    REQ-EVENT-CORRELATION FOR THE ORG-
001300*                    CONTEXT FACTOR WORK.  REQ#AP-0118.
001400* TAP022 - MCL     - 22/03/2024 - WIDENED REQ-TRANS-PRINCIPLE
001500*                    TO X(24) TO HOLD "EMERGENCY_MEDICAL_CARE".
001600*-----------------------------------------------------------*
001700 01  AREQ-RECORD.
001800     05 AREQ-ID                   PIC X(08).
001900*                                 REQUEST IDENTIFIER
002000     05 AREQ-DATA-TYPE            PIC X(20).
002100*                                 DATA CATEGORY
002200     05 AREQ-DATA-SUBJECT         PIC X(20).
002300*                                 WHOSE DATA
002400     05 AREQ-DATA-SENDER          PIC X(20).
002500*                                 REQUESTING PRINCIPAL/SERVICE
002600     05 AREQ-DATA-RECIPIENT       PIC X(20).
002700*                                 RECEIVING PRINCIPAL/SERVICE
002800     05 AREQ-TRANS-PRINCIPLE      PIC X(24).
002900*                                 PURPOSE OF THE TRANSMISSION
003000     05 AREQ-SERVICE-ID           PIC X(16).
003100*                                 SERVICE FOR ENRICHMENT LOOKUP
003200     05 AREQ-TIMESTAMP            PIC 9(14).
003300*                                 REQUEST TIME CCYYMMDDHHMMSS
003400     05 AREQ-BUSINESS-HOURS       PIC X(01).
003500        88 AREQ-BH-YES                     VALUE "Y".
003600        88 AREQ-BH-NO                       VALUE "N".
003700     05 AREQ-EMERGENCY-OVR        PIC X(01).
003800        88 AREQ-EMOVR-YES                   VALUE "Y".
003900        88 AREQ-EMOVR-NO                     VALUE "N".
004000     05 AREQ-EMERG-AUTH-ID        PIC X(12).
004100*                                 REQUIRED WHEN OVERRIDE = Y
004200     05 AREQ-SITUATION            PIC X(10).
004300*                                 NORMAL / EMERGENCY / AUDIT
004400     05 AREQ-TEMPORAL-ROLE        PIC X(24).
004500*                                 ACTING ROLE, BLANK = NONE
004600     05 AREQ-EVENT-CORRELATION    PIC X(24).
004700*                                 CORRELATION TAG, PROJ_nnnn
004800     05 AREQ-DATA-FRESH-SECS      PIC 9(06).
004900*                                 999999 = NOT SUPPLIED
005000     05 AREQ-WINDOW-START         PIC 9(14).
005100*                                 ZERO = NO WINDOW
005200     05 AREQ-WINDOW-END           PIC 9(14).
005300*                                 ZERO = NO WINDOW
005400     05 AREQ-DATA-DOMAIN          PIC X(16).
005500*                                 DEPARTMENT / DOMAIN TAG
005600     05 FILLER                    PIC X(06).
005700*                                 PAD TO 270-BYTE BLOCK
