000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVRULS.
000400 AUTHOR.         R D YEO.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   14 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN THE POLICY
001100*               RULE TABLE AND RETURN THE FIRST RULE THAT
001200*               MATCHES THE CALLER'S ACCESS REQUEST.  THIS
001300*               IS THE "SIMPLE" EVALUATOR - NO SCORING, NO
001400*               EMERGENCY FASTPATH, FIRST MATCH WINS.  USED
001500*               STANDALONE BY TAPQDRV FOR AD-HOC RULE TESTS.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG    DEV     DATE        DESCRIPTION
002100* ------ ------- ----------  -------------------------------------
002200* AP0002 - RDY    - 14/02/1989 - INITIAL VERSION.
002300* AP0006 - RDY    - 03/07/1989 - ADDED THE TIME-WINDOW CHECK.
002400*                   REQ#AP-0006.
002500* AP0011 - SKN     - 22/11/1990 - LIST-VALUED RULE FIELDS NOW
002600*                   COLLAPSE TO ONE RULE RECORD PER MEMBER
002700*                   UPSTREAM, SO THIS ROUTINE ONLY EVER SEES
002800*                   SINGLE VALUES.  NO CODE CHANGE REQUIRED,
002900*                   NOTE ADDED FOR THE NEXT MAINTAINER.
003000* AP0014 - TVK     - 19/04/1992 - FIXED WILDCARD CHECK TO ALSO
003100*                   TREAT A BLANK RULE FIELD AS UNCONSTRAINED.
003200* AP0019 - SKN     - 08/09/1993 - EMERGENCY-OVERRIDE CONSTRAINT
003300*                   WAS COMPARING THE WRONG FLAG.  REQ#AP-0057.
003400* AP0031 - MCL     - 12/03/1995 - RECOMPILED FOR THE RULE-TABLE
003500*                   EXPANSION FROM 30 TO 50 ENTRIES.
003600* AP9801 - SKN     - 04/11/1998 - Y2K REVIEW - WK-N-CTR AND ALL
003700*                   SUBSCRIPTS CONFIRMED CENTURY-SAFE.  NO DATE
003800*                   FIELDS USED FOR COMPARISON IN THIS ROUTINE.
003900* AP0044 - TVK     - 17/05/2001 - ADDED WK-C-RULS-TRACE SWITCH
004000*                   FOR THE BATCH CONSOLE TRACE OPTION.
004100* AP0058 - MCL     - 29/01/2004 - NO FUNCTIONAL CHANGE - RECOM-
004200*                   PILED AFTER THE SHOP-WIDE COPYBOOK RENAME.
004300* AP0102 - SKN     - 21/06/2011 - CLARIFIED COMMENTS ON THE
004400*                   WILDCARD CHECK AFTER A SUPPORT QUESTION.
004500* AP0140 - MCL     - 19/08/2022 - REQ#AP-0140 - NO CODE CHANGE,
004600*                   COMMENT ONLY - RULE-PRIORITY FIELD IS NOT
004700*                   USED BY THIS, THE SIMPLE, EVALUATOR.
004800*-----------------------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS WK-C-RULS-TRACE
005800                      OFF STATUS IS WK-C-RULS-NOTRACE.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
006200*
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                         PIC X(24) VALUE
007100     "** PROGRAM TAPVRULS  **".
007200*
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-FOUND-SW              PIC X(01) VALUE "N".
007500         88  WK-C-RULE-FOUND                  VALUE "Y".
007600     05  WK-C-WILDCARD              PIC X(01) VALUE "*".
007700*
007800 01  WK-N-WORK-AREA.
007900     05  WK-N-CTR                   PIC S9(04) COMP.
008000     05  WK-N-RULE-CNT              PIC S9(04) COMP.
008100*
008200 01  WK-C-TODAY-PARTS.
008300     05  WK-C-TODAY-CCYYMMDD        PIC 9(08) VALUE ZERO.
008400     05  WK-C-TODAY-YMD REDEFINES WK-C-TODAY-CCYYMMDD.
008500         10  WK-C-TODAY-CC          PIC 9(02).
008600         10  WK-C-TODAY-YY          PIC 9(02).
008700         10  WK-C-TODAY-MM          PIC 9(02).
008800         10  WK-C-TODAY-DD          PIC 9(02).
008900*
009000 01  WK-C-TIMESTAMP-VIEW.
009100     05  WK-C-TS-NUMERIC            PIC 9(14) VALUE ZERO.
009200     05  WK-C-TS-ALPHA REDEFINES WK-C-TS-NUMERIC
009300                                   PIC X(14).
009400*
009500 01  WK-C-RULE-FLAGS.
009600     05  WK-C-RULE-FLAG-BYTE        PIC X(01) VALUE SPACE.
009700     05  WK-C-RULE-FLAG-NUM REDEFINES WK-C-RULE-FLAG-BYTE
009800                                   PIC 9(01).
009900     05  FILLER                     PIC X(03).
010000*
010100 EJECT
010200 LINKAGE SECTION.
010300*****************
010400     COPY LKVRULS.
010500*
010600 EJECT
010700****************************************
010800 PROCEDURE DIVISION USING LK-VRULS-RECORD.
010900****************************************
011000 MAIN-MODULE.
011100     PERFORM B000-SCAN-RULE-TABLE
011200        THRU B999-SCAN-RULE-TABLE-EX.
011300     GOBACK.
011400*
011500*-----------------------------------------------------------------
011600 B000-SCAN-RULE-TABLE.
011700*-----------------------------------------------------------------
011800     MOVE "N"              TO WK-C-FOUND-SW.
011900     MOVE "BLOCK"          TO LK-VRULS-ACTION.
012000     MOVE SPACES           TO LK-VRULS-MATCHED-ID.
012100     MOVE "NO RULE MATCHED" TO LK-VRULS-REASON.
012200     MOVE LK-VRULS-RULE-COUNT TO WK-N-RULE-CNT.
012300     PERFORM C000-MATCH-ONE-RULE
012400        THRU C999-MATCH-ONE-RULE-EX
012500        VARYING LK-VRULS-IX FROM 1 BY 1
012600        UNTIL LK-VRULS-IX > WK-N-RULE-CNT
012700           OR WK-C-RULE-FOUND.
012800 B999-SCAN-RULE-TABLE-EX.
012900     EXIT.
013000*-----------------------------------------------------------------
013100 C000-MATCH-ONE-RULE.
013200*-----------------------------------------------------------------
013300*    FIELD MATCH - "*" OR SPACE MEANS UNCONSTRAINED.
013400     IF LK-VRULS-R-DATA-TYPE(LK-VRULS-IX) NOT = WK-C-WILDCARD
013500           AND LK-VRULS-R-DATA-TYPE(LK-VRULS-IX) NOT = SPACES
013600           AND LK-VRULS-R-DATA-TYPE(LK-VRULS-IX)
013700              NOT = LK-VRULS-DATA-TYPE
013800        GO TO C999-MATCH-ONE-RULE-EX.
013900*
014000     IF LK-VRULS-R-DATA-SENDER(LK-VRULS-IX) NOT = WK-C-WILDCARD
014100           AND LK-VRULS-R-DATA-SENDER(LK-VRULS-IX) NOT = SPACES
014200           AND LK-VRULS-R-DATA-SENDER(LK-VRULS-IX)
014300              NOT = LK-VRULS-DATA-SENDER
014400        GO TO C999-MATCH-ONE-RULE-EX.
014500*
014600     IF LK-VRULS-R-DATA-RECIPIENT(LK-VRULS-IX) NOT = WK-C-WILDCARD
014700           AND LK-VRULS-R-DATA-RECIPIENT(LK-VRULS-IX) NOT = SPACES
014800           AND LK-VRULS-R-DATA-RECIPIENT(LK-VRULS-IX)
014900              NOT = LK-VRULS-DATA-RECIPIENT
015000        GO TO C999-MATCH-ONE-RULE-EX.
015100*
015200     IF LK-VRULS-R-TRANS-PRINCIPLE(LK-VRULS-IX) NOT = WK-C-WILDCARD
015300           AND LK-VRULS-R-TRANS-PRINCIPLE(LK-VRULS-IX) NOT = SPACES
015400           AND LK-VRULS-R-TRANS-PRINCIPLE(LK-VRULS-IX)
015500              NOT = LK-VRULS-TRANS-PRINCIPLE
015600        GO TO C999-MATCH-ONE-RULE-EX.
015700*
015800*    SITUATION - BLANK RULE SITUATION IS UNCONSTRAINED.
015900     IF LK-VRULS-R-SITUATION(LK-VRULS-IX) NOT = SPACES
016000           AND LK-VRULS-R-SITUATION(LK-VRULS-IX)
016100              NOT = LK-VRULS-SITUATION
016200        GO TO C999-MATCH-ONE-RULE-EX.
016300*
016400*    EMERGENCY OVERRIDE REQUIREMENT - ONLY THE "Y" CASE
016500*    CONSTRAINS THE SIMPLE EVALUATOR.
016600     IF LK-VRULS-R-REQ-EMERG-OVR(LK-VRULS-IX) = "Y"
016700           AND LK-VRULS-EMERGENCY-OVR NOT = "Y"
016800        GO TO C999-MATCH-ONE-RULE-EX.
016900*
017000*    ABSOLUTE TIME WINDOW - STRICTLY OUTSIDE FAILS.
017100     IF LK-VRULS-R-WINDOW-START(LK-VRULS-IX) NOT = ZERO
017200           AND LK-VRULS-TIMESTAMP
017300              < LK-VRULS-R-WINDOW-START(LK-VRULS-IX)
017400        GO TO C999-MATCH-ONE-RULE-EX.
017500*
017600     IF LK-VRULS-R-WINDOW-END(LK-VRULS-IX) NOT = ZERO
017700           AND LK-VRULS-TIMESTAMP
017800              > LK-VRULS-R-WINDOW-END(LK-VRULS-IX)
017900        GO TO C999-MATCH-ONE-RULE-EX.
018000*
018100*    ALL CONSTRAINTS PASSED - THIS RULE WINS.
018200     MOVE "Y"                             TO WK-C-FOUND-SW.
018300     MOVE LK-VRULS-R-ACTION(LK-VRULS-IX)   TO LK-VRULS-ACTION.
018400     MOVE LK-VRULS-R-ID(LK-VRULS-IX)       TO LK-VRULS-MATCHED-ID.
018500     STRING "MATCHED RULE " LK-VRULS-R-ID(LK-VRULS-IX)
018600        DELIMITED BY SIZE INTO LK-VRULS-REASON.
018700 C999-MATCH-ONE-RULE-EX.
018800     EXIT.
018900*
019000******************************************************************
019100*************** END OF PROGRAM SOURCE -  TAPVRULS ***************
019200******************************************************************
