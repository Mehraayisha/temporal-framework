000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVENRC.
000400 AUTHOR.         R D YEO.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   10 MAR 1990.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENRICH ONE ACCESS
001100*               REQUEST'S TEMPORAL CONTEXT FROM THE SERVICE,
001200*               GLOBAL-CONFIG AND INCIDENT TABLES BEFORE IT
001300*               IS HANDED TO TAPVRULE.  DERIVES BUSINESS
001400*               HOURS, EMERGENCY OVERRIDE, DATA-FRESHNESS
001500*               BUDGET, ACCESS WINDOW AND TEMPORAL ROLE, AND
001600*               CARRIES OUT THE "OVERRIDE WITHOUT AUTH ID"
001700*               RECORD-LEVEL VALIDATION.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DEV     DATE        DESCRIPTION
002300* ------ ------- ----------  -------------------------------------
002400* AP0006 - RDY    - 10/03/1990 - INITIAL VERSION - BUSINESS
002500*                   HOURS AND EMERGENCY DETECTION ONLY.
002600* AP0015 - RDY    - 04/12/1990 - ADDED THE DATA-FRESHNESS
002700*                   BUDGET TABLE BY CRITICALITY.
002800* AP0024 - SKN     - 14/09/1992 - ADDED THE ACCESS-WINDOW
002900*                   CONSTRUCTION FROM THE CONFIGURED PATTERNS.
003000* AP0030 - TVK     - 27/03/1994 - WEEKEND HANDLING ADDED -
003100*                   CRITICAL-ONLY SUPPORT AND REDUCED HOURS.
003200*                   REQ#AP-0030.
003300* AP9805 - SKN     - 04/11/1998 - Y2K REVIEW - WEEKDAY IS
003400*                   PASSED IN BY THE CALLER AS A SINGLE DIGIT,
003500*                   NO 2-DIGIT YEAR ARITHMETIC IN THIS ROUTINE.
003600* AP0042 - TVK     - 19/07/2000 - UNKNOWN-SERVICE DEFAULTS
003700*                   (UTC / MEDIUM / 30 MIN) ADDED SO A BAD
003800*                   SERVICE-ID NO LONGER ABENDS THE BATCH.
003900* AP0063 - MCL     - 11/01/2005 - RECOMPILED, NO LOGIC CHANGE.
004000* AP0156 - MCL     - 14/02/2024 - ADDED THE EMERGENCY-OVERRIDE-
004100*                   WITHOUT-AUTH-ID VALIDATION SO TAPBATCH DOES
004200*                   NOT NEED A SEPARATE EDIT PASS.  REQ#AP-0201.
004300* AP0170 - TVK     - 22/05/2026 - BROKE OUT THE SERVICE, INCIDENT,
004400*                   CRITICALITY-BAND AND TEMPORAL-ROLE LOOKUP
004500*                   LOOPS INTO THEIR OWN PARAGRAPHS (A010, B110,
004600*                   B210, B510) TO DROP THE IN-LINE PERFORM /
004700*                   END-PERFORM, SAME STANDARDS REVIEW AS
004800*                   TAPBATCH AP0190.
004900* AP0193 - TVK     - 10/08/2026 - B300-ACCESS-WINDOW WAS KEYING
005000*                   OFF THE CRITICALITY NAME ITSELF INSTEAD OF
005100*                   THE CFG-WINDOW-xxx PATTERN TAPBATCH MOVES IN,
005200*                   SO RECONFIGURING A PATTERN HAD NO EFFECT.
005300*                   B300 NOW PICKS UP THE RESOLVED SERVICE'S
005400*                   CONFIGURED PATTERN STRING AND EVALUATES
005500*                   "24X7" / "BUSINESS_HOURS_EXTENDED" / ANYTHING
005600*                   ELSE (PLAIN BUSINESS_HOURS) AS SPECIFIED.
005700*                   REQ#AP-0262.
005800* AP0198 - TVK     - 10/08/2026 - WK-N-SVC-ESCAL-MIN WAS COMP-3,
005900*                   WHICH THIS SHOP RESERVES FOR SIGNED MONEY
006000*                   AMOUNTS.  CHANGED TO COMP LIKE EVERY OTHER
006100*                   OCCURRENCE COUNTER.  REQ#AP-0263.
006200*-----------------------------------------------------------------
006300*
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-AS400.
006800 OBJECT-COMPUTER. IBM-AS400.
006900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
007000                   UPSI-0 IS UPSI-SWITCH-0
007100                      ON  STATUS IS WK-C-ENRC-TRACE
007200                      OFF STATUS IS WK-C-ENRC-NOTRACE.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
007600*
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100*
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                         PIC X(24) VALUE
008500     "** PROGRAM TAPVENRC  **".
008600*
008700 01  WK-C-WORK-AREA.
008800     05  WK-C-SVC-FOUND-SW          PIC X(01) VALUE "N".
008900         88  WK-C-SVC-FOUND                   VALUE "Y".
009000     05  WK-C-EMERG-SW              PIC X(01) VALUE "N".
009100         88  WK-C-EMERGENCY-FOUND              VALUE "Y".
009200     05  WK-C-WEEKEND-SW            PIC X(01) VALUE "N".
009300         88  WK-C-IS-WEEKEND                   VALUE "Y".
009400*
009500 01  WK-N-WORK-AREA.
009600     05  WK-N-SVC-IX                PIC S9(02) COMP.
009700     05  WK-N-INC-IX                PIC S9(02) COMP.
009800     05  WK-N-TS-HOUR               PIC S9(02) COMP.
009900     05  WK-N-WIN-START-HR          PIC S9(02) COMP.
010000     05  WK-N-WIN-END-HR            PIC S9(02) COMP.
010100*
010200*    HOLDS WHICHEVER OF THE FOUR CFG-WINDOW-xxx PATTERNS
010300*    APPLIES TO THE RESOLVED SERVICE'S CRITICALITY, FOR
010400*    B300-ACCESS-WINDOW TO EVALUATE.
010500 01  WK-C-WIN-PATTERN               PIC X(24) VALUE SPACES.
010600*
010700*    RESOLVED-SERVICE WORK AREA.
010800 01  WK-C-SVC-TIMEZONE              PIC X(16) VALUE SPACES.
010900 01  WK-C-SVC-CRITICALITY           PIC X(08) VALUE SPACES.
011000 01  WK-N-SVC-ESCAL-MIN             PIC 9(03) COMP VALUE ZERO.
011100*
011200*    TIMESTAMP DATE/TIME-PART REDEFINITION, AS IN TAPVRULE.
011300 01  WK-N-TS-NUMERIC                PIC 9(14) VALUE ZERO.
011400 01  WK-N-TS-PARTS REDEFINES WK-N-TS-NUMERIC.
011500     05  WK-N-TS-CCYY               PIC 9(04).
011600     05  WK-N-TS-MM                 PIC 9(02).
011700     05  WK-N-TS-DD                 PIC 9(02).
011800     05  WK-N-TS-HH                 PIC 9(02).
011900     05  WK-N-TS-MI                 PIC 9(02).
012000     05  WK-N-TS-SS                 PIC 9(02).
012100*
012200*    FRESHNESS-BUDGET TABLE BY CRITICALITY - ONE LITERAL TABLE,
012300*    REDEFINED, KEYED IN PARALLEL TO WK-C-CRITICALITY-NAME.
012400 01  WK-C-CRIT-NAME-LIST            PIC X(32) VALUE
012500     "criticalhigh    medium  low     ".
012600 01  WK-C-CRIT-NAME-TABLE REDEFINES WK-C-CRIT-NAME-LIST.
012700     05  WK-C-CRIT-NAME OCCURS 4 TIMES PIC X(08).
012800 01  WK-N-CRIT-BUDGET-LIST          PIC 9(24) VALUE
012900     000060000300000900003600.
013000 01  WK-N-CRIT-BUDGET-TABLE REDEFINES WK-N-CRIT-BUDGET-LIST.
013100     05  WK-N-CRIT-BUDGET OCCURS 4 TIMES PIC 9(06).
013200 01  WK-N-CRIT-IX                   PIC S9(02) COMP.
013300 01  WK-N-ESCAL-DISPLAY              PIC 9(03) VALUE ZERO.
013400*
013500*    SEPARATE TIMESTAMP-BUILDING WORK AREA FOR THE ACCESS-
013600*    WINDOW BOUNDS, SO WE DO NOT DISTURB WK-N-TS-PARTS WHILE
013700*    COMPOSING THEM.
013800 01  WK-N-WSTART-NUMERIC             PIC 9(14) VALUE ZERO.
013900 01  WK-N-WSTART-PARTS REDEFINES WK-N-WSTART-NUMERIC.
014000     05  WK-N-WSTART-CCYY            PIC 9(04).
014100     05  WK-N-WSTART-MM              PIC 9(02).
014200     05  WK-N-WSTART-DD              PIC 9(02).
014300     05  WK-N-WSTART-HH              PIC 9(02).
014400     05  WK-N-WSTART-MI              PIC 9(02).
014500     05  WK-N-WSTART-SS              PIC 9(02).
014600*
014700 EJECT
014800 LINKAGE SECTION.
014900*****************
015000     COPY LKVENRC.
015100*
015200 EJECT
015300****************************************
015400 PROCEDURE DIVISION USING LK-VENRC-RECORD.
015500****************************************
015600 MAIN-MODULE.
015700     MOVE "N" TO LK-VENRC-ERROR-FLAG.
015800     MOVE SPACES TO LK-VENRC-ERROR-REASON.
015900     MOVE LK-VENRC-TIMESTAMP TO WK-N-TS-NUMERIC.
016000*
016100     PERFORM A000-RESOLVE-SERVICE
016200        THRU A000-RESOLVE-SERVICE-EX.
016300     PERFORM B000-BUSINESS-HOURS-FLAG
016400        THRU B000-BUSINESS-HOURS-FLAG-EX.
016500     PERFORM B100-EMERGENCY-DETECTION
016600        THRU B100-EMERGENCY-DETECTION-EX.
016700     PERFORM B200-FRESHNESS-BUDGET
016800        THRU B200-FRESHNESS-BUDGET-EX.
016900     PERFORM B300-ACCESS-WINDOW
017000        THRU B300-ACCESS-WINDOW-EX.
017100     PERFORM B400-WEEKEND-ADJUSTMENT
017200        THRU B400-WEEKEND-ADJUSTMENT-EX.
017300     PERFORM B500-TEMPORAL-ROLE
017400        THRU B500-TEMPORAL-ROLE-EX.
017500     PERFORM B600-EVENT-CORRELATION
017600        THRU B600-EVENT-CORRELATION-EX.
017700     PERFORM B700-VALIDATE-OVERRIDE
017800        THRU B700-VALIDATE-OVERRIDE-EX.
017900*
018000     MOVE WK-C-SVC-CRITICALITY TO LK-VENRC-SVC-CRITICALITY.
018100     GOBACK.
018200*
018300*-----------------------------------------------------------------
018400 A000-RESOLVE-SERVICE.
018500*-----------------------------------------------------------------
018600     MOVE "N" TO WK-C-SVC-FOUND-SW.
018700     PERFORM A010-CHECK-ONE-SERVICE
018800        VARYING WK-N-SVC-IX FROM 1 BY 1
018900        UNTIL WK-N-SVC-IX > LK-VENRC-SVC-COUNT
019000           OR WK-C-SVC-FOUND.
019100*
019200     IF NOT WK-C-SVC-FOUND
019300         MOVE "UTC             " TO WK-C-SVC-TIMEZONE
019400         MOVE "medium  "         TO WK-C-SVC-CRITICALITY
019500         MOVE 30                 TO WK-N-SVC-ESCAL-MIN
019600     END-IF.
019700 A000-RESOLVE-SERVICE-EX.
019800     EXIT.
019900*-----------------------------------------------------------------
020000 A010-CHECK-ONE-SERVICE.                                            AP0170
020100*-----------------------------------------------------------------
020200     IF LK-VENRC-SVC-NAME(WK-N-SVC-IX) = LK-VENRC-SERVICE-ID
020300         MOVE "Y" TO WK-C-SVC-FOUND-SW
020400         MOVE LK-VENRC-SVC-TIMEZONE(WK-N-SVC-IX)
020500              TO WK-C-SVC-TIMEZONE
020600         MOVE LK-VENRC-SVC-CRITICALITY(WK-N-SVC-IX)
020700              TO WK-C-SVC-CRITICALITY
020800         MOVE LK-VENRC-SVC-ESCAL-MIN(WK-N-SVC-IX)
020900              TO WK-N-SVC-ESCAL-MIN
021000     END-IF.
021100 A010-CHECK-ONE-SERVICE-EX.                                         AP0170
021200     EXIT.
021300*-----------------------------------------------------------------
021400 B000-BUSINESS-HOURS-FLAG.
021500*-----------------------------------------------------------------
021600     MOVE WK-N-TS-HH TO WK-N-TS-HOUR.
021700     IF WK-N-TS-HOUR >= LK-VENRC-CFG-BH-START
021800           AND WK-N-TS-HOUR < LK-VENRC-CFG-BH-END
021900         MOVE "Y" TO LK-VENRC-BUSINESS-HOURS
022000     ELSE
022100         MOVE "N" TO LK-VENRC-BUSINESS-HOURS
022200     END-IF.
022300 B000-BUSINESS-HOURS-FLAG-EX.
022400     EXIT.
022500*-----------------------------------------------------------------
022600 B100-EMERGENCY-DETECTION.
022700*-----------------------------------------------------------------
022800     MOVE "N" TO WK-C-EMERG-SW.
022900     MOVE SPACES TO LK-VENRC-EMERG-AUTH-ID.
023000     PERFORM B110-CHECK-ONE-INCIDENT
023100        VARYING WK-N-INC-IX FROM 1 BY 1
023200        UNTIL WK-N-INC-IX > LK-VENRC-INC-COUNT
023300           OR WK-C-EMERGENCY-FOUND.
023400*
023500     IF WK-C-EMERGENCY-FOUND
023600         MOVE "Y"        TO LK-VENRC-EMERGENCY-OVR
023700         MOVE "EMERGENCY" TO LK-VENRC-SITUATION
023800         STRING "INC-" LK-VENRC-SERVICE-ID DELIMITED BY SPACE
023900                INTO LK-VENRC-EMERG-AUTH-ID
024000     ELSE
024100         MOVE "N"      TO LK-VENRC-EMERGENCY-OVR
024200         MOVE "NORMAL" TO LK-VENRC-SITUATION
024300     END-IF.
024400 B100-EMERGENCY-DETECTION-EX.
024500     EXIT.
024600*-----------------------------------------------------------------
024700 B110-CHECK-ONE-INCIDENT.                                           AP0170
024800*-----------------------------------------------------------------
024900     IF LK-VENRC-INC-SERVICE(WK-N-INC-IX) = LK-VENRC-SERVICE-ID
025000           AND LK-VENRC-INC-STATUS(WK-N-INC-IX) = "investigating "
025100         MOVE "Y" TO WK-C-EMERG-SW
025200     END-IF.
025300 B110-CHECK-ONE-INCIDENT-EX.                                        AP0170
025400     EXIT.
025500*-----------------------------------------------------------------
025600 B200-FRESHNESS-BUDGET.
025700*-----------------------------------------------------------------
025800     MOVE 900 TO LK-VENRC-FRESH-BUDGET.
025900     PERFORM B210-CHECK-ONE-CRIT-BAND
026000        VARYING WK-N-CRIT-IX FROM 1 BY 1 UNTIL WK-N-CRIT-IX > 4.
026100 B200-FRESHNESS-BUDGET-EX.
026200     EXIT.
026300*-----------------------------------------------------------------
026400 B210-CHECK-ONE-CRIT-BAND.                                          AP0170
026500*-----------------------------------------------------------------
026600     IF WK-C-SVC-CRITICALITY = WK-C-CRIT-NAME(WK-N-CRIT-IX)
026700         MOVE WK-N-CRIT-BUDGET(WK-N-CRIT-IX)
026800              TO LK-VENRC-FRESH-BUDGET
026900     END-IF.
027000 B210-CHECK-ONE-CRIT-BAND-EX.                                       AP0170
027100     EXIT.
027200*-----------------------------------------------------------------
027300 B300-ACCESS-WINDOW.                                                AP0193
027400*-----------------------------------------------------------------
027500     MOVE ZERO TO LK-VENRC-WINDOW-START LK-VENRC-WINDOW-END.
027600*
027700*    PICK UP THE CONFIGURED ACCESS-PATTERN STRING FOR THE
027800*    RESOLVED SERVICE'S CRITICALITY BAND - THE PATTERN, NOT
027900*    THE CRITICALITY NAME ITSELF, DRIVES THE WINDOW BELOW.
028000     EVALUATE WK-C-SVC-CRITICALITY
028100         WHEN "critical"
028200             MOVE LK-VENRC-CFG-WIN-CRIT TO WK-C-WIN-PATTERN
028300         WHEN "high    "
028400             MOVE LK-VENRC-CFG-WIN-HIGH TO WK-C-WIN-PATTERN
028500         WHEN "medium  "
028600             MOVE LK-VENRC-CFG-WIN-MED  TO WK-C-WIN-PATTERN
028700         WHEN "low     "
028800             MOVE LK-VENRC-CFG-WIN-LOW  TO WK-C-WIN-PATTERN
028900         WHEN OTHER
029000             MOVE LK-VENRC-CFG-WIN-MED  TO WK-C-WIN-PATTERN
029100     END-EVALUATE.
029200*
029300     EVALUATE WK-C-WIN-PATTERN
029400         WHEN "24x7"
029500*            24X7 - NO WINDOW RESTRICTION.
029600             CONTINUE
029700         WHEN "business_hours_extended"
029800             COMPUTE WK-N-WIN-START-HR =
029900                   LK-VENRC-CFG-BH-START - 2
030000             IF WK-N-WIN-START-HR < 0
030100                 MOVE 0 TO WK-N-WIN-START-HR
030200             END-IF
030300             COMPUTE WK-N-WIN-END-HR = LK-VENRC-CFG-BH-END + 2
030400             IF WK-N-WIN-END-HR > 24
030500                 MOVE 24 TO WK-N-WIN-END-HR
030600             END-IF
030700             PERFORM B310-BUILD-SAME-DAY-WINDOW
030800                THRU B310-BUILD-SAME-DAY-WINDOW-EX
030900         WHEN OTHER
031000*            "business_hours" AND ANY UNRECOGNISED PATTERN ALL
031100*            FALL BACK TO PLAIN BUSINESS_HOURS.
031200             MOVE LK-VENRC-CFG-BH-START TO WK-N-WIN-START-HR
031300             MOVE LK-VENRC-CFG-BH-END   TO WK-N-WIN-END-HR
031400             PERFORM B310-BUILD-SAME-DAY-WINDOW
031500                THRU B310-BUILD-SAME-DAY-WINDOW-EX
031600     END-EVALUATE.
031700 B300-ACCESS-WINDOW-EX.                                             AP0193
031800     EXIT.
031900*-----------------------------------------------------------------
032000 B310-BUILD-SAME-DAY-WINDOW.
032100*-----------------------------------------------------------------
032200     MOVE WK-N-TS-CCYY TO WK-N-WSTART-CCYY.
032300     MOVE WK-N-TS-MM   TO WK-N-WSTART-MM.
032400     MOVE WK-N-TS-DD   TO WK-N-WSTART-DD.
032500     MOVE WK-N-WIN-START-HR TO WK-N-WSTART-HH.
032600     MOVE ZERO TO WK-N-WSTART-MI WK-N-WSTART-SS.
032700     MOVE WK-N-WSTART-NUMERIC TO LK-VENRC-WINDOW-START.
032800*
032900     MOVE WK-N-TS-CCYY TO WK-N-WSTART-CCYY.
033000     MOVE WK-N-TS-MM   TO WK-N-WSTART-MM.
033100     MOVE WK-N-TS-DD   TO WK-N-WSTART-DD.
033200     MOVE WK-N-WIN-END-HR   TO WK-N-WSTART-HH.
033300     MOVE ZERO TO WK-N-WSTART-MI WK-N-WSTART-SS.
033400     MOVE WK-N-WSTART-NUMERIC TO LK-VENRC-WINDOW-END.
033500 B310-BUILD-SAME-DAY-WINDOW-EX.
033600     EXIT.
033700*-----------------------------------------------------------------
033800 B400-WEEKEND-ADJUSTMENT.
033900*-----------------------------------------------------------------
034000     MOVE "N" TO WK-C-WEEKEND-SW.
034100     IF LK-VENRC-WEEKDAY = 6 OR LK-VENRC-WEEKDAY = 7
034200         MOVE "Y" TO WK-C-WEEKEND-SW.
034300*
034400     IF WK-C-IS-WEEKEND
034500         IF LK-VENRC-CFG-WKND-CRIT = "Y"
034600               AND WK-C-SVC-CRITICALITY NOT = "critical"
034700             MOVE "N" TO LK-VENRC-BUSINESS-HOURS
034800         ELSE
034900             IF LK-VENRC-CFG-WKND-START NOT = ZERO
035000                   OR LK-VENRC-CFG-WKND-END NOT = ZERO
035100                 IF WK-N-TS-HOUR >= LK-VENRC-CFG-WKND-START
035200                       AND WK-N-TS-HOUR < LK-VENRC-CFG-WKND-END
035300                     MOVE "Y" TO LK-VENRC-BUSINESS-HOURS
035400                 ELSE
035500                     MOVE "N" TO LK-VENRC-BUSINESS-HOURS
035600                 END-IF
035700             END-IF
035800         END-IF
035900     END-IF.
036000 B400-WEEKEND-ADJUSTMENT-EX.
036100     EXIT.
036200*-----------------------------------------------------------------
036300 B500-TEMPORAL-ROLE.
036400*-----------------------------------------------------------------
036500     IF LK-VENRC-EMERGENCY-OVR = "Y"
036600         MOVE "N" TO WK-C-EMERG-SW
036700         PERFORM B510-CHECK-ONE-INCIDENT-ROLE
036800            VARYING WK-N-INC-IX FROM 1 BY 1
036900            UNTIL WK-N-INC-IX > LK-VENRC-INC-COUNT
037000               OR WK-C-EMERGENCY-FOUND
037100     ELSE
037200         STRING "oncall_" WK-C-SVC-CRITICALITY DELIMITED BY SPACE
037300                INTO LK-VENRC-TEMPORAL-ROLE
037400     END-IF.
037500 B500-TEMPORAL-ROLE-EX.
037600     EXIT.
037700*-----------------------------------------------------------------
037800 B510-CHECK-ONE-INCIDENT-ROLE.                                      AP0170
037900*-----------------------------------------------------------------
038000     IF LK-VENRC-INC-SERVICE(WK-N-INC-IX) = LK-VENRC-SERVICE-ID
038100           AND LK-VENRC-INC-STATUS(WK-N-INC-IX) = "investigating "
038200         MOVE "Y" TO WK-C-EMERG-SW
038300         IF LK-VENRC-INC-ROLE(WK-N-INC-IX) = SPACES
038400             MOVE "incident_responder     "
038500                  TO LK-VENRC-TEMPORAL-ROLE
038600         ELSE
038700             MOVE LK-VENRC-INC-ROLE(WK-N-INC-IX)
038800                  TO LK-VENRC-TEMPORAL-ROLE
038900         END-IF
039000     END-IF.
039100 B510-CHECK-ONE-INCIDENT-ROLE-EX.                                   AP0170
039200     EXIT.
039300*-----------------------------------------------------------------
039400 B600-EVENT-CORRELATION.
039500*-----------------------------------------------------------------
039600     MOVE WK-N-SVC-ESCAL-MIN TO WK-N-ESCAL-DISPLAY.
039700     STRING LK-VENRC-SERVICE-ID DELIMITED BY SPACE
039800            "_context_" DELIMITED BY SIZE
039900            WK-N-ESCAL-DISPLAY DELIMITED BY SIZE
040000            "min" DELIMITED BY SIZE
040100            INTO LK-VENRC-EVENT-CORREL.
040200 B600-EVENT-CORRELATION-EX.
040300     EXIT.
040400*-----------------------------------------------------------------
040500 B700-VALIDATE-OVERRIDE.
040600*-----------------------------------------------------------------
040700     IF LK-VENRC-RAW-EMERG-OVR = "Y"
040800           AND LK-VENRC-RAW-AUTH-ID = SPACES
040900         MOVE "Y" TO LK-VENRC-ERROR-FLAG
041000         MOVE "Emergency override lacks authorization id"
041100              TO LK-VENRC-ERROR-REASON
041200     END-IF.
041300 B700-VALIDATE-OVERRIDE-EX.
041400     EXIT.
041500*
041600******************************************************************
041700*************** END OF PROGRAM SOURCE -  TAPVENRC ***************
041800******************************************************************
