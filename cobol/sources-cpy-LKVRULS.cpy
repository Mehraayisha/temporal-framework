000100* LKVRULS.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVRULS" - THE U2 SIMPLE,    *
000400* FIRST-MATCH RULE EVALUATOR.  CALLER BUILDS THE INPUT AND  *
000500* RULE-TABLE GROUPS AND READS THE OUTPUT GROUP ON RETURN.   *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAP002 - RDY    - 21/02/2022 - INITIAL VERSION.
001000*-----------------------------------------------------------*
001100 01  LK-VRULS-RECORD.
001200     05 LK-VRULS-INPUT.
001300        10 LK-VRULS-DATA-TYPE        PIC X(20).
001400        10 LK-VRULS-DATA-SENDER      PIC X(20).
001500        10 LK-VRULS-DATA-RECIPIENT   PIC X(20).
001600        10 LK-VRULS-TRANS-PRINCIPLE  PIC X(24).
001700        10 LK-VRULS-SITUATION        PIC X(10).
001800        10 LK-VRULS-EMERGENCY-OVR    PIC X(01).
001900        10 LK-VRULS-TIMESTAMP        PIC 9(14).
002000     05 LK-VRULS-RULE-TABLE.
002100        10 LK-VRULS-RULE-COUNT       PIC 9(03) COMP-3.
002200        10 LK-VRULS-RULE OCCURS 50 TIMES
002300              INDEXED BY LK-VRULS-IX.
002400           15 LK-VRULS-R-ID              PIC X(12).
002500           15 LK-VRULS-R-ACTION          PIC X(05).
002600           15 LK-VRULS-R-DATA-TYPE       PIC X(20).
002700           15 LK-VRULS-R-DATA-SENDER     PIC X(20).
002800           15 LK-VRULS-R-DATA-RECIPIENT  PIC X(20).
002900           15 LK-VRULS-R-TRANS-PRINCIPLE PIC X(24).
003000           15 LK-VRULS-R-SITUATION       PIC X(10).
003100           15 LK-VRULS-R-REQ-EMERG-OVR   PIC X(01).
003200           15 LK-VRULS-R-WINDOW-START    PIC 9(14).
003300           15 LK-VRULS-R-WINDOW-END      PIC 9(14).
003400     05 LK-VRULS-OUTPUT.
003500        10 LK-VRULS-ACTION           PIC X(05).
003600        10 LK-VRULS-MATCHED-ID       PIC X(12).
003700        10 LK-VRULS-REASON           PIC X(30).
