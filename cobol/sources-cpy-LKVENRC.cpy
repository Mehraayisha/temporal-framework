000100* LKVENRC.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVENRC" - THE U6 CONTEXT    *
000400* ENRICHER.  RECOMPUTES BUSINESS HOURS, EMERGENCY OVERRIDE, *
000500* FRESHNESS BUDGET, ACCESS WINDOW AND TEMPORAL ROLE FOR ONE *
000600* REQUEST FROM THE SERVICE / CONFIG / INCIDENT TABLES.      *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP006 - RDY    - 10/03/2022 - INITIAL VERSION.
001100* TAP020 - MCL     - 14/02/2024 - ADDED LK-VENRC-ERROR-FLAG
001200*                    FOR THE "OVERRIDE WITHOUT AUTH ID" CHECK
001300*                    SO TAPBATCH DOES NOT NEED A SEPARATE CALL.
001400*                    REQ#AP-0201.
001500*-----------------------------------------------------------*
001600 01  LK-VENRC-RECORD.
001700     05 LK-VENRC-INPUT.
001800        10 LK-VENRC-SERVICE-ID       PIC X(16).
001900        10 LK-VENRC-TIMESTAMP        PIC 9(14).
002000        10 LK-VENRC-RAW-EMERG-OVR    PIC X(01).
002100        10 LK-VENRC-RAW-AUTH-ID      PIC X(12).
002200        10 LK-VENRC-WEEKDAY          PIC 9(01).
002300*                                     1 = MONDAY ... 7 = SUNDAY
002400        10 LK-VENRC-SVC-TABLE.
002500           15 LK-VENRC-SVC-COUNT        PIC 9(03) COMP-3.
002600           15 LK-VENRC-SVC OCCURS 20 TIMES
002700                 INDEXED BY LK-VENRC-SVC-IX.
002800              20 LK-VENRC-SVC-NAME         PIC X(16).
002900              20 LK-VENRC-SVC-TIMEZONE     PIC X(16).
003000              20 LK-VENRC-SVC-CRITICALITY  PIC X(08).
003100              20 LK-VENRC-SVC-ESCAL-MIN    PIC 9(03).
003200        10 LK-VENRC-CFG.
003300           15 LK-VENRC-CFG-BH-START     PIC 9(02).
003400           15 LK-VENRC-CFG-BH-END       PIC 9(02).
003500           15 LK-VENRC-CFG-WKND-CRIT    PIC X(01).
003600           15 LK-VENRC-CFG-WKND-START   PIC 9(02).
003700           15 LK-VENRC-CFG-WKND-END     PIC 9(02).
003800           15 LK-VENRC-CFG-WIN-CRIT     PIC X(24).
003900           15 LK-VENRC-CFG-WIN-HIGH     PIC X(24).
004000           15 LK-VENRC-CFG-WIN-MED      PIC X(24).
004100           15 LK-VENRC-CFG-WIN-LOW      PIC X(24).
004200        10 LK-VENRC-INC-TABLE.
004300           15 LK-VENRC-INC-COUNT        PIC 9(03) COMP-3.
004400           15 LK-VENRC-INC OCCURS 20 TIMES
004500                 INDEXED BY LK-VENRC-INC-IX.
004600              20 LK-VENRC-INC-ID           PIC X(12).
004700              20 LK-VENRC-INC-SERVICE      PIC X(16).
004800              20 LK-VENRC-INC-STATUS       PIC X(14).
004900              20 LK-VENRC-INC-ROLE         PIC X(24).
005000     05 LK-VENRC-OUTPUT.
005100        10 LK-VENRC-BUSINESS-HOURS   PIC X(01).
005200        10 LK-VENRC-EMERGENCY-OVR    PIC X(01).
005300        10 LK-VENRC-SITUATION        PIC X(10).
005400        10 LK-VENRC-FRESH-BUDGET     PIC 9(06).
005500        10 LK-VENRC-WINDOW-START     PIC 9(14).
005600        10 LK-VENRC-WINDOW-END       PIC 9(14).
005700        10 LK-VENRC-TEMPORAL-ROLE    PIC X(24).
005800        10 LK-VENRC-EVENT-CORREL     PIC X(24).
005900        10 LK-VENRC-EMERG-AUTH-ID    PIC X(12).
006000        10 LK-VENRC-SVC-CRITICALITY  PIC X(08).
006100        10 LK-VENRC-ERROR-FLAG       PIC X(01).
006200        10 LK-VENRC-ERROR-REASON     PIC X(30).
