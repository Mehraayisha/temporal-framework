000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVRULE.
000400 AUTHOR.         R D YEO.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   28 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS THE FULL POLICY-ENGINE EVALUATOR.
001100*               GIVEN ONE ENRICHED ACCESS REQUEST AND THE
001200*               RULE TABLE, IT RUNS THE EMERGENCY FASTPATH,
001300*               THE SERVICE BYPASS CHECK, THE BEST-SCORED
001400*               RULE MATCH AND THE DEFAULT-DENY REASONING,
001500*               AND RETURNS ONE DECISION.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG    DEV     DATE        DESCRIPTION
002100* ------ ------- ----------  -------------------------------------
002200* AP0003 - RDY    - 28/02/1989 - INITIAL VERSION.
002300* AP0009 - RDY    - 19/06/1989 - ADDED THE SERVICE BYPASS CHECK.
002400*                   REQ#AP-0009.
002500* AP0017 - TVK     - 11/01/1991 - SCORED MATCH REPLACES THE OLD
002600*                   FIRST-MATCH LOOKUP FOR THIS, THE FULL,
002700*                   EVALUATOR.  SIMPLE LOOKUP MOVED OUT TO
002800*                   TAPVRULS.  REQ#AP-0017.
002900* AP0023 - SKN     - 30/08/1992 - RISK-LEVEL CALCULATION ADDED.
003000* AP0029 - TVK     - 14/02/1994 - EXPIRY-TIME ARITHMETIC ADDED
003100*                   FOR THE THREE PATHS (EMERGENCY/BYPASS/
003200*                   MATCHED RULE).  KNOWN LIMITATION - HOUR
003300*                   CARRY ROLLS THE DAY BUT NOT THE MONTH; SEE
003400*                   REQ#AP-0029 FOR THE ACCEPTED RISK NOTE.
003500* AP0036 - MCL     - 02/05/1995 - DEFAULT-DENY REASON TEXT NOW
003600*                   MATCHES THE WORDING SIGNED OFF BY AUDIT.
003700* AP9802 - SKN     - 04/11/1998 - Y2K REVIEW - TIMESTAMP FIELDS
003800*                   ARE FULL 14-DIGIT CCYYMMDDHHMMSS THROUGHOUT,
003900*                   NO 2-DIGIT YEAR WINDOWING IN THIS ROUTINE.
004000* AP0051 - TVK     - 23/09/2002 - KEYWORD SUBSTRING SCAN FOR THE
004100*                   RISK FACTORS REWRITTEN TO USE REFERENCE
004200*                   MODIFICATION AFTER THE COMPILER UPGRADE
004300*                   DROPPED SUPPORT FOR THE OLD SCAN VERB.
004400* AP0066 - MCL     - 08/02/2006 - RECOMPILED, NO LOGIC CHANGE.
004500* AP0119 - SKN     - 03/05/2014 - CLARIFIED THAT DEFAULT-DENY
004600*                   REASONS ARE ONLY APPENDED WHEN NO RULE WAS
004700*                   MATCHED AT ALL, NOT ON EVERY DENY.  MATCHES
004800*                   THE WORDING AUDIT SIGNED OFF ON IN AP0036.
004900* AP0155 - MCL     - 09/11/2023 - ADDED THE WEEKEND / CONFIG-
005000*                   CRITICAL-ONLY LINKAGE FIELDS SO THIS ROUTINE
005100*                   NO LONGER CALLS BACK TO TAPVENRC.  REQ#AP-0201.
005200* AP0160 - TVK     - 08/06/2026 - BROKE THE BYPASS-ROLE SCAN AND
005300*                   THE TWO-LEVEL KEYWORD SCAN OUT OF THEIR
005400*                   IN-LINE PERFORMS (B110, D210, D220) TO DROP
005500*                   THE END-PERFORM USAGE, SAME STANDARDS REVIEW
005600*                   AS TAPBATCH AP0190.
005700*-----------------------------------------------------------------
005800*
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                      ON  STATUS IS WK-C-RULE-TRACE
006700                      OFF STATUS IS WK-C-RULE-NOTRACE.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
007100*
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500**************
007600*
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                         PIC X(24) VALUE
008000     "** PROGRAM TAPVRULE  **".
008100*
008200 01  WK-C-WORK-AREA.
008300     05  WK-C-MATCH-SW              PIC X(01) VALUE "N".
008400         88  WK-C-RULE-MATCHED                VALUE "Y".
008500     05  WK-C-FAIL-SW               PIC X(01) VALUE "N".
008600         88  WK-C-THIS-RULE-FAILED             VALUE "Y".
008700     05  WK-C-KW-FOUND-SW           PIC X(01) VALUE "N".
008800         88  WK-C-KEYWORD-FOUND                VALUE "Y".
008900     05  WK-C-BYPASS-SW             PIC X(01) VALUE "N".
009000         88  WK-C-BYPASS-PATH-TAKEN            VALUE "Y".
009100*
009200 01  WK-N-WORK-AREA.
009300     05  WK-N-BEST-IX               PIC S9(04) COMP VALUE ZERO.
009400     05  WK-N-RULE-CNT              PIC S9(04) COMP.
009500     05  WK-N-TEMPORAL-ITEMS        PIC S9(02) COMP.
009600     05  WK-N-RISK-FACTORS          PIC S9(02) COMP.
009700     05  WK-N-SUB-POS               PIC S9(02) COMP.
009800     05  WK-N-SUB-MAX               PIC S9(02) COMP.
009900     05  WK-N-KW-IX                 PIC S9(02) COMP.
010000     05  WK-N-DAY-CARRY             PIC S9(04) COMP.
010100     05  WK-N-HOURS-TOTAL           PIC S9(04) COMP.
010200     05  WK-N-HOURS-TO-ADD          PIC S9(02) COMP.
010300*
010400 01  WK-N-RAW-SCORE                PIC S9(02)V99 COMP-3.
010500 01  WK-N-BEST-SCORE               PIC S9(02)V99 COMP-3.
010600*
010700*    LITERAL TABLE OF RISK-FACTOR KEYWORDS, BUILT AS ONE LINE
010800*    AND REDEFINED AS AN OCCURS TABLE - SAVES FOUR SEPARATE
010900*    MOVE STATEMENTS AT PROGRAM START.
011000*    DATA-TYPE VALUES ARRIVE LOWERCASE (E.G. "financial",
011100*    "medical_record") PER THE DATA DICTIONARY - THE KEYWORD
011200*    LIST BELOW IS LOWERCASE TO MATCH.
011300 01  WK-C-KEYWORD-LIST              PIC X(40) VALUE
011400     "financial personal  health    security  ".
011500 01  WK-C-KEYWORD-TABLE REDEFINES WK-C-KEYWORD-LIST.
011600     05  WK-C-KEYWORD OCCURS 4 TIMES  PIC X(10).
011700 01  WK-N-KEYWORD-LEN-LIST          PIC 9(08) VALUE 09080608.
011800 01  WK-N-KEYWORD-LEN-TABLE REDEFINES WK-N-KEYWORD-LEN-LIST.
011900     05  WK-N-KEYWORD-LEN OCCURS 4 TIMES PIC 9(02).
012000*
012100*    TIMESTAMP WORK FIELD AND ITS DATE/TIME-PART REDEFINITION -
012200*    USED BY THE EXPIRY ARITHMETIC.
012300 01  WK-N-TS-NUMERIC                PIC 9(14) VALUE ZERO.
012400 01  WK-N-TS-PARTS REDEFINES WK-N-TS-NUMERIC.
012500     05  WK-N-TS-CCYY               PIC 9(04).
012600     05  WK-N-TS-MM                 PIC 9(02).
012700     05  WK-N-TS-DD                 PIC 9(02).
012800     05  WK-N-TS-HH                 PIC 9(02).
012900     05  WK-N-TS-MI                 PIC 9(02).
013000     05  WK-N-TS-SS                 PIC 9(02).
013100*
013200 EJECT
013300 LINKAGE SECTION.
013400*****************
013500     COPY LKVRULE.
013600*
013700 EJECT
013800****************************************
013900 PROCEDURE DIVISION USING LK-VRULE-RECORD.
014000****************************************
014100 MAIN-MODULE.
014200     MOVE "N" TO WK-C-MATCH-SW.
014300     MOVE "N" TO WK-C-BYPASS-SW.
014400     MOVE ZERO TO LK-VRULE-REASON-COUNT.
014500     MOVE "N" TO LK-VRULE-EMERGENCY-PATH.
014600*
014700     IF LK-VRULE-EMERGENCY-OVR = "Y"
014800         PERFORM B000-EMERGENCY-FASTPATH
014900            THRU B000-EMERGENCY-FASTPATH-EX
015000     ELSE
015100         PERFORM B100-SERVICE-BYPASS-CHECK
015200            THRU B100-SERVICE-BYPASS-CHECK-EX
015300         IF NOT WK-C-RULE-MATCHED
015400             PERFORM B200-SCORE-ALL-RULES
015500                THRU B200-SCORE-ALL-RULES-EX
015600         END-IF
015700     END-IF.
015800*
015900     IF LK-VRULE-POLICY-MATCHED = SPACES
016000           AND LK-VRULE-DECISION = "DENY "
016100         PERFORM B300-DEFAULT-DENY-REASONS
016200            THRU B300-DEFAULT-DENY-REASONS-EX.
016300*
016400     PERFORM D100-CALC-RISK-LEVEL
016500        THRU D100-CALC-RISK-LEVEL-EX.
016600     GOBACK.
016700*
016800*-----------------------------------------------------------------
016900 B000-EMERGENCY-FASTPATH.
017000*-----------------------------------------------------------------
017100     MOVE "ALLOW" TO LK-VRULE-DECISION.
017200     MOVE SPACES  TO LK-VRULE-POLICY-MATCHED.
017300     MOVE .90     TO LK-VRULE-CONFIDENCE.
017400     MOVE "medium"   TO LK-VRULE-RISK-LEVEL.
017500     MOVE "Y"     TO LK-VRULE-EMERGENCY-PATH.
017600     ADD 1 TO LK-VRULE-REASON-COUNT.
017700     MOVE "Emergency override active"
017800          TO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT).
017900     MOVE LK-VRULE-TIMESTAMP TO WK-N-TS-NUMERIC.
018000     MOVE 4 TO WK-N-HOURS-TO-ADD.
018100     PERFORM D000-ADD-HOURS-TO-TS
018200        THRU D000-ADD-HOURS-TO-TS-EX.
018300     MOVE WK-N-TS-NUMERIC TO LK-VRULE-EXPIRES-AT.
018400 B000-EMERGENCY-FASTPATH-EX.
018500     EXIT.
018600*-----------------------------------------------------------------
018700 B100-SERVICE-BYPASS-CHECK.
018800*-----------------------------------------------------------------
018900     MOVE "N" TO WK-C-MATCH-SW.
019000     PERFORM B110-CHECK-ONE-BYPASS-ROLE
019100        VARYING WK-N-KW-IX FROM 1 BY 1
019200        UNTIL WK-N-KW-IX > 5 OR WK-C-RULE-MATCHED.
019300*
019400     IF WK-C-RULE-MATCHED
019500         MOVE "Y"     TO WK-C-BYPASS-SW
019600         MOVE "ALLOW" TO LK-VRULE-DECISION
019700         MOVE SPACES  TO LK-VRULE-POLICY-MATCHED
019800         MOVE .80     TO LK-VRULE-CONFIDENCE
019900         MOVE "low"   TO LK-VRULE-RISK-LEVEL
020000         ADD 1 TO LK-VRULE-REASON-COUNT
020100         STRING "Service " LK-VRULE-DATA-SENDER DELIMITED BY SPACE
020200                " has emergency bypass authorization"
020300                DELIMITED BY SIZE
020400                INTO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
020500         MOVE LK-VRULE-TIMESTAMP TO WK-N-TS-NUMERIC
020600         MOVE 2 TO WK-N-HOURS-TO-ADD
020700         PERFORM D000-ADD-HOURS-TO-TS
020800            THRU D000-ADD-HOURS-TO-TS-EX
020900         MOVE WK-N-TS-NUMERIC TO LK-VRULE-EXPIRES-AT
021000     END-IF.
021100 B100-SERVICE-BYPASS-CHECK-EX.
021200     EXIT.
021300*-----------------------------------------------------------------
021400 B110-CHECK-ONE-BYPASS-ROLE.                                        AP0160
021500*-----------------------------------------------------------------
021600     IF LK-VRULE-BYPASS-ROLES(WK-N-KW-IX) NOT = SPACES
021700           AND LK-VRULE-BYPASS-ROLES(WK-N-KW-IX)
021800              = LK-VRULE-DATA-SENDER
021900         MOVE "Y" TO WK-C-MATCH-SW
022000     END-IF.
022100 B110-CHECK-ONE-BYPASS-ROLE-EX.                                     AP0160
022200     EXIT.
022300*-----------------------------------------------------------------
022400 B200-SCORE-ALL-RULES.
022500*-----------------------------------------------------------------
022600     MOVE ZERO TO WK-N-BEST-IX WK-N-BEST-SCORE.
022700     MOVE LK-VRULE-RULE-COUNT TO WK-N-RULE-CNT.
022800     PERFORM C200-SCORE-ONE-RULE
022900        THRU C200-SCORE-ONE-RULE-EX
023000        VARYING LK-VRULE-IX FROM 1 BY 1
023100        UNTIL LK-VRULE-IX > WK-N-RULE-CNT.
023200*
023300     IF WK-N-BEST-IX > ZERO
023400         MOVE LK-VRULE-R-ACTION(WK-N-BEST-IX) TO LK-VRULE-DECISION
023500         MOVE LK-VRULE-R-ID(WK-N-BEST-IX)
023600              TO LK-VRULE-POLICY-MATCHED
023700         ADD 1 TO LK-VRULE-REASON-COUNT
023800         STRING "Matched policy: " LK-VRULE-R-ID(WK-N-BEST-IX)
023900                DELIMITED BY SIZE
024000                INTO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
024100         COMPUTE LK-VRULE-CONFIDENCE ROUNDED
024200               = WK-N-BEST-SCORE / 6
024300         IF LK-VRULE-R-WINDOW-END(WK-N-BEST-IX) NOT = ZERO
024400             MOVE LK-VRULE-R-WINDOW-END(WK-N-BEST-IX)
024500                  TO LK-VRULE-EXPIRES-AT
024600         ELSE
024700             MOVE LK-VRULE-TIMESTAMP TO WK-N-TS-NUMERIC
024800             MOVE 8 TO WK-N-HOURS-TO-ADD
024900             PERFORM D000-ADD-HOURS-TO-TS
025000                THRU D000-ADD-HOURS-TO-TS-EX
025100             MOVE WK-N-TS-NUMERIC TO LK-VRULE-EXPIRES-AT
025200         END-IF
025300     ELSE
025400         MOVE "DENY " TO LK-VRULE-DECISION
025500         MOVE SPACES  TO LK-VRULE-POLICY-MATCHED
025600         MOVE ZERO    TO LK-VRULE-CONFIDENCE
025700         MOVE ZERO    TO LK-VRULE-EXPIRES-AT
025800     END-IF.
025900 B200-SCORE-ALL-RULES-EX.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 B300-DEFAULT-DENY-REASONS.
026300*-----------------------------------------------------------------
026400     IF LK-VRULE-REASON-COUNT < 6
026500         ADD 1 TO LK-VRULE-REASON-COUNT
026600         MOVE "No matching temporal policy found"
026700              TO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
026800     END-IF.
026900*
027000     IF LK-VRULE-BUSINESS-HOURS = "N"
027100           AND LK-VRULE-REASON-COUNT < 6
027200         ADD 1 TO LK-VRULE-REASON-COUNT
027300         MOVE "Outside business hours"
027400              TO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
027500     END-IF.
027600*
027700     IF LK-VRULE-WEEKEND-FLAG = "Y"
027800           AND LK-VRULE-CFG-WKND-CRIT-ONLY = "Y"
027900           AND LK-VRULE-REASON-COUNT < 6
028000         ADD 1 TO LK-VRULE-REASON-COUNT
028100         MOVE "Weekend access not permitted for this service"
028200              TO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
028300     END-IF.
028400*
028500     IF LK-VRULE-DATA-FRESH-SECS NOT = 999999
028600           AND LK-VRULE-DATA-FRESH-SECS > 3600
028700           AND LK-VRULE-REASON-COUNT < 6
028800         ADD 1 TO LK-VRULE-REASON-COUNT
028900         MOVE "Data freshness requirements not met"
029000              TO LK-VRULE-REASONS(LK-VRULE-REASON-COUNT)
029100     END-IF.
029200 B300-DEFAULT-DENY-REASONS-EX.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 C200-SCORE-ONE-RULE.
029600*-----------------------------------------------------------------
029700     MOVE "N"  TO WK-C-FAIL-SW.
029800     MOVE ZERO TO WK-N-RAW-SCORE WK-N-TEMPORAL-ITEMS.
029900*
030000     PERFORM C210-SCORE-TUPLE-FIELD
030100        THRU C210-SCORE-TUPLE-FIELD-EX.
030200     IF WK-C-THIS-RULE-FAILED
030300         GO TO C200-SCORE-ONE-RULE-EX.
030400*
030500     PERFORM C220-SCORE-TEMPORAL-FIELDS
030600        THRU C220-SCORE-TEMPORAL-FIELDS-EX.
030700     IF WK-C-THIS-RULE-FAILED
030800         GO TO C200-SCORE-ONE-RULE-EX.
030900*
031000     IF WK-N-TEMPORAL-ITEMS = ZERO
031100         ADD .5 TO WK-N-RAW-SCORE.
031200*
031300     IF WK-N-RAW-SCORE > WK-N-BEST-SCORE
031400         MOVE WK-N-RAW-SCORE TO WK-N-BEST-SCORE
031500         MOVE LK-VRULE-IX    TO WK-N-BEST-IX.
031600 C200-SCORE-ONE-RULE-EX.
031700     EXIT.
031800*-----------------------------------------------------------------
031900 C210-SCORE-TUPLE-FIELD.
032000*-----------------------------------------------------------------
032100*    FOUR TUPLE FIELDS, EACH WORTH 0.5 (WILDCARD) OR 1.0 (EXACT).
032200     IF LK-VRULE-R-DATA-TYPE(LK-VRULE-IX) = "*"
032300         ADD .5 TO WK-N-RAW-SCORE
032400     ELSE
032500         IF LK-VRULE-R-DATA-TYPE(LK-VRULE-IX) NOT = SPACES
032600             IF LK-VRULE-R-DATA-TYPE(LK-VRULE-IX) = LK-VRULE-DATA-TYPE
032700                 ADD 1 TO WK-N-RAW-SCORE
032800             ELSE
032900                 MOVE "Y" TO WK-C-FAIL-SW
033000                 GO TO C210-SCORE-TUPLE-FIELD-EX
033100             END-IF
033200         END-IF
033300     END-IF.
033400*
033500     IF LK-VRULE-R-DATA-SENDER(LK-VRULE-IX) = "*"
033600         ADD .5 TO WK-N-RAW-SCORE
033700     ELSE
033800         IF LK-VRULE-R-DATA-SENDER(LK-VRULE-IX) NOT = SPACES
033900             IF LK-VRULE-R-DATA-SENDER(LK-VRULE-IX)
034000                   = LK-VRULE-DATA-SENDER
034100                 ADD 1 TO WK-N-RAW-SCORE
034200             ELSE
034300                 MOVE "Y" TO WK-C-FAIL-SW
034400                 GO TO C210-SCORE-TUPLE-FIELD-EX
034500             END-IF
034600         END-IF
034700     END-IF.
034800*
034900     IF LK-VRULE-R-DATA-RECIPIENT(LK-VRULE-IX) = "*"
035000         ADD .5 TO WK-N-RAW-SCORE
035100     ELSE
035200         IF LK-VRULE-R-DATA-RECIPIENT(LK-VRULE-IX) NOT = SPACES
035300             IF LK-VRULE-R-DATA-RECIPIENT(LK-VRULE-IX)
035400                   = LK-VRULE-DATA-RECIPIENT
035500                 ADD 1 TO WK-N-RAW-SCORE
035600             ELSE
035700                 MOVE "Y" TO WK-C-FAIL-SW
035800                 GO TO C210-SCORE-TUPLE-FIELD-EX
035900             END-IF
036000         END-IF
036100     END-IF.
036200*
036300     IF LK-VRULE-R-TRANS-PRINCIPLE(LK-VRULE-IX) = "*"
036400         ADD .5 TO WK-N-RAW-SCORE
036500     ELSE
036600         IF LK-VRULE-R-TRANS-PRINCIPLE(LK-VRULE-IX) NOT = SPACES
036700             IF LK-VRULE-R-TRANS-PRINCIPLE(LK-VRULE-IX)
036800                   = LK-VRULE-TRANS-PRINCIPLE
036900                 ADD 1 TO WK-N-RAW-SCORE
037000             ELSE
037100                 MOVE "Y" TO WK-C-FAIL-SW
037200                 GO TO C210-SCORE-TUPLE-FIELD-EX
037300             END-IF
037400         END-IF
037500     END-IF.
037600 C210-SCORE-TUPLE-FIELD-EX.
037700     EXIT.
037800*-----------------------------------------------------------------
037900 C220-SCORE-TEMPORAL-FIELDS.
038000*-----------------------------------------------------------------
038100*    SITUATION.
038200     IF LK-VRULE-R-SITUATION(LK-VRULE-IX) NOT = SPACES
038300         ADD 1 TO WK-N-TEMPORAL-ITEMS
038400         IF LK-VRULE-R-SITUATION(LK-VRULE-IX) = LK-VRULE-SITUATION
038500             ADD 1 TO WK-N-RAW-SCORE
038600         ELSE
038700             MOVE "Y" TO WK-C-FAIL-SW
038800             GO TO C220-SCORE-TEMPORAL-FIELDS-EX
038900         END-IF
039000     END-IF.
039100*
039200*    EMERGENCY-OVERRIDE CONSTRAINT.
039300     IF LK-VRULE-R-REQ-EMERG-OVR(LK-VRULE-IX) NOT = SPACES
039400         ADD 1 TO WK-N-TEMPORAL-ITEMS
039500         IF (LK-VRULE-R-REQ-EMERG-OVR(LK-VRULE-IX) = "Y"
039600               AND LK-VRULE-EMERGENCY-OVR = "Y")
039700            OR
039800            (LK-VRULE-R-REQ-EMERG-OVR(LK-VRULE-IX) = "N"
039900               AND LK-VRULE-EMERGENCY-OVR NOT = "Y")
040000             ADD 1 TO WK-N-RAW-SCORE
040100         ELSE
040200             MOVE "Y" TO WK-C-FAIL-SW
040300             GO TO C220-SCORE-TEMPORAL-FIELDS-EX
040400         END-IF
040500     END-IF.
040600*
040700*    ACCESS WINDOW - AS IN TAPVRULS.
040800     IF LK-VRULE-R-WINDOW-START(LK-VRULE-IX) NOT = ZERO
040900           OR LK-VRULE-R-WINDOW-END(LK-VRULE-IX) NOT = ZERO
041000         ADD 1 TO WK-N-TEMPORAL-ITEMS
041100         IF (LK-VRULE-R-WINDOW-START(LK-VRULE-IX) = ZERO
041200               OR LK-VRULE-TIMESTAMP
041300                  NOT < LK-VRULE-R-WINDOW-START(LK-VRULE-IX))
041400            AND
041500            (LK-VRULE-R-WINDOW-END(LK-VRULE-IX) = ZERO
041600               OR LK-VRULE-TIMESTAMP
041700                  NOT > LK-VRULE-R-WINDOW-END(LK-VRULE-IX))
041800             ADD 1 TO WK-N-RAW-SCORE
041900         ELSE
042000             MOVE "Y" TO WK-C-FAIL-SW
042100             GO TO C220-SCORE-TEMPORAL-FIELDS-EX
042200         END-IF
042300     END-IF.
042400*
042500*    TEMPORAL-ROLE CONSTRAINT - WILDCARD OR EXACT, BOTH +1.0.
042600     IF LK-VRULE-R-TEMPORAL-ROLE(LK-VRULE-IX) NOT = SPACES
042700         ADD 1 TO WK-N-TEMPORAL-ITEMS
042800         IF LK-VRULE-R-TEMPORAL-ROLE(LK-VRULE-IX) = "*"
042900               OR LK-VRULE-R-TEMPORAL-ROLE(LK-VRULE-IX)
043000                  = LK-VRULE-TEMPORAL-ROLE
043100             ADD 1 TO WK-N-RAW-SCORE
043200         ELSE
043300             MOVE "Y" TO WK-C-FAIL-SW
043400             GO TO C220-SCORE-TEMPORAL-FIELDS-EX
043500         END-IF
043600     END-IF.
043700*
043800*    MAX-DATA-FRESHNESS.
043900     IF LK-VRULE-R-MAX-FRESH-SECS(LK-VRULE-IX) NOT = 999999
044000         ADD 1 TO WK-N-TEMPORAL-ITEMS
044100         IF LK-VRULE-DATA-FRESH-SECS = 999999
044200               OR LK-VRULE-DATA-FRESH-SECS
044300                  NOT > LK-VRULE-R-MAX-FRESH-SECS(LK-VRULE-IX)
044400             ADD 1 TO WK-N-RAW-SCORE
044500         ELSE
044600             MOVE "Y" TO WK-C-FAIL-SW
044700             GO TO C220-SCORE-TEMPORAL-FIELDS-EX
044800         END-IF
044900     END-IF.
045000 C220-SCORE-TEMPORAL-FIELDS-EX.
045100     EXIT.
045200*-----------------------------------------------------------------
045300 D000-ADD-HOURS-TO-TS.
045400*-----------------------------------------------------------------
045500*    KNOWN LIMITATION (SEE AP0029) - CARRIES THE HOUR ROLLOVER
045600*    INTO THE DAY BUT NOT FURTHER INTO THE MONTH.  ACCEPTED AS
045700*    A BATCH-WINDOW RISK BY OPERATIONS - REQUESTS DO NOT SPAN
045800*    A MONTH-END IN PRACTICE.
045900     COMPUTE WK-N-HOURS-TOTAL = WK-N-TS-HH + WK-N-HOURS-TO-ADD.
046000     IF WK-N-HOURS-TOTAL > 23
046100         DIVIDE WK-N-HOURS-TOTAL BY 24
046200            GIVING WK-N-DAY-CARRY
046300            REMAINDER WK-N-TS-HH
046400         ADD WK-N-DAY-CARRY TO WK-N-TS-DD
046500     ELSE
046600         MOVE WK-N-HOURS-TOTAL TO WK-N-TS-HH
046700     END-IF.
046800 D000-ADD-HOURS-TO-TS-EX.
046900     EXIT.
047000*-----------------------------------------------------------------
047100 D100-CALC-RISK-LEVEL.
047200*-----------------------------------------------------------------
047300     MOVE ZERO TO WK-N-RISK-FACTORS.
047400*
047500     PERFORM D200-SCAN-FOR-KEYWORDS
047600        THRU D200-SCAN-FOR-KEYWORDS-EX.
047700     IF WK-C-KEYWORD-FOUND
047800         ADD 1 TO WK-N-RISK-FACTORS.
047900*
048000     IF LK-VRULE-BUSINESS-HOURS = "N"
048100         ADD 1 TO WK-N-RISK-FACTORS.
048200*
048300     IF LK-VRULE-EMERGENCY-OVR = "Y"
048400         ADD 1 TO WK-N-RISK-FACTORS.
048500*
048600     IF WK-N-BEST-IX > ZERO
048700           AND LK-VRULE-R-ACTION(WK-N-BEST-IX) = "ALLOW"
048800         ADD 1 TO WK-N-RISK-FACTORS.
048900*
049000*    EMERGENCY AND BYPASS PATHS ALREADY SET THEIR OWN FIXED
049100*    RISK LEVEL ABOVE AND ARE NOT RECOMPUTED HERE - THOSE TWO
049200*    PATHS ARE THE ONLY WAYS AN "ALLOW" CAN HAPPEN WITH A BLANK
049300*    POLICY-MATCHED AND A NON-ZERO CONFIDENCE PRE-SET BY B000/
049400*    B100, SO WE SIMPLY SKIP RECALCULATION WHEN EITHER ALREADY
049500*    RAN.
049600     IF LK-VRULE-EMERGENCY-PATH NOT = "Y"
049700           AND NOT WK-C-BYPASS-PATH-TAKEN
049800         EVALUATE TRUE
049900             WHEN WK-N-RISK-FACTORS >= 3
050000                 MOVE "high"     TO LK-VRULE-RISK-LEVEL
050100             WHEN WK-N-RISK-FACTORS = 2
050200                 MOVE "medium"   TO LK-VRULE-RISK-LEVEL
050300             WHEN OTHER
050400                 MOVE "low"      TO LK-VRULE-RISK-LEVEL
050500         END-EVALUATE
050600     END-IF.
050700 D100-CALC-RISK-LEVEL-EX.
050800     EXIT.
050900*-----------------------------------------------------------------
051000 D200-SCAN-FOR-KEYWORDS.
051100*-----------------------------------------------------------------
051200     MOVE "N" TO WK-C-KW-FOUND-SW.
051300     PERFORM D210-SCAN-ONE-KEYWORD
051400        VARYING WK-N-KW-IX FROM 1 BY 1
051500        UNTIL WK-N-KW-IX > 4 OR WK-C-KEYWORD-FOUND.
051600 D200-SCAN-FOR-KEYWORDS-EX.
051700     EXIT.
051800*-----------------------------------------------------------------
051900 D210-SCAN-ONE-KEYWORD.                                             AP0160
052000*-----------------------------------------------------------------
052100     COMPUTE WK-N-SUB-MAX = 20 - WK-N-KEYWORD-LEN(WK-N-KW-IX) + 1.
052200     PERFORM D220-CHECK-ONE-POSITION
052300        VARYING WK-N-SUB-POS FROM 1 BY 1
052400        UNTIL WK-N-SUB-POS > WK-N-SUB-MAX
052500           OR WK-C-KEYWORD-FOUND.
052600 D210-SCAN-ONE-KEYWORD-EX.                                          AP0160
052700     EXIT.
052800*-----------------------------------------------------------------
052900 D220-CHECK-ONE-POSITION.                                           AP0160
053000*-----------------------------------------------------------------
053100     IF LK-VRULE-DATA-TYPE
053200          (WK-N-SUB-POS : WK-N-KEYWORD-LEN(WK-N-KW-IX))
053300           = WK-C-KEYWORD(WK-N-KW-IX)(1 : WK-N-KEYWORD-LEN(WK-N-KW-IX))
053400         MOVE "Y" TO WK-C-KW-FOUND-SW
053500     END-IF.
053600 D220-CHECK-ONE-POSITION-EX.                                        AP0160
053700     EXIT.
053800*
053900******************************************************************
054000*************** END OF PROGRAM SOURCE -  TAPVRULE ***************
054100******************************************************************
