000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPBATCH.
000400 AUTHOR.         R D YEO.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   14 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  MAIN BATCH DRIVER FOR THE CONTEXTUAL ACCESS
001100*               POLICY RUN.  LOADS THE FIVE REFERENCE FILES
001200*               (RULES, SERVICES, CONFIG, INCIDENTS, ONTOLOGY)
001300*               INTO WORKING-STORAGE TABLES, THEN READS THE
001400*               REQUESTS FILE AND FOR EACH RECORD CALLS, IN
001500*               ORDER, THE CONTEXT ENRICHER (TAPVENRC), THE
001600*               POLICY EVALUATOR (TAPVRULE), THE PERMISSION
001700*               MAPPER (TAPVPERM, EMERGENCY PATH ONLY), THE
001800*               ORG-CONTEXT FACTOR ADJUSTER (TAPVORGF) AND THE
001900*               ONTOLOGY CLASSIFIER (TAPVONTC).  WRITES ONE
002000*               DECISION RECORD AND ONE REPORT LINE PER REQUEST
002100*               AND PRINTS THE END-OF-RUN CONTROL TOTALS.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG    DEV     DATE        DESCRIPTION
002700* ------ ------- ----------  -------------------------------------
002800* AP0001 - RDY    - 14/02/1989 - INITIAL VERSION - OPENS THE
002900*                   FIVE REFERENCE FILES, THE REQUEST FILE AND
003000*                   THE DECISION/REPORT OUTPUT FILES.
003100* AP0008 - RDY    - 19/06/1989 - WIRED IN THE SERVICE-BYPASS
003200*                   ROLE LIST FROM GLOBAL-CONFIG SO TAPVRULE
003300*                   DOES NOT NEED ITS OWN FILE ACCESS.
003400* AP0010 - RDY    - 04/12/1990 - WEEKDAY NOW COMPUTED HERE BY
003500*                   ZELLER'S CONGRUENCE AND PASSED DOWN TO
003600*                   TAPVENRC AND TAPVRULE - NEITHER ROUTINE
003700*                   TOUCHES A DATE-OF-WEEK TABLE OF ITS OWN.
003800* AP0018 - SKN     - 30/08/1992 - CONTROL TOTALS ADDED - READ,
003900*                   ALLOWED, DENIED, EMERGENCY, BYPASS, RULE
004000*                   MATCH AND DEFAULT-DENIAL COUNTS PRINTED AT
004100*                   END OF FILE.
004200* AP0028 - TVK     - 14/02/1994 - ADDED THE CALL TO TAPVPERM ON
004300*                   THE EMERGENCY-OVERRIDE PATH ONLY, PER THE
004400*                   U4 PERMISSION-MAPPING REQUIREMENT.
004500* AP0037 - MCL     - 02/05/1995 - ADDED THE CALL TO TAPVORGF
004600*                   AFTER EVERY DECISION, NOT JUST ALLOWS.
004700* AP9807 - SKN     - 04/11/1998 - Y2K REVIEW - ZELLER'S
004800*                   CONGRUENCE IN C050 ALREADY TAKES THE FULL
004900*                   4-DIGIT CENTURY/YEAR SPLIT, NO CHANGE
005000*                   REQUIRED.
005100* AP0046 - TVK     - 17/05/2001 - ADDED THE ONTOLOGY CLASSIFIER
005200*                   CALL (TAPVONTC) AND THE TWO OUTPUT ARRAYS
005300*                   ON THE DECISION RECORD.
005400* AP0103 - SKN     - 21/06/2011 - THE "OVERRIDE WITHOUT AUTH ID"
005500*                   REJECTION FROM TAPVENRC NOW SHORT-CIRCUITS
005600*                   STRAIGHT TO THE DECISION WRITE, COUNTED AS
005700*                   A DEFAULT DENIAL.  REQ#AP-0201.
005800* AP0174 - MCL     - 11/09/2025 - RECOMPILED AFTER THE TAPVPERM
005900*                   FALLBACK-TABLE CHANGE, NO LOGIC CHANGE HERE.
006000* AP0181 - SKN     - 02/03/2026 - ADDED FILE STATUS CHECKING ON
006100*                   ALL OPENS AND PULLED IN THE COMMON WORK AREA
006200*                   (ACPCOM) - BROUGHT IN LINE WITH THE REST OF
006300*                   THE SHOP'S OPEN-FILE HANDLING.  REQ#AP-0255.
006400* AP0190 - TVK     - 15/05/2026 - BROKE OUT THE TABLE-LOAD AND
006500*                   ONTOLOGY/INCIDENT COPY LOOPS INTO THEIR OWN
006600*                   PARAGRAPHS (A110/A210/A410/A510, B100, C110,
006700*                   C610) - STANDARDS REVIEW FLAGGED THE IN-LINE
006800*                   PERFORM/END-PERFORM AS NOT OUR HOUSE STYLE.
006900*-----------------------------------------------------------------
007000*
007100 ENVIRONMENT DIVISION.
007200**********************
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-AS400.
007500 OBJECT-COMPUTER. IBM-AS400.
007600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
007700                   UPSI-0 IS UPSI-SWITCH-0
007800                      ON  STATUS IS WK-C-BATCH-TRACE
007900                      OFF STATUS IS WK-C-BATCH-NOTRACE.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT REQUESTS-FILE   ASSIGN TO REQUESTS
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT RULES-FILE      ASSIGN TO RULES
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT SERVICES-FILE   ASSIGN TO SERVICES
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT CONFIG-FILE     ASSIGN TO CONFIG
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT INCIDENTS-FILE  ASSIGN TO INCIDENTS
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS WK-C-FILE-STATUS.
009700     SELECT ONTOLOGY-FILE   ASSIGN TO ONTOLOGY
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WK-C-FILE-STATUS.
010000     SELECT DECISIONS-FILE  ASSIGN TO DECISIONS
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS IS WK-C-FILE-STATUS.
010300     SELECT REPORT-FILE     ASSIGN TO RPTFILE
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS WK-C-FILE-STATUS.
010600*
010700 DATA DIVISION.
010800***************
010900 FILE SECTION.
011000**************
011100*
011200 FD  REQUESTS-FILE
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS AREQ-RECORD.
011500 01  AREQ-RECORD.
011600     COPY ACPAREQ.
011700*
011800 FD  RULES-FILE
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS RULES-FD-REC.
012100 01  RULES-FD-REC                  PIC X(175).
012200*
012300 FD  SERVICES-FILE
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS SERVICES-FD-REC.
012600 01  SERVICES-FD-REC               PIC X(43).
012700*
012800 FD  CONFIG-FILE
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS CFG-RECORD.
013100 01  CFG-RECORD.
013200     COPY ACPCFG.
013300*
013400 FD  INCIDENTS-FILE
013500     LABEL RECORDS ARE OMITTED
013600     DATA RECORD IS INCIDENTS-FD-REC.
013700 01  INCIDENTS-FD-REC              PIC X(66).
013800*
013900 FD  ONTOLOGY-FILE
014000     LABEL RECORDS ARE OMITTED
014100     DATA RECORD IS ONTOLOGY-FD-REC.
014200 01  ONTOLOGY-FD-REC               PIC X(176).
014300*
014400 FD  DECISIONS-FILE
014500     LABEL RECORDS ARE OMITTED
014600     DATA RECORD IS DEC-RECORD.
014700 01  DEC-RECORD.
014800     COPY ACPDEC.
014900*
015000 FD  REPORT-FILE
015100     LABEL RECORDS ARE OMITTED
015200     DATA RECORD IS WK-C-PRINT-LINE.
015300 01  WK-C-PRINT-LINE                PIC X(132).
015400*
015500*    PRINT-LINE LAYOUTS - ONE BASE AREA, FOUR REDEFINITIONS,
015600*    AS THIS SHOP HAS ALWAYS LAID OUT ITS REPORT HEADINGS.
015700 01  WK-C-PRINT-HEAD-1 REDEFINES WK-C-PRINT-LINE.
015800     05  FILLER                    PIC X(10) VALUE SPACES.
015900     05  FILLER                    PIC X(40) VALUE
016000         "CONTEXTUAL ACCESS POLICY - DECISION RUN".
016100     05  FILLER                    PIC X(12) VALUE
016200         "  RUN DATE ".
016300     05  HD1-RUN-MM                PIC 9(02).
016400     05  FILLER                    PIC X(01) VALUE "/".
016500     05  HD1-RUN-DD                PIC 9(02).
016600     05  FILLER                    PIC X(01) VALUE "/".
016700     05  HD1-RUN-YY                PIC 9(02).
016800     05  FILLER                    PIC X(62) VALUE SPACES.
016900 01  WK-C-PRINT-HEAD-2 REDEFINES WK-C-PRINT-LINE.
017000     05  FILLER                    PIC X(10) VALUE SPACES.
017100     05  FILLER                    PIC X(09) VALUE "REQUEST".
017200     05  FILLER                    PIC X(17) VALUE "DATA TYPE".
017300     05  FILLER                    PIC X(08) VALUE "DECSN".
017400     05  FILLER                    PIC X(14) VALUE "MATCHED RULE".
017500     05  FILLER                    PIC X(08) VALUE "CONF".
017600     05  FILLER                    PIC X(10) VALUE "RISK".
017700     05  FILLER                    PIC X(30) VALUE "REASON".
017800     05  FILLER                    PIC X(26) VALUE SPACES.
017900 01  WK-C-PRINT-DETAIL REDEFINES WK-C-PRINT-LINE.
018000     05  PD-REQ-ID                 PIC X(10).
018100     05  PD-DATA-TYPE               PIC X(17).
018200     05  PD-DECISION                PIC X(08).
018300     05  PD-MATCHED-RULE            PIC X(14).
018400     05  PD-CONFIDENCE              PIC Z9.99.
018500     05  FILLER                    PIC X(03) VALUE SPACES.
018600     05  PD-RISK-LEVEL              PIC X(10).
018700     05  PD-REASON                  PIC X(30).
018800     05  FILLER                    PIC X(35) VALUE SPACES.
018900 01  WK-C-PRINT-TOTALS REDEFINES WK-C-PRINT-LINE.
019000     05  PT-LABEL                  PIC X(30).
019100     05  PT-COUNT                  PIC Z(05)9.
019200     05  FILLER                    PIC X(96) VALUE SPACES.
019300*
019400 WORKING-STORAGE SECTION.
019500*************************
019600 01  FILLER                         PIC X(24) VALUE
019700     "** PROGRAM TAPBATCH  **".
019800*
019900*    COMMON TAP-FAMILY WORK AREA - FILE STATUS, TODAY'S DATE,
020000*    FOUND-FLAG - SHARED ACROSS ALL TAPxxx PROGRAMS.
020100 01  WK-C-COMMON-AREA.
020200     COPY ACPCOM.
020300*
020400 01  WK-C-WORK-AREA.
020500     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
020600         88  WK-C-REQUESTS-EOF                 VALUE "Y".
020700     05  WK-C-LOAD-EOF-SW           PIC X(01) VALUE "N".
020800         88  WK-C-LOAD-FILE-EOF                VALUE "Y".
020900     05  WK-C-EMERG-PATH-SW         PIC X(01) VALUE "N".
021000         88  WK-C-THIS-IS-EMERG-PATH            VALUE "Y".
021100     05  WK-C-REJECTED-SW           PIC X(01) VALUE "N".
021200         88  WK-C-RECORD-REJECTED                VALUE "Y".
021300*
021400 01  WK-N-WORK-AREA.
021500     05  WK-N-SUB-IX                PIC S9(04) COMP.
021600*
021700*    ZELLER'S-CONGRUENCE WORK AREA - SEE C050 BELOW.
021800 01  WK-N-ZELLER-AREA.
021900     05  WK-N-Z-YEAR                PIC S9(06) COMP.
022000     05  WK-N-Z-MONTH               PIC S9(04) COMP.
022100     05  WK-N-Z-DAY                 PIC S9(04) COMP.
022200     05  WK-N-Z-CENTURY             PIC S9(04) COMP.
022300     05  WK-N-Z-YR-OF-CENT          PIC S9(04) COMP.
022400     05  WK-N-Z-TERM1               PIC S9(04) COMP.
022500     05  WK-N-Z-TERM2               PIC S9(04) COMP.
022600     05  WK-N-Z-TERM3               PIC S9(04) COMP.
022700     05  WK-N-Z-SUM                 PIC S9(06) COMP.
022800     05  WK-N-Z-QUOT                PIC S9(04) COMP.
022900     05  WK-N-Z-H                   PIC S9(04) COMP.
023000     05  WK-N-Z-H2                  PIC S9(04) COMP.
023100     05  WK-N-WEEKDAY               PIC 9(01).
023200*
023300*    REQUEST-TIMESTAMP DATE-PART REDEFINITION, AS IN TAPVRULE
023400*    AND TAPVENRC - FEEDS THE ZELLER CALCULATION ABOVE.
023500 01  WK-N-TS-NUMERIC                PIC 9(14) VALUE ZERO.
023600 01  WK-N-TS-PARTS REDEFINES WK-N-TS-NUMERIC.
023700     05  WK-N-TS-CCYY               PIC 9(04).
023800     05  WK-N-TS-MM                 PIC 9(02).
023900     05  WK-N-TS-DD                 PIC 9(02).
024000     05  WK-N-TS-HH                 PIC 9(02).
024100     05  WK-N-TS-MI                 PIC 9(02).
024200     05  WK-N-TS-SS                 PIC 9(02).
024300*
024400*    CONTROL-TOTAL COUNTERS - PRINTED BY E000 AT END OF FILE.
024500 01  WK-N-CONTROL-TOTALS.
024600     05  WK-N-TOT-READ              PIC 9(07) COMP-3 VALUE ZERO.
024700     05  WK-N-TOT-ALLOWED           PIC 9(07) COMP-3 VALUE ZERO.
024800     05  WK-N-TOT-DENIED            PIC 9(07) COMP-3 VALUE ZERO.
024900     05  WK-N-TOT-EMERGENCY         PIC 9(07) COMP-3 VALUE ZERO.
025000     05  WK-N-TOT-BYPASS            PIC 9(07) COMP-3 VALUE ZERO.
025100     05  WK-N-TOT-RULE-MATCH        PIC 9(07) COMP-3 VALUE ZERO.
025200     05  WK-N-TOT-DEFAULT-DENY      PIC 9(07) COMP-3 VALUE ZERO.
025300*
025400*    RUN DATE FOR THE REPORT HEADING - NO DATE INTRINSICS USED,
025500*    JUST THE STANDARD ACCEPT FROM DATE.
025600 01  WK-C-RUN-DATE.
025700     05  WK-C-RUN-YY                PIC 9(02).
025800     05  WK-C-RUN-MM                PIC 9(02).
025900     05  WK-C-RUN-DD                PIC 9(02).
026000*
026100*    REFERENCE-FILE TABLE AREAS - COPIED ONCE, SHARED BETWEEN
026200*    THE LOAD PARAGRAPHS AND THE CALLS TO THE FIVE SUBPROGRAMS.
026300     COPY ACPRULE.
026400     COPY ACPSVC.
026500     COPY ACPINC.
026600     COPY ACPONT.
026700*
026800*    LINKAGE-IMAGE WORKING-STORAGE FOR EACH OF THE FIVE CALLED
026900*    ROUTINES - BUILT HERE, PASSED BY REFERENCE ON EACH CALL.
027000     COPY LKVENRC.
027100     COPY LKVRULE.
027200     COPY LKVPERM.
027300     COPY LKVORGF.
027400     COPY LKVONTC.
027500*
027600 PROCEDURE DIVISION.
027700********************
027800 MAIN-MODULE.
027900     PERFORM A000-OPEN-FILES.
028000     PERFORM A100-LOAD-RULE-TABLE.
028100     PERFORM A200-LOAD-SERVICE-TABLE.
028200     PERFORM A300-LOAD-CONFIG-RECORD.
028300     PERFORM A400-LOAD-INCIDENT-TABLE.
028400     PERFORM A500-LOAD-ONTOLOGY-TABLE.
028500     PERFORM B000-PROCESS-REQUESTS
028600        THRU B999-PROCESS-REQUESTS-EX.
028700     PERFORM E000-PRINT-CONTROL-TOTALS.
028800     PERFORM Z000-CLOSE-FILES.
028900     STOP RUN.
029000*-----------------------------------------------------------------
029100 A000-OPEN-FILES.
029200*-----------------------------------------------------------------
029300     OPEN INPUT  REQUESTS-FILE.
029400     IF NOT WK-C-SUCCESSFUL
029500         DISPLAY "TAPBATCH - OPEN FILE ERROR - REQUESTS"
029600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029700     END-IF.
029800     OPEN INPUT  RULES-FILE.
029900     IF NOT WK-C-SUCCESSFUL
030000         DISPLAY "TAPBATCH - OPEN FILE ERROR - RULES"
030100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200     END-IF.
030300     OPEN INPUT  SERVICES-FILE.
030400     IF NOT WK-C-SUCCESSFUL
030500         DISPLAY "TAPBATCH - OPEN FILE ERROR - SERVICES"
030600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030700     END-IF.
030800     OPEN INPUT  CONFIG-FILE.
030900     IF NOT WK-C-SUCCESSFUL
031000         DISPLAY "TAPBATCH - OPEN FILE ERROR - CONFIG"
031100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200     END-IF.
031300     OPEN INPUT  INCIDENTS-FILE.
031400     IF NOT WK-C-SUCCESSFUL
031500         DISPLAY "TAPBATCH - OPEN FILE ERROR - INCIDENTS"
031600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031700     END-IF.
031800     OPEN INPUT  ONTOLOGY-FILE.
031900     IF NOT WK-C-SUCCESSFUL
032000         DISPLAY "TAPBATCH - OPEN FILE ERROR - ONTOLOGY"
032100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200     END-IF.
032300     OPEN OUTPUT DECISIONS-FILE.
032400     IF NOT WK-C-SUCCESSFUL
032500         DISPLAY "TAPBATCH - OPEN FILE ERROR - DECISIONS"
032600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700     END-IF.
032800     OPEN OUTPUT REPORT-FILE.
032900     IF NOT WK-C-SUCCESSFUL
033000         DISPLAY "TAPBATCH - OPEN FILE ERROR - RPTFILE"
033100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033200     END-IF.
033300     ACCEPT WK-C-RUN-DATE FROM DATE.
033400     MOVE WK-C-RUN-MM TO HD1-RUN-MM.
033500     MOVE WK-C-RUN-DD TO HD1-RUN-DD.
033600     MOVE WK-C-RUN-YY TO HD1-RUN-YY.
033700     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-HEAD-1.
033800     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-HEAD-2.
033900 A000-OPEN-FILES-EX.
034000     EXIT.
034100*-----------------------------------------------------------------
034200 A100-LOAD-RULE-TABLE.
034300*-----------------------------------------------------------------
034400     MOVE "N" TO WK-C-LOAD-EOF-SW.
034500     MOVE ZERO TO RTAB-RULE-COUNT.
034600     PERFORM A110-READ-ONE-RULE UNTIL WK-C-LOAD-FILE-EOF.
034700 A100-LOAD-RULE-TABLE-EX.
034800     EXIT.
034900*-----------------------------------------------------------------
035000 A110-READ-ONE-RULE.                                                AP0190
035100*-----------------------------------------------------------------
035200     READ RULES-FILE INTO RULE-RECORD
035300         AT END
035400             MOVE "Y" TO WK-C-LOAD-EOF-SW
035500         NOT AT END
035600             ADD 1 TO RTAB-RULE-COUNT
035700             SET RTAB-IX TO RTAB-RULE-COUNT
035800             MOVE RULE-ID              TO RTAB-ID(RTAB-IX)
035900             MOVE RULE-ACTION          TO RTAB-ACTION(RTAB-IX)
036000             MOVE RULE-DATA-TYPE
036100                                TO RTAB-DATA-TYPE(RTAB-IX)
036200             MOVE RULE-DATA-SENDER
036300                             TO RTAB-DATA-SENDER(RTAB-IX)
036400             MOVE RULE-DATA-RECIPIENT
036500                          TO RTAB-DATA-RECIPIENT(RTAB-IX)
036600             MOVE RULE-TRANS-PRINCIPLE
036700                         TO RTAB-TRANS-PRINCIPLE(RTAB-IX)
036800             MOVE RULE-SITUATION
036900                               TO RTAB-SITUATION(RTAB-IX)
037000             MOVE RULE-REQ-EMERG-OVR
037100                          TO RTAB-REQ-EMERG-OVR(RTAB-IX)
037200             MOVE RULE-WINDOW-START
037300                            TO RTAB-WINDOW-START(RTAB-IX)
037400             MOVE RULE-WINDOW-END
037500                              TO RTAB-WINDOW-END(RTAB-IX)
037600             MOVE RULE-TEMPORAL-ROLE
037700                           TO RTAB-TEMPORAL-ROLE(RTAB-IX)
037800             MOVE RULE-MAX-FRESH-SECS
037900                          TO RTAB-MAX-FRESH-SECS(RTAB-IX)
038000             MOVE RULE-PRIORITY
038100                                TO RTAB-PRIORITY(RTAB-IX)
038200     END-READ.
038300 A110-READ-ONE-RULE-EX.                                             AP0190
038400     EXIT.
038500*-----------------------------------------------------------------
038600 A200-LOAD-SERVICE-TABLE.
038700*-----------------------------------------------------------------
038800     MOVE "N" TO WK-C-LOAD-EOF-SW.
038900     MOVE ZERO TO STAB-SVC-COUNT.
039000     PERFORM A210-READ-ONE-SERVICE UNTIL WK-C-LOAD-FILE-EOF.
039100 A200-LOAD-SERVICE-TABLE-EX.
039200     EXIT.
039300*-----------------------------------------------------------------
039400 A210-READ-ONE-SERVICE.                                             AP0190
039500*-----------------------------------------------------------------
039600     READ SERVICES-FILE INTO SVC-RECORD
039700         AT END
039800             MOVE "Y" TO WK-C-LOAD-EOF-SW
039900         NOT AT END
040000             ADD 1 TO STAB-SVC-COUNT
040100             SET STAB-IX TO STAB-SVC-COUNT
040200             MOVE SVC-NAME         TO STAB-NAME(STAB-IX)
040300             MOVE SVC-TIMEZONE     TO STAB-TIMEZONE(STAB-IX)
040400             MOVE SVC-CRITICALITY
040500                              TO STAB-CRITICALITY(STAB-IX)
040600             MOVE SVC-ESCALATION-MIN
040700                           TO STAB-ESCALATION-MIN(STAB-IX)
040800     END-READ.
040900 A210-READ-ONE-SERVICE-EX.                                          AP0190
041000     EXIT.
041100*-----------------------------------------------------------------
041200 A300-LOAD-CONFIG-RECORD.
041300*-----------------------------------------------------------------
041400     READ CONFIG-FILE
041500         AT END
041600             DISPLAY "TAPBATCH - CONFIG FILE IS EMPTY"
041700     END-READ.
041800 A300-LOAD-CONFIG-RECORD-EX.
041900     EXIT.
042000*-----------------------------------------------------------------
042100 A400-LOAD-INCIDENT-TABLE.
042200*-----------------------------------------------------------------
042300     MOVE "N" TO WK-C-LOAD-EOF-SW.
042400     MOVE ZERO TO ITAB-INC-COUNT.
042500     PERFORM A410-READ-ONE-INCIDENT UNTIL WK-C-LOAD-FILE-EOF.
042600 A400-LOAD-INCIDENT-TABLE-EX.
042700     EXIT.
042800*-----------------------------------------------------------------
042900 A410-READ-ONE-INCIDENT.                                            AP0190
043000*-----------------------------------------------------------------
043100     READ INCIDENTS-FILE INTO INC-RECORD
043200         AT END
043300             MOVE "Y" TO WK-C-LOAD-EOF-SW
043400         NOT AT END
043500             ADD 1 TO ITAB-INC-COUNT
043600             SET ITAB-IX TO ITAB-INC-COUNT
043700             MOVE INC-ID            TO ITAB-ID(ITAB-IX)
043800             MOVE INC-SERVICE       TO ITAB-SERVICE(ITAB-IX)
043900             MOVE INC-STATUS        TO ITAB-STATUS(ITAB-IX)
044000             MOVE INC-TEMPORAL-ROLE
044100                             TO ITAB-TEMPORAL-ROLE(ITAB-IX)
044200     END-READ.
044300 A410-READ-ONE-INCIDENT-EX.                                         AP0190
044400     EXIT.
044500*-----------------------------------------------------------------
044600 A500-LOAD-ONTOLOGY-TABLE.
044700*-----------------------------------------------------------------
044800     MOVE "N" TO WK-C-LOAD-EOF-SW.
044900     MOVE ZERO TO OTAB-CLASS-COUNT.
045000     PERFORM A510-READ-ONE-CLASS UNTIL WK-C-LOAD-FILE-EOF.
045100 A500-LOAD-ONTOLOGY-TABLE-EX.
045200     EXIT.
045300*-----------------------------------------------------------------
045400 A510-READ-ONE-CLASS.                                               AP0190
045500*-----------------------------------------------------------------
045600     READ ONTOLOGY-FILE INTO ONT-RECORD
045700         AT END
045800             MOVE "Y" TO WK-C-LOAD-EOF-SW
045900         NOT AT END
046000             ADD 1 TO OTAB-CLASS-COUNT
046100             SET OTAB-IX TO OTAB-CLASS-COUNT
046200             MOVE ONT-CLASS       TO OTAB-CLASS(OTAB-IX)
046300             MOVE ONT-PARENT-1    TO OTAB-PARENT(OTAB-IX, 1)
046400             MOVE ONT-PARENT-2    TO OTAB-PARENT(OTAB-IX, 2)
046500             MOVE ONT-EQUIV-1     TO OTAB-EQUIV(OTAB-IX, 1)
046600             MOVE ONT-EQUIV-2     TO OTAB-EQUIV(OTAB-IX, 2)
046700             MOVE ONT-EQUIV-3     TO OTAB-EQUIV(OTAB-IX, 3)
046800             MOVE ONT-TAG-1       TO OTAB-TAG(OTAB-IX, 1)
046900             MOVE ONT-TAG-2       TO OTAB-TAG(OTAB-IX, 2)
047000             MOVE ONT-TAG-3       TO OTAB-TAG(OTAB-IX, 3)
047100     END-READ.
047200 A510-READ-ONE-CLASS-EX.                                            AP0190
047300     EXIT.
047400*-----------------------------------------------------------------
047500 B000-PROCESS-REQUESTS.
047600*-----------------------------------------------------------------
047700     MOVE "N" TO WK-C-EOF-SW.
047800     READ REQUESTS-FILE
047900         AT END MOVE "Y" TO WK-C-EOF-SW
048000     END-READ.
048100     PERFORM B100-PROCESS-AND-READ-NEXT UNTIL WK-C-REQUESTS-EOF.
048200 B999-PROCESS-REQUESTS-EX.
048300     EXIT.
048400*-----------------------------------------------------------------
048500 B100-PROCESS-AND-READ-NEXT.                                        AP0190
048600*-----------------------------------------------------------------
048700     ADD 1 TO WK-N-TOT-READ.
048800     PERFORM C000-PROCESS-ONE-REQUEST
048900        THRU C999-PROCESS-ONE-REQUEST-EX.
049000     READ REQUESTS-FILE
049100         AT END MOVE "Y" TO WK-C-EOF-SW
049200     END-READ.
049300 B100-PROCESS-AND-READ-NEXT-EX.                                     AP0190
049400     EXIT.
049500*-----------------------------------------------------------------
049600 C000-PROCESS-ONE-REQUEST.
049700*-----------------------------------------------------------------
049800     MOVE "N" TO WK-C-EMERG-PATH-SW.
049900     MOVE "N" TO WK-C-REJECTED-SW.
050000     PERFORM C050-CALC-WEEKDAY.
050100     PERFORM C100-CALL-ENRICHER.
050200*
050300     IF LK-VENRC-ERROR-FLAG = "Y"
050400         MOVE "Y" TO WK-C-REJECTED-SW
050500         PERFORM C150-BUILD-REJECTED-DECISION
050600     ELSE
050700         PERFORM C200-CALL-EVALUATOR
050800         IF WK-C-THIS-IS-EMERG-PATH
050900             PERFORM C300-CALL-PERM-MAPPER
051000         ELSE
051100             MOVE ZERO   TO LK-VPERM-PERM-COUNT
051200             MOVE SPACES TO LK-VPERM-PERMS(1) LK-VPERM-PERMS(2)
051300                            LK-VPERM-PERMS(3) LK-VPERM-PERMS(4)
051400                            LK-VPERM-PERMS(5) LK-VPERM-PERMS(6)
051500                            LK-VPERM-PERMS(7) LK-VPERM-PERMS(8)
051600         END-IF
051700         PERFORM C400-CALL-ORG-FACTORS
051800         PERFORM C500-TALLY-EVALUATION
051900     END-IF.
052000*
052100     PERFORM C600-CALL-ONTOLOGY-CLASSIFIER.
052200     PERFORM D000-WRITE-DECISION.
052300     PERFORM D100-WRITE-REPORT-LINE.
052400 C999-PROCESS-ONE-REQUEST-EX.
052500     EXIT.
052600*-----------------------------------------------------------------
052700 C050-CALC-WEEKDAY.
052800*-----------------------------------------------------------------
052900*    ZELLER'S CONGRUENCE - NO DATE INTRINSIC FUNCTIONS ON THIS
053000*    RELEASE OF THE COMPILER.  RETURNS 1 = MONDAY ... 7 = SUNDAY.
053100     MOVE AREQ-TIMESTAMP TO WK-N-TS-NUMERIC.
053200     MOVE WK-N-TS-CCYY TO WK-N-Z-YEAR.
053300     MOVE WK-N-TS-MM   TO WK-N-Z-MONTH.
053400     MOVE WK-N-TS-DD   TO WK-N-Z-DAY.
053500     IF WK-N-Z-MONTH < 3
053600         ADD 12 TO WK-N-Z-MONTH
053700         SUBTRACT 1 FROM WK-N-Z-YEAR
053800     END-IF.
053900     DIVIDE WK-N-Z-YEAR BY 100
054000         GIVING WK-N-Z-CENTURY
054100         REMAINDER WK-N-Z-YR-OF-CENT.
054200     COMPUTE WK-N-Z-TERM1 = (13 * (WK-N-Z-MONTH + 1)) / 5.
054300     COMPUTE WK-N-Z-TERM2 = WK-N-Z-YR-OF-CENT / 4.
054400     COMPUTE WK-N-Z-TERM3 = WK-N-Z-CENTURY / 4.
054500     COMPUTE WK-N-Z-SUM =
054600           WK-N-Z-DAY + WK-N-Z-TERM1 + WK-N-Z-YR-OF-CENT
054700         + WK-N-Z-TERM2 + WK-N-Z-TERM3 + (5 * WK-N-Z-CENTURY).
054800     DIVIDE WK-N-Z-SUM BY 7
054900         GIVING WK-N-Z-QUOT
055000         REMAINDER WK-N-Z-H.
055100*    H IS 0 = SATURDAY ... 6 = FRIDAY.  SHIFT TO 1 = MONDAY ...
055200*    7 = SUNDAY.
055300     DIVIDE WK-N-Z-H + 5 BY 7
055400         GIVING WK-N-Z-QUOT
055500         REMAINDER WK-N-Z-H2.
055600     COMPUTE WK-N-WEEKDAY = WK-N-Z-H2 + 1.
055700 C050-CALC-WEEKDAY-EX.
055800     EXIT.
055900*-----------------------------------------------------------------
056000 C100-CALL-ENRICHER.
056100*-----------------------------------------------------------------
056200     MOVE AREQ-SERVICE-ID      TO LK-VENRC-SERVICE-ID.
056300     MOVE AREQ-TIMESTAMP       TO LK-VENRC-TIMESTAMP.
056400     MOVE AREQ-EMERGENCY-OVR   TO LK-VENRC-RAW-EMERG-OVR.
056500     MOVE AREQ-EMERG-AUTH-ID   TO LK-VENRC-RAW-AUTH-ID.
056600     MOVE WK-N-WEEKDAY         TO LK-VENRC-WEEKDAY.
056700     MOVE SVC-TABLE-AREA       TO LK-VENRC-SVC-TABLE.
056800     MOVE ITAB-INC-COUNT       TO LK-VENRC-INC-COUNT.
056900     PERFORM C110-COPY-ONE-INCIDENT
057000        VARYING WK-N-SUB-IX FROM 1 BY 1 UNTIL WK-N-SUB-IX > 20.
057100     MOVE CFG-BH-START-HOUR    TO LK-VENRC-CFG-BH-START.
057200     MOVE CFG-BH-END-HOUR      TO LK-VENRC-CFG-BH-END.
057300     MOVE CFG-WKND-CRIT-ONLY   TO LK-VENRC-CFG-WKND-CRIT.
057400     MOVE CFG-WKND-START-HOUR  TO LK-VENRC-CFG-WKND-START.
057500     MOVE CFG-WKND-END-HOUR    TO LK-VENRC-CFG-WKND-END.
057600     MOVE CFG-WINDOW-CRITICAL  TO LK-VENRC-CFG-WIN-CRIT.
057700     MOVE CFG-WINDOW-HIGH      TO LK-VENRC-CFG-WIN-HIGH.
057800     MOVE CFG-WINDOW-MEDIUM    TO LK-VENRC-CFG-WIN-MED.
057900     MOVE CFG-WINDOW-LOW       TO LK-VENRC-CFG-WIN-LOW.
058000*
058100     CALL "TAPVENRC" USING LK-VENRC-RECORD.
058200 C100-CALL-ENRICHER-EX.
058300     EXIT.
058400*-----------------------------------------------------------------
058500 C110-COPY-ONE-INCIDENT.                                            AP0190
058600*-----------------------------------------------------------------
058700     MOVE ITAB-ID(WK-N-SUB-IX)
058800          TO LK-VENRC-INC-ID(WK-N-SUB-IX).
058900     MOVE ITAB-SERVICE(WK-N-SUB-IX)
059000          TO LK-VENRC-INC-SERVICE(WK-N-SUB-IX).
059100     MOVE ITAB-STATUS(WK-N-SUB-IX)
059200          TO LK-VENRC-INC-STATUS(WK-N-SUB-IX).
059300     MOVE ITAB-TEMPORAL-ROLE(WK-N-SUB-IX)
059400          TO LK-VENRC-INC-ROLE(WK-N-SUB-IX).
059500 C110-COPY-ONE-INCIDENT-EX.                                         AP0190
059600     EXIT.
059700*-----------------------------------------------------------------
059800 C150-BUILD-REJECTED-DECISION.
059900*-----------------------------------------------------------------
060000     MOVE "DENY "       TO LK-VORGF-DECISION.
060100     MOVE SPACES         TO LK-VRULE-POLICY-MATCHED.
060200     MOVE 0.00            TO LK-VORGF-CONFIDENCE.
060300     MOVE "high    "     TO LK-VORGF-RISK-LEVEL.
060400     MOVE ZERO            TO LK-VORGF-EXPIRES-AT.
060500     MOVE 1               TO LK-VORGF-REASON-COUNT.
060600     MOVE LK-VENRC-ERROR-REASON TO LK-VORGF-REASONS(1).
060700     MOVE SPACES          TO LK-VORGF-REASONS(2) LK-VORGF-REASONS(3)
060800                              LK-VORGF-REASONS(4) LK-VORGF-REASONS(5)
060900                              LK-VORGF-REASONS(6).
061000     MOVE ZERO            TO LK-VPERM-PERM-COUNT.
061100     MOVE SPACES          TO LK-VPERM-PERMS(1) LK-VPERM-PERMS(2)
061200                              LK-VPERM-PERMS(3) LK-VPERM-PERMS(4)
061300                              LK-VPERM-PERMS(5) LK-VPERM-PERMS(6)
061400                              LK-VPERM-PERMS(7) LK-VPERM-PERMS(8).
061500     ADD 1 TO WK-N-TOT-DENIED.
061600     ADD 1 TO WK-N-TOT-DEFAULT-DENY.
061700 C150-BUILD-REJECTED-DECISION-EX.
061800     EXIT.
061900*-----------------------------------------------------------------
062000 C200-CALL-EVALUATOR.
062100*-----------------------------------------------------------------
062200     MOVE AREQ-DATA-TYPE         TO LK-VRULE-DATA-TYPE.
062300     MOVE AREQ-DATA-SUBJECT      TO LK-VRULE-DATA-SUBJECT.
062400     MOVE AREQ-DATA-SENDER       TO LK-VRULE-DATA-SENDER.
062500     MOVE AREQ-DATA-RECIPIENT    TO LK-VRULE-DATA-RECIPIENT.
062600     MOVE AREQ-TRANS-PRINCIPLE   TO LK-VRULE-TRANS-PRINCIPLE.
062700     MOVE LK-VENRC-SITUATION     TO LK-VRULE-SITUATION.
062800     MOVE LK-VENRC-EMERGENCY-OVR TO LK-VRULE-EMERGENCY-OVR.
062900     MOVE LK-VENRC-TEMPORAL-ROLE TO LK-VRULE-TEMPORAL-ROLE.
063000     MOVE AREQ-DATA-FRESH-SECS   TO LK-VRULE-DATA-FRESH-SECS.
063100     MOVE AREQ-TIMESTAMP         TO LK-VRULE-TIMESTAMP.
063200     MOVE LK-VENRC-WINDOW-START  TO LK-VRULE-WINDOW-START.
063300     MOVE LK-VENRC-WINDOW-END    TO LK-VRULE-WINDOW-END.
063400     MOVE LK-VENRC-BUSINESS-HOURS TO LK-VRULE-BUSINESS-HOURS.
063500     IF WK-N-WEEKDAY = 6 OR WK-N-WEEKDAY = 7
063600         MOVE "Y" TO LK-VRULE-WEEKEND-FLAG
063700     ELSE
063800         MOVE "N" TO LK-VRULE-WEEKEND-FLAG
063900     END-IF.
064000     MOVE CFG-WKND-CRIT-ONLY   TO LK-VRULE-CFG-WKND-CRIT-ONLY.
064100     MOVE CFG-BYPASS-ROLES     TO LK-VRULE-BYPASS-ROLES.
064200     MOVE RULE-TABLE-AREA      TO LK-VRULE-RULE-TABLE.
064300*
064400     CALL "TAPVRULE" USING LK-VRULE-RECORD.
064500*
064600     IF LK-VRULE-EMERGENCY-PATH = "Y"
064700         MOVE "Y" TO WK-C-EMERG-PATH-SW
064800     END-IF.
064900*
065000     MOVE LK-VRULE-DECISION       TO LK-VORGF-DECISION.
065100     MOVE LK-VRULE-CONFIDENCE     TO LK-VORGF-CONFIDENCE.
065200     MOVE LK-VRULE-RISK-LEVEL     TO LK-VORGF-RISK-LEVEL.
065300     MOVE LK-VRULE-EXPIRES-AT     TO LK-VORGF-EXPIRES-AT.
065400     MOVE LK-VRULE-REASON-COUNT   TO LK-VORGF-REASON-COUNT.
065500     MOVE LK-VRULE-REASONS(1)     TO LK-VORGF-REASONS(1).
065600     MOVE LK-VRULE-REASONS(2)     TO LK-VORGF-REASONS(2).
065700     MOVE LK-VRULE-REASONS(3)     TO LK-VORGF-REASONS(3).
065800     MOVE LK-VRULE-REASONS(4)     TO LK-VORGF-REASONS(4).
065900     MOVE LK-VRULE-REASONS(5)     TO LK-VORGF-REASONS(5).
066000     MOVE LK-VRULE-REASONS(6)     TO LK-VORGF-REASONS(6).
066100 C200-CALL-EVALUATOR-EX.
066200     EXIT.
066300*-----------------------------------------------------------------
066400 C300-CALL-PERM-MAPPER.
066500*-----------------------------------------------------------------
066600     MOVE LK-VENRC-TEMPORAL-ROLE TO LK-VPERM-ROLE.
066700     CALL "TAPVPERM" USING LK-VPERM-RECORD.
066800 C300-CALL-PERM-MAPPER-EX.
066900     EXIT.
067000*-----------------------------------------------------------------
067100 C400-CALL-ORG-FACTORS.
067200*-----------------------------------------------------------------
067300     MOVE LK-VENRC-TEMPORAL-ROLE TO LK-VORGF-TEMPORAL-ROLE.
067400     MOVE AREQ-DATA-DOMAIN       TO LK-VORGF-DATA-DOMAIN.
067500     MOVE LK-VENRC-EVENT-CORREL  TO LK-VORGF-EVENT-CORREL.
067600     MOVE AREQ-WINDOW-END        TO LK-VORGF-WINDOW-END.
067700     MOVE AREQ-TIMESTAMP         TO LK-VORGF-TIMESTAMP.
067800     CALL "TAPVORGF" USING LK-VORGF-RECORD.
067900 C400-CALL-ORG-FACTORS-EX.
068000     EXIT.
068100*-----------------------------------------------------------------
068200 C500-TALLY-EVALUATION.
068300*-----------------------------------------------------------------
068400     IF WK-C-THIS-IS-EMERG-PATH
068500         ADD 1 TO WK-N-TOT-EMERGENCY
068600     ELSE
068700         IF LK-VRULE-POLICY-MATCHED NOT = SPACES
068800             ADD 1 TO WK-N-TOT-RULE-MATCH
068900         ELSE
069000             IF LK-VRULE-DECISION = "ALLOW"
069100                 ADD 1 TO WK-N-TOT-BYPASS
069200             ELSE
069300                 ADD 1 TO WK-N-TOT-DEFAULT-DENY
069400             END-IF
069500         END-IF
069600     END-IF.
069700 C500-TALLY-EVALUATION-EX.
069800     EXIT.
069900*-----------------------------------------------------------------
070000 C600-CALL-ONTOLOGY-CLASSIFIER.
070100*-----------------------------------------------------------------
070200     MOVE AREQ-DATA-TYPE     TO LK-VONTC-DATA-TYPE.
070300     MOVE OTAB-CLASS-COUNT   TO LK-VONTC-ONT-COUNT.
070400     PERFORM C610-COPY-ONE-CLASS
070500        VARYING WK-N-SUB-IX FROM 1 BY 1 UNTIL WK-N-SUB-IX > 30.
070600     CALL "TAPVONTC" USING LK-VONTC-RECORD.
070700 C600-CALL-ONTOLOGY-CLASSIFIER-EX.
070800     EXIT.
070900*-----------------------------------------------------------------
071000 C610-COPY-ONE-CLASS.                                               AP0190
071100*-----------------------------------------------------------------
071200     MOVE OTAB-CLASS(WK-N-SUB-IX)
071300          TO LK-VONTC-CLASS(WK-N-SUB-IX).
071400     MOVE OTAB-PARENT(WK-N-SUB-IX, 1)
071500          TO LK-VONTC-PARENT(WK-N-SUB-IX, 1).
071600     MOVE OTAB-PARENT(WK-N-SUB-IX, 2)
071700          TO LK-VONTC-PARENT(WK-N-SUB-IX, 2).
071800     MOVE OTAB-EQUIV(WK-N-SUB-IX, 1)
071900          TO LK-VONTC-EQUIV(WK-N-SUB-IX, 1).
072000     MOVE OTAB-EQUIV(WK-N-SUB-IX, 2)
072100          TO LK-VONTC-EQUIV(WK-N-SUB-IX, 2).
072200     MOVE OTAB-EQUIV(WK-N-SUB-IX, 3)
072300          TO LK-VONTC-EQUIV(WK-N-SUB-IX, 3).
072400     MOVE OTAB-TAG(WK-N-SUB-IX, 1)
072500          TO LK-VONTC-TAG(WK-N-SUB-IX, 1).
072600     MOVE OTAB-TAG(WK-N-SUB-IX, 2)
072700          TO LK-VONTC-TAG(WK-N-SUB-IX, 2).
072800     MOVE OTAB-TAG(WK-N-SUB-IX, 3)
072900          TO LK-VONTC-TAG(WK-N-SUB-IX, 3).
073000 C610-COPY-ONE-CLASS-EX.                                            AP0190
073100     EXIT.
073200*-----------------------------------------------------------------
073300 D000-WRITE-DECISION.
073400*-----------------------------------------------------------------
073500     MOVE AREQ-ID                 TO DEC-REQ-ID.
073600     MOVE LK-VORGF-DECISION       TO DEC-DECISION.
073700     MOVE LK-VRULE-POLICY-MATCHED TO DEC-POLICY-MATCHED.
073800     MOVE LK-VORGF-CONFIDENCE     TO DEC-CONFIDENCE.
073900     MOVE LK-VORGF-RISK-LEVEL     TO DEC-RISK-LEVEL.
074000     MOVE LK-VORGF-EXPIRES-AT     TO DEC-EXPIRES-AT.
074100     MOVE LK-VORGF-REASON-COUNT   TO DEC-REASON-COUNT.
074200     MOVE LK-VORGF-REASONS(1)     TO DEC-REASONS(1).
074300     MOVE LK-VORGF-REASONS(2)     TO DEC-REASONS(2).
074400     MOVE LK-VORGF-REASONS(3)     TO DEC-REASONS(3).
074500     MOVE LK-VORGF-REASONS(4)     TO DEC-REASONS(4).
074600     MOVE LK-VORGF-REASONS(5)     TO DEC-REASONS(5).
074700     MOVE LK-VORGF-REASONS(6)     TO DEC-REASONS(6).
074800     MOVE LK-VPERM-PERM-COUNT     TO DEC-PERM-COUNT.
074900     MOVE LK-VPERM-PERMS(1)       TO DEC-PERMS(1).
075000     MOVE LK-VPERM-PERMS(2)       TO DEC-PERMS(2).
075100     MOVE LK-VPERM-PERMS(3)       TO DEC-PERMS(3).
075200     MOVE LK-VPERM-PERMS(4)       TO DEC-PERMS(4).
075300     MOVE LK-VPERM-PERMS(5)       TO DEC-PERMS(5).
075400     MOVE LK-VPERM-PERMS(6)       TO DEC-PERMS(6).
075500     MOVE LK-VPERM-PERMS(7)       TO DEC-PERMS(7).
075600     MOVE LK-VPERM-PERMS(8)       TO DEC-PERMS(8).
075700     MOVE LK-VONTC-CLASSES(1)     TO DEC-ONT-CLASSES(1).
075800     MOVE LK-VONTC-CLASSES(2)     TO DEC-ONT-CLASSES(2).
075900     MOVE LK-VONTC-CLASSES(3)     TO DEC-ONT-CLASSES(3).
076000     MOVE LK-VONTC-CLASSES(4)     TO DEC-ONT-CLASSES(4).
076100     MOVE LK-VONTC-CLASSES(5)     TO DEC-ONT-CLASSES(5).
076200     MOVE LK-VONTC-CLASSES(6)     TO DEC-ONT-CLASSES(6).
076300     MOVE LK-VONTC-TAGS(1)        TO DEC-ONT-TAGS(1).
076400     MOVE LK-VONTC-TAGS(2)        TO DEC-ONT-TAGS(2).
076500     MOVE LK-VONTC-TAGS(3)        TO DEC-ONT-TAGS(3).
076600     MOVE LK-VONTC-TAGS(4)        TO DEC-ONT-TAGS(4).
076700     MOVE LK-VONTC-TAGS(5)        TO DEC-ONT-TAGS(5).
076800     MOVE LK-VONTC-TAGS(6)        TO DEC-ONT-TAGS(6).
076900     IF DEC-DECISION = "ALLOW"
077000         ADD 1 TO WK-N-TOT-ALLOWED
077100     ELSE
077200         IF NOT WK-C-RECORD-REJECTED
077300             ADD 1 TO WK-N-TOT-DENIED
077400         END-IF
077500     END-IF.
077600     WRITE DEC-RECORD.
077700 D000-WRITE-DECISION-EX.
077800     EXIT.
077900*-----------------------------------------------------------------
078000 D100-WRITE-REPORT-LINE.
078100*-----------------------------------------------------------------
078200     MOVE AREQ-ID               TO PD-REQ-ID.
078300     MOVE AREQ-DATA-TYPE(1:17)  TO PD-DATA-TYPE.
078400     MOVE DEC-DECISION          TO PD-DECISION.
078500     MOVE LK-VRULE-POLICY-MATCHED TO PD-MATCHED-RULE.
078600     MOVE LK-VORGF-CONFIDENCE   TO PD-CONFIDENCE.
078700     MOVE LK-VORGF-RISK-LEVEL   TO PD-RISK-LEVEL.
078800     MOVE LK-VORGF-REASONS(1)   TO PD-REASON.
078900     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-DETAIL.
079000 D100-WRITE-REPORT-LINE-EX.
079100     EXIT.
079200*-----------------------------------------------------------------
079300 E000-PRINT-CONTROL-TOTALS.
079400*-----------------------------------------------------------------
079500     MOVE "REQUESTS READ" TO PT-LABEL.
079600     MOVE WK-N-TOT-READ TO PT-COUNT.
079700     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
079800     MOVE "ALLOWED" TO PT-LABEL.
079900     MOVE WK-N-TOT-ALLOWED TO PT-COUNT.
080000     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
080100     MOVE "DENIED" TO PT-LABEL.
080200     MOVE WK-N-TOT-DENIED TO PT-COUNT.
080300     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
080400     MOVE "EMERGENCY OVERRIDES HONORED" TO PT-LABEL.
080500     MOVE WK-N-TOT-EMERGENCY TO PT-COUNT.
080600     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
080700     MOVE "SERVICE BYPASSES GRANTED" TO PT-LABEL.
080800     MOVE WK-N-TOT-BYPASS TO PT-COUNT.
080900     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
081000     MOVE "RULE MATCHES" TO PT-LABEL.
081100     MOVE WK-N-TOT-RULE-MATCH TO PT-COUNT.
081200     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
081300     MOVE "DEFAULT DENIALS" TO PT-LABEL.
081400     MOVE WK-N-TOT-DEFAULT-DENY TO PT-COUNT.
081500     WRITE WK-C-PRINT-LINE FROM WK-C-PRINT-TOTALS.
081600 E000-PRINT-CONTROL-TOTALS-EX.
081700     EXIT.
081800*-----------------------------------------------------------------
081900 Z000-CLOSE-FILES.
082000*-----------------------------------------------------------------
082100     CLOSE REQUESTS-FILE.
082200     CLOSE RULES-FILE.
082300     CLOSE SERVICES-FILE.
082400     CLOSE CONFIG-FILE.
082500     CLOSE INCIDENTS-FILE.
082600     CLOSE ONTOLOGY-FILE.
082700     CLOSE DECISIONS-FILE.
082800     CLOSE REPORT-FILE.
082900 Z000-CLOSE-FILES-EX.
083000     EXIT.
083100*
083200******************************************************************
083300*************** END OF PROGRAM SOURCE -  TAPBATCH ***************
083400******************************************************************
