000100* ACPONT.cpybk
000200*-----------------------------------------------------------*
000300* ONTOLOGY-CLASS REFERENCE RECORD - CLASS/PARENT/EQUIVALENT-*
000400* TERM TABLE FOR DATA-TYPE CLASSIFICATION.  LOADED WHOLE    *
000500* INTO ONT-TABLE (AT MOST 30 CLASSES) AND SEARCHED BY       *
000600* TAPVONTC.                                                 *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* TAP019 - SKN     - 02/02/2023 - ADDED THE SECOND PARENT AND
001200*                    THIRD TAG SLOT AT THE ONTOLOGY OWNER'S
001300*                    REQUEST.  REQ#AP-0189.
001400* AP0197 - TVK     - 10/08/2026 - OTAB-CLASS-COUNT WAS COMP-3,
001500*                    WHICH THIS SHOP RESERVES FOR SIGNED MONEY
001600*                    AMOUNTS.  CHANGED TO COMP LIKE EVERY OTHER
001700*                    OCCURRENCE COUNTER.  REQ#AP-0263.
001800*-----------------------------------------------------------*
001900 01  ONT-RECORD.
002000     05 ONT-CLASS                 PIC X(20).
002100     05 ONT-PARENT-1               PIC X(20).
002200     05 ONT-PARENT-2               PIC X(20).
002300     05 ONT-EQUIV-1                PIC X(20).
002400     05 ONT-EQUIV-2                PIC X(20).
002500     05 ONT-EQUIV-3                PIC X(20).
002600     05 ONT-TAG-1                  PIC X(12).
002700     05 ONT-TAG-2                  PIC X(12).
002800     05 ONT-TAG-3                  PIC X(12).
002900*-----------------------------------------------------------*
003000 01  ONT-TABLE-AREA.
003100     05 OTAB-CLASS-COUNT          PIC 9(03) COMP VALUE ZERO.
003200     05 OTAB-ENTRY OCCURS 30 TIMES
003300           INDEXED BY OTAB-IX.
003400        10 OTAB-CLASS             PIC X(20).
003500        10 OTAB-PARENT OCCURS 2 TIMES PIC X(20).
003600        10 OTAB-EQUIV  OCCURS 3 TIMES PIC X(20).
003700        10 OTAB-TAG    OCCURS 3 TIMES PIC X(12).
003800     05 FILLER                    PIC X(04).
