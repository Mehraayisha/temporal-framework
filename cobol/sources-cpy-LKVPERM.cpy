000100* LKVPERM.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVPERM" - THE U4 TEMPORAL-  *
000400* ROLE PERMISSION MAPPER.  GIVEN ONE ROLE, RETURNS THE      *
000500* DEDUPLICATED SET OF INHERITED PERMISSIONS.                *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAP004 - RDY    - 02/03/2022 - INITIAL VERSION.
001000*-----------------------------------------------------------*
001100 01  LK-VPERM-RECORD.
001200     05 LK-VPERM-INPUT.
001300        10 LK-VPERM-ROLE             PIC X(24).
001400     05 LK-VPERM-OUTPUT.
001500        10 LK-VPERM-PERM-COUNT       PIC 9(02).
001600        10 LK-VPERM-PERMS OCCURS 8 TIMES PIC X(30).
