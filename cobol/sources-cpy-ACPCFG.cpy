000100* ACPCFG.cpybk
000200*-----------------------------------------------------------*
000300* GLOBAL-CONFIG RECORD - SHOP-WIDE BUSINESS-HOURS, WEEKEND   *
000400* AND BYPASS-ROLE PARAMETERS.  EXACTLY ONE RECORD ON THE     *
000500* CONFIG FILE.  HELD AS A SINGLE WORKING-STORAGE COPY (NO    *
000600* TABLE NEEDED) AND READ BY TAPVENRC AND TAPVRULE.           *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* TAP017 - MCL     - 05/01/2023 - ADDED THE FOUR CFG-WINDOW-xxx
001200*                    ACCESS-PATTERN FIELDS.  REQ#AP-0177.
001300*-----------------------------------------------------------*
001400 01  CFG-RECORD.
001500     05 CFG-BH-START-HOUR         PIC 9(02).
001600     05 CFG-BH-END-HOUR           PIC 9(02).
001700     05 CFG-WKND-CRIT-ONLY        PIC X(01).
001800     05 CFG-WKND-START-HOUR       PIC 9(02).
001900     05 CFG-WKND-END-HOUR         PIC 9(02).
002000     05 CFG-BYPASS-ROLES.
002100        10 CFG-BYPASS-ENTRY OCCURS 5 TIMES PIC X(20).
002200     05 CFG-WINDOW-CRITICAL       PIC X(24).
002300     05 CFG-WINDOW-HIGH           PIC X(24).
002400     05 CFG-WINDOW-MEDIUM         PIC X(24).
002500     05 CFG-WINDOW-LOW            PIC X(24).
002600     05 FILLER                    PIC X(03).
002700*                                 PAD TO 208-BYTE BLOCK
