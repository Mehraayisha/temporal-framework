000100* LKVRULE.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVRULE" - THE U3 POLICY-    *
000400* ENGINE EVALUATOR.  RUNS THE EMERGENCY FAST PATH, SERVICE  *
000500* BYPASS, SCORED RULE MATCH, RISK CALCULATION AND DEFAULT-  *
000600* DENY REASONING FOR ONE ENRICHED REQUEST.                  *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP003 - RDY    - 28/02/2022 - INITIAL VERSION.
001100* TAP015 - MCL     - 09/11/2023 - ADDED LK-VRULE-WEEKEND-FLAG
001200*                    AND LK-VRULE-CFG-WKND-CRIT-ONLY SO THE
001300*                    DEFAULT-DENY REASONING DOES NOT NEED A
001400*                    SECOND CALL BACK TO TAPVENRC.
001500*-----------------------------------------------------------*
001600 01  LK-VRULE-RECORD.
001700     05 LK-VRULE-INPUT.
001800        10 LK-VRULE-DATA-TYPE        PIC X(20).
001900        10 LK-VRULE-DATA-SUBJECT     PIC X(20).
002000        10 LK-VRULE-DATA-SENDER      PIC X(20).
002100        10 LK-VRULE-DATA-RECIPIENT   PIC X(20).
002200        10 LK-VRULE-TRANS-PRINCIPLE  PIC X(24).
002300        10 LK-VRULE-SITUATION        PIC X(10).
002400        10 LK-VRULE-EMERGENCY-OVR    PIC X(01).
002500        10 LK-VRULE-TEMPORAL-ROLE    PIC X(24).
002600        10 LK-VRULE-DATA-FRESH-SECS  PIC 9(06).
002700        10 LK-VRULE-TIMESTAMP        PIC 9(14).
002800        10 LK-VRULE-WINDOW-START     PIC 9(14).
002900        10 LK-VRULE-WINDOW-END       PIC 9(14).
003000        10 LK-VRULE-BUSINESS-HOURS   PIC X(01).
003100        10 LK-VRULE-WEEKEND-FLAG     PIC X(01).
003200        10 LK-VRULE-CFG-WKND-CRIT-ONLY PIC X(01).
003300        10 LK-VRULE-BYPASS-ROLES OCCURS 5 TIMES PIC X(20).
003400     05 LK-VRULE-RULE-TABLE.
003500        10 LK-VRULE-RULE-COUNT       PIC 9(03) COMP-3.
003600        10 LK-VRULE-RULE OCCURS 50 TIMES
003700              INDEXED BY LK-VRULE-IX.
003800           15 LK-VRULE-R-ID              PIC X(12).
003900           15 LK-VRULE-R-ACTION          PIC X(05).
004000           15 LK-VRULE-R-DATA-TYPE       PIC X(20).
004100           15 LK-VRULE-R-DATA-SENDER     PIC X(20).
004200           15 LK-VRULE-R-DATA-RECIPIENT  PIC X(20).
004300           15 LK-VRULE-R-TRANS-PRINCIPLE PIC X(24).
004400           15 LK-VRULE-R-SITUATION       PIC X(10).
004500           15 LK-VRULE-R-REQ-EMERG-OVR   PIC X(01).
004600           15 LK-VRULE-R-WINDOW-START    PIC 9(14).
004700           15 LK-VRULE-R-WINDOW-END      PIC 9(14).
004800           15 LK-VRULE-R-TEMPORAL-ROLE   PIC X(24).
004900           15 LK-VRULE-R-MAX-FRESH-SECS  PIC 9(06).
005000           15 LK-VRULE-R-PRIORITY        PIC 9(03).
005100     05 LK-VRULE-OUTPUT.
005200        10 LK-VRULE-DECISION          PIC X(05).
005300        10 LK-VRULE-POLICY-MATCHED    PIC X(12).
005400        10 LK-VRULE-CONFIDENCE        PIC 9V99.
005500        10 LK-VRULE-RISK-LEVEL        PIC X(08).
005600        10 LK-VRULE-EXPIRES-AT        PIC 9(14).
005700        10 LK-VRULE-EMERGENCY-PATH    PIC X(01).
005800*                                     Y = EMERGENCY FASTPATH
005900*                                     TAKEN - DRIVER MUST CALL
006000*                                     TAPVPERM NEXT
006100        10 LK-VRULE-REASON-COUNT      PIC 9(02).
006200        10 LK-VRULE-REASONS OCCURS 6 TIMES PIC X(30).
