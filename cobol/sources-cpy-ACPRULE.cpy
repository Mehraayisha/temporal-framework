000100* ACPRULE.cpybk
000200*-----------------------------------------------------------*
000300* POLICY-RULE RECORD.  ONE RECORD PER RULE, READ FROM THE   *
000400* RULES FILE IN ORDER AND HELD IN THE RULE-TABLE BELOW FOR  *
000500* THE LIFE OF THE RUN (AT MOST 50 RULES).  "*" OR SPACE IN  *
000600* A RUL-xxx FIELD MEANS "UNCONSTRAINED / MATCHES ANYTHING". *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* TAP011 - SKN     - 19/08/2022 - ADDED RUL-PRIORITY FOR THE
001200*                    SCORED-MATCH TIE-BREAK WORK.  REQ#AP-0140.
001300* AP0194 - TVK     - 10/08/2026 - RTAB-RULE-COUNT WAS COMP-3,
001400*                    WHICH THIS SHOP RESERVES FOR SIGNED MONEY
001500*                    AMOUNTS.  CHANGED TO COMP LIKE EVERY OTHER
001600*                    OCCURRENCE COUNTER.  REQ#AP-0263.
001700*-----------------------------------------------------------*
001800 01  RULE-RECORD.
001900     05 RULE-ID                   PIC X(12).
002000     05 RULE-ACTION                PIC X(05).
002100*                                 ALLOW OR DENY
002200     05 RULE-DATA-TYPE            PIC X(20).
002300     05 RULE-DATA-SENDER          PIC X(20).
002400     05 RULE-DATA-RECIPIENT       PIC X(20).
002500     05 RULE-TRANS-PRINCIPLE      PIC X(24).
002600     05 RULE-SITUATION            PIC X(10).
002700     05 RULE-REQ-EMERG-OVR        PIC X(01).
002800     05 RULE-WINDOW-START         PIC 9(14).
002900     05 RULE-WINDOW-END           PIC 9(14).
003000     05 RULE-TEMPORAL-ROLE        PIC X(24).
003100     05 RULE-MAX-FRESH-SECS       PIC 9(06).
003200     05 RULE-PRIORITY             PIC 9(03).
003300     05 FILLER                    PIC X(02).
003400*                                 PAD TO 175-BYTE BLOCK
003500*-----------------------------------------------------------*
003600* RULE-TABLE - THE IN-MEMORY COPY OF THE WHOLE RULES FILE,  *
003700* LOADED ONCE BY TAPBATCH/TAPQDRV AT A100-LOAD-RULE-TABLE   *
003800* AND PASSED BY REFERENCE TO TAPVRULS AND TAPVRULE.         *
003900*-----------------------------------------------------------*
004000 01  RULE-TABLE-AREA.
004100     05 RTAB-RULE-COUNT           PIC 9(03) COMP VALUE ZERO.
004200     05 RTAB-ENTRY OCCURS 50 TIMES
004300           INDEXED BY RTAB-IX.
004400        10 RTAB-ID                PIC X(12).
004500        10 RTAB-ACTION            PIC X(05).
004600        10 RTAB-DATA-TYPE         PIC X(20).
004700        10 RTAB-DATA-SENDER       PIC X(20).
004800        10 RTAB-DATA-RECIPIENT    PIC X(20).
004900        10 RTAB-TRANS-PRINCIPLE   PIC X(24).
005000        10 RTAB-SITUATION         PIC X(10).
005100        10 RTAB-REQ-EMERG-OVR     PIC X(01).
005200        10 RTAB-WINDOW-START      PIC 9(14).
005300        10 RTAB-WINDOW-END        PIC 9(14).
005400        10 RTAB-TEMPORAL-ROLE     PIC X(24).
005500        10 RTAB-MAX-FRESH-SECS    PIC 9(06).
005600        10 RTAB-PRIORITY          PIC 9(03).
005700     05 FILLER                    PIC X(04).
