000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVORGF.
000400 AUTHOR.         R D YEO.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   07 MAR 1990.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE ORG-
001100*               CONTEXT CONFIDENCE/RISK ADJUSTMENTS AFTER A
001200*               DECISION HAS ALREADY BEEN MADE BY TAPVRULE.
001300*               MANAGER RELATIONSHIP, SAME-DEPARTMENT ACCESS,
001400*               SHARED-PROJECT CORRELATION AND ACTING-ROLE
001500*               EXPIRY ARE ALL HANDLED HERE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG    DEV     DATE        DESCRIPTION
002100* ------ ------- ----------  -------------------------------------
002200* AP0005 - RDY    - 07/03/1990 - INITIAL VERSION - MANAGER AND
002300*                   DEPARTMENT FACTORS ONLY.
002400* AP0012 - RDY    - 29/09/1990 - ADDED THE SHARED-PROJECT
002500*                   CORRELATION FACTOR.  REQ#AP-0012.
002600* AP0026 - TVK     - 19/11/1993 - ADDED THE ACTING-ROLE EXPIRY
002700*                   CHECK, INCLUDING THE FORCED DENY.
002800* AP0033 - SKN     - 08/08/1994 - RISK NUMERIC MAP AND CLAMP
002900*                   ADDED.  TRUNCATION IS TOWARD ZERO, PER THE
003000*                   REVIEW NOTE IN REQ#AP-0033 - A SINGLE FACTOR
003100*                   LEAVES THE MAPPED RISK LEVEL UNCHANGED.
003200* AP9804 - MCL     - 04/11/1998 - Y2K REVIEW - WINDOW-END AND
003300*                   TIMESTAMP COMPARISONS ARE FULL 14-DIGIT
003400*                   CCYYMMDDHHMMSS, CENTURY-SAFE.
003500* AP0049 - TVK     - 02/02/2001 - CONFIDENCE CEILING OF 1.00
003600*                   ENFORCED EXPLICITLY AFTER A ROUNDING REPORT.
003700* AP0137 - MCL     - 12/06/2021 - NO LOGIC CHANGE - RECOMPILED
003800*                   AFTER THE REASON-LIST WIDTH INCREASED TO 30.
003900* AP0141 - TVK     - 01/06/2026 - BROKE THE RISK-NAME SCAN OUT
004000*                   OF THE IN-LINE PERFORM SO THERE IS NO
004100*                   END-PERFORM IN THIS PROGRAM, SAME STANDARDS
004200*                   REVIEW AS TAPBATCH AP0190.
004300* AP0192 - TVK     - 10/08/2026 - MANAGER/DEPARTMENT/SHARED-
004400*                   PROJECT BOOSTS WERE BEING DROPPED WHENEVER
004500*                   THE ACTING-ROLE WINDOW HAD EXPIRED, EVEN
004600*                   THOUGH THOSE THREE FACTORS ARE INDEPENDENT
004700*                   OF THE ACTING-ROLE CHECK.  C000-APPLY-
004800*                   CONFIDENCE-BOOST NOW RUNS UNCONDITIONALLY;
004900*                   ONLY C100-APPLY-RISK-ADJUSTMENT STAYS
005000*                   GATED ON THE EXPIRY TEST.  REQ#AP-0261.
005100*-----------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                      ON  STATUS IS WK-C-ORGF-TRACE
006100                      OFF STATUS IS WK-C-ORGF-NOTRACE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
006500*
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000*
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                         PIC X(24) VALUE
007400     "** PROGRAM TAPVORGF  **".
007500*
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-EXPIRED-SW            PIC X(01) VALUE "N".
007800         88  WK-C-ACTING-ROLE-EXPIRED          VALUE "Y".
007900*
008000*    WHOLE-SWITCH-GROUP VIEW, FOR CLEARING ALL OF THIS PROGRAM'S
008100*    INDICATOR BYTES IN ONE MOVE AT THE TOP OF EACH CALL.
008200 01  WK-C-WORK-AREA-VALUES REDEFINES WK-C-WORK-AREA.
008300     05  FILLER                     PIC X(01).
008400*
008500 01  WK-N-ADJUST-FACTORS.
008600     05  WK-N-BOOST                 PIC S9(01)V99 COMP-3
008700                                     VALUE ZERO.
008800     05  WK-N-RISK-ADJUST           PIC S9(01)V99 COMP-3
008900                                     VALUE ZERO.
009000*
009100*    RAW-BYTE VIEW OF THE TWO PACKED ADJUSTMENT FACTORS, GROUPED
009200*    SO A TRACE DUMP (UPSI-0 ON) CAN DISPLAY BOTH IN ONE FIELD.
009300 01  WK-N-ADJUST-FACTORS-VALUES REDEFINES WK-N-ADJUST-FACTORS.
009400     05  FILLER                     PIC X(04).
009500*
009600 01  WK-N-RISK-ADJUST-X2            PIC S9(02)V9 COMP-3.
009700 01  WK-N-RISK-ADJUST-TRUNC         PIC S9(02)   COMP.
009800*
009900*    NUMERIC RISK-LEVEL MAP - A LITERAL TABLE, REDEFINED, AS
010000*    TAPVRULE DOES FOR ITS KEYWORD LIST.
010100 01  WK-C-RISK-NAME-LIST            PIC X(32) VALUE
010200     "low     medium  high    critical".
010300 01  WK-C-RISK-NAME-TABLE REDEFINES WK-C-RISK-NAME-LIST.
010400     05  WK-C-RISK-NAME OCCURS 4 TIMES PIC X(08).
010500 01  WK-N-RISK-NUMERIC              PIC S9(02) COMP.
010600 01  WK-N-RISK-IX                   PIC S9(02) COMP.
010700*
010800 EJECT
010900 LINKAGE SECTION.
011000*****************
011100     COPY LKVORGF.
011200*
011300 EJECT
011400****************************************
011500 PROCEDURE DIVISION USING LK-VORGF-RECORD.
011600****************************************
011700 MAIN-MODULE.
011800     MOVE ZERO TO WK-N-BOOST WK-N-RISK-ADJUST.
011900     MOVE "N"  TO WK-C-WORK-AREA-VALUES.
012000*
012100     PERFORM B000-MANAGER-FACTOR
012200        THRU B000-MANAGER-FACTOR-EX.
012300     PERFORM B100-DEPARTMENT-FACTOR
012400        THRU B100-DEPARTMENT-FACTOR-EX.
012500     PERFORM B200-SHARED-PROJECT-FACTOR
012600        THRU B200-SHARED-PROJECT-FACTOR-EX.
012700     PERFORM B300-ACTING-ROLE-FACTOR
012800        THRU B300-ACTING-ROLE-FACTOR-EX.
012900*
013000     PERFORM C000-APPLY-CONFIDENCE-BOOST
013100        THRU C000-APPLY-CONFIDENCE-BOOST-EX.
013200     IF NOT WK-C-ACTING-ROLE-EXPIRED
013300         PERFORM C100-APPLY-RISK-ADJUSTMENT
013400            THRU C100-APPLY-RISK-ADJUSTMENT-EX
013500     END-IF.
013600     GOBACK.
013700*
013800*-----------------------------------------------------------------
013900 B000-MANAGER-FACTOR.
014000*-----------------------------------------------------------------
014100     IF LK-VORGF-TEMPORAL-ROLE = "manager                "
014200         ADD .15 TO WK-N-BOOST
014300         SUBTRACT .20 FROM WK-N-RISK-ADJUST
014400         IF LK-VORGF-REASON-COUNT < 6
014500             ADD 1 TO LK-VORGF-REASON-COUNT
014600             MOVE "Manager access to subordinate data"
014700                  TO LK-VORGF-REASONS(LK-VORGF-REASON-COUNT)
014800         END-IF
014900     END-IF.
015000 B000-MANAGER-FACTOR-EX.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 B100-DEPARTMENT-FACTOR.
015400*-----------------------------------------------------------------
015500     IF LK-VORGF-DATA-DOMAIN NOT = SPACES
015600         ADD .10 TO WK-N-BOOST
015700         SUBTRACT .15 FROM WK-N-RISK-ADJUST
015800         IF LK-VORGF-REASON-COUNT < 6
015900             ADD 1 TO LK-VORGF-REASON-COUNT
016000             MOVE "Same department access"
016100                  TO LK-VORGF-REASONS(LK-VORGF-REASON-COUNT)
016200         END-IF
016300     END-IF.
016400 B100-DEPARTMENT-FACTOR-EX.
016500     EXIT.
016600*-----------------------------------------------------------------
016700 B200-SHARED-PROJECT-FACTOR.
016800*-----------------------------------------------------------------
016900     IF LK-VORGF-EVENT-CORREL (1:5) = "proj_"
017000         ADD .08 TO WK-N-BOOST
017100         SUBTRACT .10 FROM WK-N-RISK-ADJUST
017200         IF LK-VORGF-REASON-COUNT < 6
017300             ADD 1 TO LK-VORGF-REASON-COUNT
017400             MOVE "Shared project access"
017500                  TO LK-VORGF-REASONS(LK-VORGF-REASON-COUNT)
017600         END-IF
017700     END-IF.
017800 B200-SHARED-PROJECT-FACTOR-EX.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 B300-ACTING-ROLE-FACTOR.
018200*-----------------------------------------------------------------
018300     IF LK-VORGF-TEMPORAL-ROLE (1:7) = "acting_"
018400         IF LK-VORGF-WINDOW-END NOT = ZERO
018500               AND LK-VORGF-WINDOW-END < LK-VORGF-TIMESTAMP
018600             MOVE "Y"    TO WK-C-EXPIRED-SW
018700             MOVE "DENY" TO LK-VORGF-DECISION
018800             MOVE "high" TO LK-VORGF-RISK-LEVEL
018900             IF LK-VORGF-REASON-COUNT < 6
019000                 ADD 1 TO LK-VORGF-REASON-COUNT
019100                 MOVE "Acting role expired"
019200                      TO LK-VORGF-REASONS(LK-VORGF-REASON-COUNT)
019300             END-IF
019400         ELSE
019500             MOVE LK-VORGF-WINDOW-END TO LK-VORGF-EXPIRES-AT
019600             IF LK-VORGF-REASON-COUNT < 6
019700                 ADD 1 TO LK-VORGF-REASON-COUNT
019800                 MOVE "Temporary acting role"
019900                      TO LK-VORGF-REASONS(LK-VORGF-REASON-COUNT)
020000             END-IF
020100         END-IF
020200     END-IF.
020300 B300-ACTING-ROLE-FACTOR-EX.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 C000-APPLY-CONFIDENCE-BOOST.
020700*-----------------------------------------------------------------
020800     ADD WK-N-BOOST TO LK-VORGF-CONFIDENCE.
020900     IF LK-VORGF-CONFIDENCE > 1.00
021000         MOVE 1.00 TO LK-VORGF-CONFIDENCE.
021100 C000-APPLY-CONFIDENCE-BOOST-EX.
021200     EXIT.
021300*-----------------------------------------------------------------
021400 C100-APPLY-RISK-ADJUSTMENT.
021500*-----------------------------------------------------------------
021600     IF WK-N-RISK-ADJUST = ZERO
021700         GO TO C100-APPLY-RISK-ADJUSTMENT-EX.
021800*
021900     PERFORM C110-SCAN-ONE-RISK-NAME
022000        VARYING WK-N-RISK-IX FROM 1 BY 1
022100        UNTIL WK-N-RISK-IX > 4
022200           OR LK-VORGF-RISK-LEVEL = WK-C-RISK-NAME(WK-N-RISK-IX).
022300     MOVE WK-N-RISK-IX TO WK-N-RISK-NUMERIC.
022400*
022500*    TRUNCATE-TOWARD-ZERO BY COMPUTE ... ROUNDED IS NOT
022600*    TRUNCATION, SO A PLAIN COMPUTE (NO ROUNDED) IS USED - THE
022700*    RECEIVING FIELD HAS NO DECIMAL PLACES, WHICH DISCARDS THE
022800*    FRACTION TOWARD ZERO, MATCHING THE SOURCE SEMANTICS.
022900     COMPUTE WK-N-RISK-ADJUST-X2 = WK-N-RISK-ADJUST * 2.
023000     COMPUTE WK-N-RISK-ADJUST-TRUNC = WK-N-RISK-ADJUST-X2.
023100     COMPUTE WK-N-RISK-NUMERIC =
023200           WK-N-RISK-NUMERIC + WK-N-RISK-ADJUST-TRUNC.
023300*
023400     IF WK-N-RISK-NUMERIC < 1
023500         MOVE 1 TO WK-N-RISK-NUMERIC.
023600     IF WK-N-RISK-NUMERIC > 4
023700         MOVE 4 TO WK-N-RISK-NUMERIC.
023800*
023900     MOVE WK-C-RISK-NAME(WK-N-RISK-NUMERIC) TO LK-VORGF-RISK-LEVEL.
024000 C100-APPLY-RISK-ADJUSTMENT-EX.
024100     EXIT.
024200*-----------------------------------------------------------------
024300 C110-SCAN-ONE-RISK-NAME.                                           AP0141
024400*-----------------------------------------------------------------
024500*    NO BODY NEEDED - THE UNTIL CONDITION DOES ALL THE WORK OF
024600*    LOCATING THE RISK-LEVEL NAME IN THE TABLE.
024700     CONTINUE.
024800 C110-SCAN-ONE-RISK-NAME-EX.                                        AP0141
024900     EXIT.
025000*
025100******************************************************************
025200*************** END OF PROGRAM SOURCE -  TAPVORGF ***************
025300******************************************************************
