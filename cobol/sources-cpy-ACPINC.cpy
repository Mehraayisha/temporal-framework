000100* ACPINC.cpybk
000200*-----------------------------------------------------------*
000300* INCIDENT REFERENCE RECORD - OPEN-INCIDENT ROSTER, ONE     *
000400* ENTRY PER ACTIVE INCIDENT.  LOADED WHOLE INTO INC-TABLE   *
000500* (AT MOST 20) AND SEARCHED BY SERVICE NAME / STATUS        *
000600* "INVESTIGATING" IN TAPVENRC.                              *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* AP0196 - TVK     - 10/08/2026 - ITAB-INC-COUNT WAS COMP-3,
001200*                    WHICH THIS SHOP RESERVES FOR SIGNED MONEY
001300*                    AMOUNTS.  CHANGED TO COMP LIKE EVERY OTHER
001400*                    OCCURRENCE COUNTER.  REQ#AP-0263.
001500*-----------------------------------------------------------*
001600 01  INC-RECORD.
001700     05 INC-ID                    PIC X(12).
001800     05 INC-SERVICE                PIC X(16).
001900     05 INC-STATUS                PIC X(14).
002000*                                 "INVESTIGATING" COUNTS ACTIVE
002100     05 INC-TEMPORAL-ROLE         PIC X(24).
002200*                                 BLANK DEFAULTS TO
002300*                                 INCIDENT_RESPONDER
002400*-----------------------------------------------------------*
002500 01  INC-TABLE-AREA.
002600     05 ITAB-INC-COUNT            PIC 9(03) COMP VALUE ZERO.
002700     05 ITAB-ENTRY OCCURS 20 TIMES
002800           INDEXED BY ITAB-IX.
002900        10 ITAB-ID                PIC X(12).
003000        10 ITAB-SERVICE           PIC X(16).
003100        10 ITAB-STATUS            PIC X(14).
003200        10 ITAB-TEMPORAL-ROLE     PIC X(24).
003300     05 FILLER                    PIC X(04).
