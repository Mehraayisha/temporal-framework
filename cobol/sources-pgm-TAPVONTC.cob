000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TAPVONTC.
000400 AUTHOR.         S K NG.
000500 INSTALLATION.   TREASURY SYSTEMS - CONTEXTUAL ACCESS POLICY.
000600 DATE-WRITTEN.   15 MAR 1990.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE DATA-
001100*               TYPE STRING AGAINST THE ONTOLOGY CLASS TABLE.
001200*               RESOLVES CANDIDATE CLASSES (EXACT NAME, NAME
001300*               IGNORING CASE, EQUIVALENT TERM), COMPUTES THE
001400*               CYCLE-SAFE ANCESTOR CLOSURE OF THE CANDIDATES,
001500*               COLLECTS THEIR TAGS, AND FALLS BACK TO A
001600*               SUBSTRING SEARCH WHEN NOTHING MATCHES.  OUTPUT
001700*               LISTS ARE SORTED ASCENDING WITH DUPLICATES
001800*               REMOVED.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TAG    DEV     DATE        DESCRIPTION
002400* ------ ------- ----------  -------------------------------------
002500* AP0007 - SKN     - 15/03/1990 - INITIAL VERSION - EXACT AND
002600*                   EQUIVALENT MATCH, NO ANCESTOR CLOSURE.
002700* AP0016 - SKN     - 21/12/1990 - ADDED THE ANCESTOR-CLOSURE
002800*                   WALK, WRITTEN ITERATIVELY (QUEUE-POSITION
002900*                   POINTER INTO THE CLOSURE TABLE ITSELF) SO
003000*                   IT IS CYCLE-SAFE WITHOUT RECURSIVE CALLS.
003100* AP0025 - TVK     - 02/10/1992 - ADDED CASE-INSENSITIVE NAME
003200*                   MATCH USING INSPECT CONVERTING - NO
003300*                   INTRINSIC FUNCTIONS ON THIS COMPILER.
003400* AP0034 - SKN     - 21/09/1994 - ADDED THE SUBSTRING FALLBACK
003500*                   PASS FOR WHEN NOTHING MATCHES DIRECTLY.
003600* AP9806 - MCL     - 04/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
003700*                   THIS ROUTINE, NO CHANGE REQUIRED.
003800* AP0053 - TVK     - 14/11/2002 - BUBBLE SORT ADDED SO OUTPUT
003900*                   CLASS AND TAG LISTS COME BACK IN ASCENDING
004000*                   ORDER, AS AUDIT ASKED FOR IN REQ#AP-0053.
004100* AP0071 - MCL     - 19/03/2007 - RECOMPILED, NO LOGIC CHANGE.
004200* AP0149 - SKN     - 02/02/2023 - CLARIFIED THAT A BLANK DATA
004300*                   TYPE RETURNS EMPTY LISTS RATHER THAN
004400*                   MATCHING EVERY CLASS BY THE SUBSTRING RULE.
004500* AP0158 - TVK     - 29/05/2026 - BROKE OUT EVERY IN-LINE
004600*                   PERFORM LOOP BODY (CANDIDATE SEARCH, SUBSTRING
004700*                   SCAN, ANCESTOR CLOSURE WALK, TAG COLLECTION,
004800*                   BUBBLE SORT) INTO ITS OWN PARAGRAPH TO DROP
004900*                   THE END-PERFORM USAGE, SAME STANDARDS REVIEW
005000*                   AS TAPBATCH AP0190.
005100* AP0199 - TVK     - 10/08/2026 - THE TAG LIST CAME BACK
005200*                   DEDUPED BUT NOT SORTED, UNLIKE THE CLASS
005300*                   LIST - AUDIT'S SORTED-UNIQUE REQUIREMENT
005400*                   APPLIES TO BOTH LISTS.  ADDED D100-SORT-TAGS,
005500*                   THE SAME BUBBLE SORT AS D000-SORT-CLOSURE,
005600*                   RUN OVER LK-VONTC-TAGS BEFORE E000 MOVES THE
005700*                   CLASSES TO OUTPUT.  REQ#AP-0264.
005800*-----------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-AS400.
006400 OBJECT-COMPUTER. IBM-AS400.
006500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006600                   UPSI-0 IS UPSI-SWITCH-0
006700                      ON  STATUS IS WK-C-ONTC-TRACE
006800                      OFF STATUS IS WK-C-ONTC-NOTRACE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    NO FILES - THIS IS A CALLED, TABLE-DRIVEN ROUTINE.
007200*
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700*
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                         PIC X(24) VALUE
008100     "** PROGRAM TAPVONTC  **".
008200*
008300 01  WK-C-WORK-AREA.
008400     05  WK-C-FOUND-SW              PIC X(01) VALUE "N".
008500         88  WK-C-ALREADY-IN-TABLE            VALUE "Y".
008600     05  WK-C-SWAPPED-SW            PIC X(01) VALUE "N".
008700         88  WK-C-A-SWAP-HAPPENED              VALUE "Y".
008800*
008900 01  WK-N-WORK-AREA.
009000     05  WK-N-ONT-IX                PIC S9(02) COMP.
009100     05  WK-N-PAR-IX                PIC S9(02) COMP.
009200     05  WK-N-TAG-IX                PIC S9(02) COMP.
009300     05  WK-N-SCAN-IX                PIC S9(02) COMP.
009400     05  WK-N-SORT-IX                PIC S9(02) COMP.
009500     05  WK-N-SORT-LIMIT             PIC S9(02) COMP.
009600     05  WK-N-SUB-POS                PIC S9(02) COMP.
009700     05  WK-N-SUB-MAX                PIC S9(02) COMP.
009800*
009900 01  WK-N-CANDIDATE-COUNT           PIC S9(02) COMP VALUE ZERO.
010000 01  WK-C-CANDIDATE-TABLE.
010100     05  WK-C-CANDIDATE OCCURS 30 TIMES PIC X(20).
010200*
010300*    WHOLE-TABLE VIEW, FOR CLEARING BY MOVE SPACES BETWEEN CALLS -
010400*    SAME IDIOM AS TAPVPERM'S WK-C-ROLE-TABLE-VALUES.
010500 01  WK-C-CANDIDATE-TABLE-VALUES REDEFINES WK-C-CANDIDATE-TABLE.
010600     05  FILLER                     PIC X(600).
010700*
010800 01  WK-N-CLOSURE-COUNT             PIC S9(02) COMP VALUE ZERO.
010900 01  WK-N-QUEUE-POS                 PIC S9(02) COMP VALUE ZERO.
011000 01  WK-C-CLOSURE-TABLE.
011100     05  WK-C-CLOSURE OCCURS 30 TIMES PIC X(20).
011200*
011300 01  WK-C-CLOSURE-TABLE-VALUES REDEFINES WK-C-CLOSURE-TABLE.
011400     05  FILLER                     PIC X(600).
011500*
011600 01  WK-C-LOWER-INPUT               PIC X(20) VALUE SPACES.
011700*
011800*    CHARACTER-ARRAY VIEW OF THE LOWERCASED INPUT, USED BY THE
011900*    SUBSTRING SCAN WHEN STEPPING ONE POSITION AT A TIME.
012000 01  WK-C-LOWER-INPUT-CHARS REDEFINES WK-C-LOWER-INPUT.
012100     05  WK-C-LOWER-INPUT-CHAR OCCURS 20 TIMES PIC X(01).
012200*
012300 01  WK-C-LOWER-CLASS               PIC X(20) VALUE SPACES.
012400 01  WK-C-LOWER-EQUIV               PIC X(20) VALUE SPACES.
012500 01  WK-C-SCRATCH                   PIC X(20) VALUE SPACES.
012600 01  WK-C-TAG-SCRATCH               PIC X(12) VALUE SPACES.
012700*
012800 EJECT
012900 LINKAGE SECTION.
013000*****************
013100     COPY LKVONTC.
013200*
013300 EJECT
013400****************************************
013500 PROCEDURE DIVISION USING LK-VONTC-RECORD.
013600****************************************
013700 MAIN-MODULE.
013800     MOVE ZERO TO LK-VONTC-CLASS-COUNT LK-VONTC-TAG-COUNT.
013900     MOVE SPACES TO LK-VONTC-CLASSES(1) LK-VONTC-CLASSES(2)
014000           LK-VONTC-CLASSES(3) LK-VONTC-CLASSES(4)
014100           LK-VONTC-CLASSES(5) LK-VONTC-CLASSES(6).
014200     MOVE SPACES TO LK-VONTC-TAGS(1) LK-VONTC-TAGS(2)
014300           LK-VONTC-TAGS(3) LK-VONTC-TAGS(4)
014400           LK-VONTC-TAGS(5) LK-VONTC-TAGS(6).
014500     MOVE ZERO TO WK-N-CANDIDATE-COUNT WK-N-CLOSURE-COUNT.
014600     MOVE SPACES TO WK-C-CANDIDATE-TABLE-VALUES.
014700     MOVE SPACES TO WK-C-CLOSURE-TABLE-VALUES.
014800*
014900     IF LK-VONTC-DATA-TYPE NOT = SPACES
015000         PERFORM A000-FIND-CANDIDATES
015100            THRU A000-FIND-CANDIDATES-EX
015200         IF WK-N-CANDIDATE-COUNT = ZERO
015300             PERFORM A100-SUBSTRING-FALLBACK
015400                THRU A100-SUBSTRING-FALLBACK-EX
015500         END-IF
015600         IF WK-N-CANDIDATE-COUNT > ZERO
015700             PERFORM B000-BUILD-ANCESTOR-CLOSURE
015800                THRU B000-BUILD-ANCESTOR-CLOSURE-EX
015900             PERFORM C000-COLLECT-TAGS
016000                THRU C000-COLLECT-TAGS-EX
016100             PERFORM D000-SORT-CLOSURE
016200                THRU D000-SORT-CLOSURE-EX
016300             PERFORM D100-SORT-TAGS
016400                THRU D100-SORT-TAGS-EX
016500             PERFORM E000-MOVE-CLASSES-TO-OUTPUT
016600                THRU E000-MOVE-CLASSES-TO-OUTPUT-EX
016700         END-IF
016800     END-IF.
016900     GOBACK.
017000*
017100*-----------------------------------------------------------------
017200 A000-FIND-CANDIDATES.
017300*-----------------------------------------------------------------
017400     MOVE LK-VONTC-DATA-TYPE TO WK-C-LOWER-INPUT.
017500     INSPECT WK-C-LOWER-INPUT CONVERTING
017600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017700         TO "abcdefghijklmnopqrstuvwxyz".
017800*
017900     PERFORM A010-CHECK-ONE-CLASS-EXACT
018000        VARYING WK-N-ONT-IX FROM 1 BY 1
018100        UNTIL WK-N-ONT-IX > LK-VONTC-ONT-COUNT.
018200 A000-FIND-CANDIDATES-EX.
018300     EXIT.
018400*-----------------------------------------------------------------
018500 A010-CHECK-ONE-CLASS-EXACT.                                        AP0158
018600*-----------------------------------------------------------------
018700     MOVE "N" TO WK-C-FOUND-SW.
018800     IF LK-VONTC-CLASS(WK-N-ONT-IX) = LK-VONTC-DATA-TYPE
018900         MOVE "Y" TO WK-C-FOUND-SW
019000     END-IF.
019100     IF NOT WK-C-ALREADY-IN-TABLE
019200         MOVE LK-VONTC-CLASS(WK-N-ONT-IX) TO WK-C-LOWER-CLASS
019300         INSPECT WK-C-LOWER-CLASS CONVERTING
019400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019500             TO "abcdefghijklmnopqrstuvwxyz"
019600         IF WK-C-LOWER-CLASS = WK-C-LOWER-INPUT
019700             MOVE "Y" TO WK-C-FOUND-SW
019800         END-IF
019900     END-IF.
020000     IF NOT WK-C-ALREADY-IN-TABLE
020100         PERFORM A020-CHECK-ONE-EQUIV-EXACT
020200            VARYING WK-N-TAG-IX FROM 1 BY 1
020300            UNTIL WK-N-TAG-IX > 3 OR WK-C-ALREADY-IN-TABLE
020400     END-IF.
020500     IF WK-C-ALREADY-IN-TABLE
020600         ADD 1 TO WK-N-CANDIDATE-COUNT
020700         MOVE LK-VONTC-CLASS(WK-N-ONT-IX)
020800              TO WK-C-CANDIDATE(WK-N-CANDIDATE-COUNT)
020900     END-IF.
021000 A010-CHECK-ONE-CLASS-EXACT-EX.                                     AP0158
021100     EXIT.
021200*-----------------------------------------------------------------
021300 A020-CHECK-ONE-EQUIV-EXACT.                                        AP0158
021400*-----------------------------------------------------------------
021500     IF LK-VONTC-EQUIV(WK-N-ONT-IX, WK-N-TAG-IX) NOT = SPACES
021600           AND LK-VONTC-EQUIV(WK-N-ONT-IX, WK-N-TAG-IX)
021700              = LK-VONTC-DATA-TYPE
021800         MOVE "Y" TO WK-C-FOUND-SW
021900     END-IF.
022000 A020-CHECK-ONE-EQUIV-EXACT-EX.                                     AP0158
022100     EXIT.
022200*-----------------------------------------------------------------
022300 A100-SUBSTRING-FALLBACK.
022400*-----------------------------------------------------------------
022500     PERFORM A110-CHECK-ONE-CLASS-SUBSTR
022600        VARYING WK-N-ONT-IX FROM 1 BY 1
022700        UNTIL WK-N-ONT-IX > LK-VONTC-ONT-COUNT.
022800 A100-SUBSTRING-FALLBACK-EX.
022900     EXIT.
023000*-----------------------------------------------------------------
023100 A110-CHECK-ONE-CLASS-SUBSTR.                                       AP0158
023200*-----------------------------------------------------------------
023300     MOVE "N" TO WK-C-FOUND-SW.
023400     IF LK-VONTC-CLASS(WK-N-ONT-IX) NOT = SPACES
023500         MOVE LK-VONTC-CLASS(WK-N-ONT-IX) TO WK-C-SCRATCH
023600         PERFORM F000-SUBSTRING-OF-INPUT
023700            THRU F000-SUBSTRING-OF-INPUT-EX
023800         IF WK-C-ALREADY-IN-TABLE
023900             MOVE "Y" TO WK-C-FOUND-SW
024000         END-IF
024100     END-IF.
024200     IF NOT WK-C-ALREADY-IN-TABLE
024300         PERFORM A120-CHECK-ONE-EQUIV-SUBSTR
024400            VARYING WK-N-TAG-IX FROM 1 BY 1
024500            UNTIL WK-N-TAG-IX > 3 OR WK-C-ALREADY-IN-TABLE
024600     END-IF.
024700     IF WK-C-ALREADY-IN-TABLE
024800         ADD 1 TO WK-N-CANDIDATE-COUNT
024900         MOVE LK-VONTC-CLASS(WK-N-ONT-IX)
025000              TO WK-C-CANDIDATE(WK-N-CANDIDATE-COUNT)
025100     END-IF.
025200 A110-CHECK-ONE-CLASS-SUBSTR-EX.                                    AP0158
025300     EXIT.
025400*-----------------------------------------------------------------
025500 A120-CHECK-ONE-EQUIV-SUBSTR.                                       AP0158
025600*-----------------------------------------------------------------
025700     IF LK-VONTC-EQUIV(WK-N-ONT-IX, WK-N-TAG-IX) NOT = SPACES
025800         MOVE LK-VONTC-EQUIV(WK-N-ONT-IX, WK-N-TAG-IX)
025900              TO WK-C-SCRATCH
026000         PERFORM F000-SUBSTRING-OF-INPUT
026100            THRU F000-SUBSTRING-OF-INPUT-EX
026200         IF WK-C-ALREADY-IN-TABLE
026300             MOVE "Y" TO WK-C-FOUND-SW
026400         END-IF
026500     END-IF.
026600 A120-CHECK-ONE-EQUIV-SUBSTR-EX.                                    AP0158
026700     EXIT.
026800*-----------------------------------------------------------------
026900 F000-SUBSTRING-OF-INPUT.
027000*-----------------------------------------------------------------
027100*    SETS WK-C-FOUND-SW "Y" IF THE LOWERCASED WK-C-SCRATCH TERM
027200*    OCCURS ANYWHERE WITHIN THE LOWERCASED INPUT DATA TYPE.
027300     MOVE "N" TO WK-C-FOUND-SW.
027400     INSPECT WK-C-SCRATCH CONVERTING
027500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027600         TO "abcdefghijklmnopqrstuvwxyz".
027700*
027800*    PLAIN POSITION SCAN, AS IN TAPVRULE'S KEYWORD SEARCH - TRY
027900*    EVERY STARTING POSITION IN THE INPUT WHERE THE FIRST
028000*    CHARACTER OF THE TERM MATCHES, THEN CHECK HOW FAR THE
028100*    MATCH RUNS AT G000.
028200     PERFORM F010-CHECK-ONE-START-POS
028300        VARYING WK-N-SUB-POS FROM 1 BY 1
028400        UNTIL WK-N-SUB-POS > 20 OR WK-C-ALREADY-IN-TABLE.
028500 F000-SUBSTRING-OF-INPUT-EX.
028600     EXIT.
028700*-----------------------------------------------------------------
028800 F010-CHECK-ONE-START-POS.                                          AP0158
028900*-----------------------------------------------------------------
029000     IF WK-C-LOWER-INPUT-CHAR (WK-N-SUB-POS) = WK-C-SCRATCH(1:1)
029100           AND WK-C-SCRATCH NOT = SPACES
029200         COMPUTE WK-N-SUB-MAX = 20 - WK-N-SUB-POS + 1
029300         PERFORM G000-TRY-ALIGN-AT-POS
029400            THRU G000-TRY-ALIGN-AT-POS-EX
029500     END-IF.
029600 F010-CHECK-ONE-START-POS-EX.                                       AP0158
029700     EXIT.
029800*-----------------------------------------------------------------
029900 G000-TRY-ALIGN-AT-POS.
030000*-----------------------------------------------------------------
030100*    DOES WK-C-SCRATCH (TRIMMED OF TRAILING SPACES, UP TO THE
030200*    ROOM REMAINING FROM WK-N-SUB-POS) MATCH THE INPUT STARTING
030300*    AT WK-N-SUB-POS?  WE COMPARE THE LONGEST POSSIBLE LENGTH
030400*    AND ACCEPT IF THE TAIL OF BOTH SIDES IS BLANK-CONSISTENT.
030500     PERFORM G010-TRY-ONE-LENGTH
030600        VARYING WK-N-SCAN-IX FROM WK-N-SUB-MAX BY -1
030700        UNTIL WK-N-SCAN-IX < 1.
030800 G000-TRY-ALIGN-AT-POS-EX.
030900     EXIT.
031000*-----------------------------------------------------------------
031100 G010-TRY-ONE-LENGTH.                                               AP0158
031200*-----------------------------------------------------------------
031300     IF WK-C-SCRATCH(1 : WK-N-SCAN-IX)
031400           = WK-C-LOWER-INPUT(WK-N-SUB-POS : WK-N-SCAN-IX)
031500           AND (WK-N-SCAN-IX = 20
031600                 OR WK-C-SCRATCH(WK-N-SCAN-IX + 1 : 1)
031700                    = SPACE
031800                 OR WK-N-SCAN-IX + 1 > 20)
031900         MOVE "Y" TO WK-C-FOUND-SW
032000         MOVE 1 TO WK-N-SCAN-IX
032100     END-IF.
032200 G010-TRY-ONE-LENGTH-EX.                                            AP0158
032300     EXIT.
032400*-----------------------------------------------------------------
032500 B000-BUILD-ANCESTOR-CLOSURE.
032600*-----------------------------------------------------------------
032700     MOVE ZERO TO WK-N-CLOSURE-COUNT.
032800     PERFORM B010-SEED-ONE-CANDIDATE
032900        VARYING WK-N-SCAN-IX FROM 1 BY 1
033000        UNTIL WK-N-SCAN-IX > WK-N-CANDIDATE-COUNT.
033100*
033200     MOVE 1 TO WK-N-QUEUE-POS.
033300     PERFORM B020-PROCESS-ONE-QUEUE-ENTRY
033400        UNTIL WK-N-QUEUE-POS > WK-N-CLOSURE-COUNT.
033500 B000-BUILD-ANCESTOR-CLOSURE-EX.
033600     EXIT.
033700*-----------------------------------------------------------------
033800 B010-SEED-ONE-CANDIDATE.                                           AP0158
033900*-----------------------------------------------------------------
034000     MOVE WK-C-CANDIDATE(WK-N-SCAN-IX) TO WK-C-SCRATCH.
034100     PERFORM H000-ADD-CLOSURE-IF-NEW
034200        THRU H000-ADD-CLOSURE-IF-NEW-EX.
034300 B010-SEED-ONE-CANDIDATE-EX.                                        AP0158
034400     EXIT.
034500*-----------------------------------------------------------------
034600 B020-PROCESS-ONE-QUEUE-ENTRY.                                      AP0158
034700*-----------------------------------------------------------------
034800     PERFORM B030-SCAN-ONE-CLASS-FOR-PARENT
034900        VARYING WK-N-ONT-IX FROM 1 BY 1
035000        UNTIL WK-N-ONT-IX > LK-VONTC-ONT-COUNT.
035100     ADD 1 TO WK-N-QUEUE-POS.
035200 B020-PROCESS-ONE-QUEUE-ENTRY-EX.                                   AP0158
035300     EXIT.
035400*-----------------------------------------------------------------
035500 B030-SCAN-ONE-CLASS-FOR-PARENT.                                    AP0158
035600*-----------------------------------------------------------------
035700     IF LK-VONTC-CLASS(WK-N-ONT-IX) = WK-C-CLOSURE(WK-N-QUEUE-POS)
035800         PERFORM B040-CHECK-ONE-PARENT-SLOT
035900            VARYING WK-N-PAR-IX FROM 1 BY 1
036000            UNTIL WK-N-PAR-IX > 2
036100     END-IF.
036200 B030-SCAN-ONE-CLASS-FOR-PARENT-EX.                                 AP0158
036300     EXIT.
036400*-----------------------------------------------------------------
036500 B040-CHECK-ONE-PARENT-SLOT.                                        AP0158
036600*-----------------------------------------------------------------
036700     IF LK-VONTC-PARENT(WK-N-ONT-IX, WK-N-PAR-IX) NOT = SPACES
036800         MOVE LK-VONTC-PARENT(WK-N-ONT-IX, WK-N-PAR-IX)
036900              TO WK-C-SCRATCH
037000         PERFORM H000-ADD-CLOSURE-IF-NEW
037100            THRU H000-ADD-CLOSURE-IF-NEW-EX
037200     END-IF.
037300 B040-CHECK-ONE-PARENT-SLOT-EX.                                     AP0158
037400     EXIT.
037500*-----------------------------------------------------------------
037600 H000-ADD-CLOSURE-IF-NEW.
037700*-----------------------------------------------------------------
037800     MOVE "N" TO WK-C-FOUND-SW.
037900     PERFORM H010-CHECK-ONE-CLOSURE-SLOT
038000        VARYING WK-N-SUB-POS FROM 1 BY 1
038100        UNTIL WK-N-SUB-POS > WK-N-CLOSURE-COUNT
038200           OR WK-C-ALREADY-IN-TABLE.
038300     IF NOT WK-C-ALREADY-IN-TABLE AND WK-N-CLOSURE-COUNT < 30
038400         ADD 1 TO WK-N-CLOSURE-COUNT
038500         MOVE WK-C-SCRATCH TO WK-C-CLOSURE(WK-N-CLOSURE-COUNT)
038600     END-IF.
038700 H000-ADD-CLOSURE-IF-NEW-EX.
038800     EXIT.
038900*-----------------------------------------------------------------
039000 H010-CHECK-ONE-CLOSURE-SLOT.                                       AP0158
039100*-----------------------------------------------------------------
039200     IF WK-C-CLOSURE(WK-N-SUB-POS) = WK-C-SCRATCH
039300         MOVE "Y" TO WK-C-FOUND-SW
039400     END-IF.
039500 H010-CHECK-ONE-CLOSURE-SLOT-EX.                                    AP0158
039600     EXIT.
039700*-----------------------------------------------------------------
039800 C000-COLLECT-TAGS.
039900*-----------------------------------------------------------------
040000     PERFORM C010-SCAN-CLASSES-FOR-ONE-CANDIDATE
040100        VARYING WK-N-SCAN-IX FROM 1 BY 1
040200        UNTIL WK-N-SCAN-IX > WK-N-CANDIDATE-COUNT.
040300 C000-COLLECT-TAGS-EX.
040400     EXIT.
040500*-----------------------------------------------------------------
040600 C010-SCAN-CLASSES-FOR-ONE-CANDIDATE.                               AP0158
040700*-----------------------------------------------------------------
040800     PERFORM C020-CHECK-ONE-CLASS-FOR-TAGS
040900        VARYING WK-N-ONT-IX FROM 1 BY 1
041000        UNTIL WK-N-ONT-IX > LK-VONTC-ONT-COUNT.
041100 C010-SCAN-CLASSES-FOR-ONE-CANDIDATE-EX.                            AP0158
041200     EXIT.
041300*-----------------------------------------------------------------
041400 C020-CHECK-ONE-CLASS-FOR-TAGS.                                     AP0158
041500*-----------------------------------------------------------------
041600     IF LK-VONTC-CLASS(WK-N-ONT-IX) = WK-C-CANDIDATE(WK-N-SCAN-IX)
041700         PERFORM C030-CHECK-ONE-TAG-SLOT
041800            VARYING WK-N-TAG-IX FROM 1 BY 1
041900            UNTIL WK-N-TAG-IX > 3
042000     END-IF.
042100 C020-CHECK-ONE-CLASS-FOR-TAGS-EX.                                  AP0158
042200     EXIT.
042300*-----------------------------------------------------------------
042400 C030-CHECK-ONE-TAG-SLOT.                                           AP0158
042500*-----------------------------------------------------------------
042600     IF LK-VONTC-TAG(WK-N-ONT-IX, WK-N-TAG-IX) NOT = SPACES
042700         PERFORM J000-ADD-TAG-IF-NEW
042800            THRU J000-ADD-TAG-IF-NEW-EX
042900     END-IF.
043000 C030-CHECK-ONE-TAG-SLOT-EX.                                        AP0158
043100     EXIT.
043200*-----------------------------------------------------------------
043300 J000-ADD-TAG-IF-NEW.
043400*-----------------------------------------------------------------
043500     MOVE "N" TO WK-C-FOUND-SW.
043600     PERFORM J010-CHECK-ONE-TAG-OUT-SLOT
043700        VARYING WK-N-SUB-POS FROM 1 BY 1
043800        UNTIL WK-N-SUB-POS > LK-VONTC-TAG-COUNT
043900           OR WK-C-ALREADY-IN-TABLE.
044000     IF NOT WK-C-ALREADY-IN-TABLE AND LK-VONTC-TAG-COUNT < 6
044100         ADD 1 TO LK-VONTC-TAG-COUNT
044200         MOVE LK-VONTC-TAG(WK-N-ONT-IX, WK-N-TAG-IX)
044300              TO LK-VONTC-TAGS(LK-VONTC-TAG-COUNT)
044400     END-IF.
044500 J000-ADD-TAG-IF-NEW-EX.
044600     EXIT.
044700*-----------------------------------------------------------------
044800 J010-CHECK-ONE-TAG-OUT-SLOT.                                       AP0158
044900*-----------------------------------------------------------------
045000     IF LK-VONTC-TAGS(WK-N-SUB-POS)
045100           = LK-VONTC-TAG(WK-N-ONT-IX, WK-N-TAG-IX)
045200         MOVE "Y" TO WK-C-FOUND-SW
045300     END-IF.
045400 J010-CHECK-ONE-TAG-OUT-SLOT-EX.                                    AP0158
045500     EXIT.
045600*-----------------------------------------------------------------
045700 D000-SORT-CLOSURE.
045800*-----------------------------------------------------------------
045900*    PLAIN BUBBLE SORT - THE CLOSURE TABLE NEVER HOLDS MORE
046000*    THAN 30 ENTRIES, SO PERFORMANCE IS NOT A CONCERN.
046100     MOVE WK-N-CLOSURE-COUNT TO WK-N-SORT-LIMIT.
046200     PERFORM D010-DO-ONE-BUBBLE-PASS
046300        VARYING WK-N-SCAN-IX FROM 1 BY 1
046400        UNTIL WK-N-SCAN-IX >= WK-N-SORT-LIMIT.
046500 D000-SORT-CLOSURE-EX.
046600     EXIT.
046700*-----------------------------------------------------------------
046800 D010-DO-ONE-BUBBLE-PASS.                                           AP0158
046900*-----------------------------------------------------------------
047000     MOVE "N" TO WK-C-SWAPPED-SW.
047100     PERFORM D020-COMPARE-ONE-PAIR
047200        VARYING WK-N-SORT-IX FROM 1 BY 1
047300        UNTIL WK-N-SORT-IX > WK-N-SORT-LIMIT - WK-N-SCAN-IX.
047400     IF NOT WK-C-A-SWAP-HAPPENED
047500         MOVE WK-N-SORT-LIMIT TO WK-N-SCAN-IX
047600     END-IF.
047700 D010-DO-ONE-BUBBLE-PASS-EX.                                        AP0158
047800     EXIT.
047900*-----------------------------------------------------------------
048000 D020-COMPARE-ONE-PAIR.                                             AP0158
048100*-----------------------------------------------------------------
048200     IF WK-C-CLOSURE(WK-N-SORT-IX) > WK-C-CLOSURE(WK-N-SORT-IX + 1)
048300         MOVE WK-C-CLOSURE(WK-N-SORT-IX) TO WK-C-SCRATCH
048400         MOVE WK-C-CLOSURE(WK-N-SORT-IX + 1)
048500              TO WK-C-CLOSURE(WK-N-SORT-IX)
048600         MOVE WK-C-SCRATCH TO WK-C-CLOSURE(WK-N-SORT-IX + 1)
048700         MOVE "Y" TO WK-C-SWAPPED-SW
048800     END-IF.
048900 D020-COMPARE-ONE-PAIR-EX.                                          AP0158
049000     EXIT.
049100*-----------------------------------------------------------------
049200 D100-SORT-TAGS.                                                    AP0199
049300*-----------------------------------------------------------------
049400*    PLAIN BUBBLE SORT OVER THE OUTPUT TAG LIST, SAME IDIOM AS
049500*    D000-SORT-CLOSURE ABOVE - LK-VONTC-TAG-COUNT NEVER EXCEEDS 6.
049600     MOVE LK-VONTC-TAG-COUNT TO WK-N-SORT-LIMIT.
049700     PERFORM D110-DO-ONE-TAG-BUBBLE-PASS
049800        VARYING WK-N-SCAN-IX FROM 1 BY 1
049900        UNTIL WK-N-SCAN-IX >= WK-N-SORT-LIMIT.
050000 D100-SORT-TAGS-EX.                                                 AP0199
050100     EXIT.
050200*-----------------------------------------------------------------
050300 D110-DO-ONE-TAG-BUBBLE-PASS.                                       AP0199
050400*-----------------------------------------------------------------
050500     MOVE "N" TO WK-C-SWAPPED-SW.
050600     PERFORM D120-COMPARE-ONE-TAG-PAIR
050700        VARYING WK-N-SORT-IX FROM 1 BY 1
050800        UNTIL WK-N-SORT-IX > WK-N-SORT-LIMIT - WK-N-SCAN-IX.
050900     IF NOT WK-C-A-SWAP-HAPPENED
051000         MOVE WK-N-SORT-LIMIT TO WK-N-SCAN-IX
051100     END-IF.
051200 D110-DO-ONE-TAG-BUBBLE-PASS-EX.                                    AP0199
051300     EXIT.
051400*-----------------------------------------------------------------
051500 D120-COMPARE-ONE-TAG-PAIR.                                         AP0199
051600*-----------------------------------------------------------------
051700     IF LK-VONTC-TAGS(WK-N-SORT-IX) > LK-VONTC-TAGS(WK-N-SORT-IX + 1)
051800         MOVE LK-VONTC-TAGS(WK-N-SORT-IX) TO WK-C-TAG-SCRATCH
051900         MOVE LK-VONTC-TAGS(WK-N-SORT-IX + 1)
052000              TO LK-VONTC-TAGS(WK-N-SORT-IX)
052100         MOVE WK-C-TAG-SCRATCH TO LK-VONTC-TAGS(WK-N-SORT-IX + 1)
052200         MOVE "Y" TO WK-C-SWAPPED-SW
052300     END-IF.
052400 D120-COMPARE-ONE-TAG-PAIR-EX.                                      AP0199
052500     EXIT.
052600*-----------------------------------------------------------------
052700 E000-MOVE-CLASSES-TO-OUTPUT.
052800*-----------------------------------------------------------------
052900     MOVE ZERO TO LK-VONTC-CLASS-COUNT.
053000     PERFORM E010-MOVE-ONE-CLASS-TO-OUTPUT
053100        VARYING WK-N-SCAN-IX FROM 1 BY 1
053200        UNTIL WK-N-SCAN-IX > WK-N-CLOSURE-COUNT
053300           OR LK-VONTC-CLASS-COUNT >= 6.
053400 E000-MOVE-CLASSES-TO-OUTPUT-EX.
053500     EXIT.
053600*-----------------------------------------------------------------
053700 E010-MOVE-ONE-CLASS-TO-OUTPUT.                                     AP0158
053800*-----------------------------------------------------------------
053900     ADD 1 TO LK-VONTC-CLASS-COUNT.
054000     MOVE WK-C-CLOSURE(WK-N-SCAN-IX)
054100          TO LK-VONTC-CLASSES(LK-VONTC-CLASS-COUNT).
054200 E010-MOVE-ONE-CLASS-TO-OUTPUT-EX.                                  AP0158
054300     EXIT.
054400*
054500******************************************************************
054600*************** END OF PROGRAM SOURCE -  TAPVONTC ***************
054700******************************************************************
