000100* ACPSVC.cpybk
000200*-----------------------------------------------------------*
000300* SERVICE REFERENCE RECORD - LOOKUP TABLE FOR SERVICE       *
000400* CRITICALITY AND ESCALATION TIMING.  LOADED WHOLE INTO     *
000500* SVC-TABLE (AT MOST 20) AND SEARCHED SEQUENTIALLY BY       *
000600* TAPVENRC.                                                 *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP001 - RDY    - 14/02/2022 - INITIAL VERSION.
001100* AP0195 - TVK     - 10/08/2026 - STAB-SVC-COUNT WAS COMP-3,
001200*                    WHICH THIS SHOP RESERVES FOR SIGNED MONEY
001300*                    AMOUNTS.  CHANGED TO COMP LIKE EVERY OTHER
001400*                    OCCURRENCE COUNTER.  REQ#AP-0263.
001500*-----------------------------------------------------------*
001600 01  SVC-RECORD.
001700     05 SVC-NAME                  PIC X(16).
001800     05 SVC-TIMEZONE              PIC X(16).
001900     05 SVC-CRITICALITY           PIC X(08).
002000*                                 CRITICAL/HIGH/MEDIUM/LOW
002100     05 SVC-ESCALATION-MIN        PIC 9(03).
002200     05 FILLER                    PIC X(05).
002300*-----------------------------------------------------------*
002400 01  SVC-TABLE-AREA.
002500     05 STAB-SVC-COUNT            PIC 9(03) COMP VALUE ZERO.
002600     05 STAB-ENTRY OCCURS 20 TIMES
002700           INDEXED BY STAB-IX.
002800        10 STAB-NAME              PIC X(16).
002900        10 STAB-TIMEZONE          PIC X(16).
003000        10 STAB-CRITICALITY       PIC X(08).
003100        10 STAB-ESCALATION-MIN    PIC 9(03).
003200     05 FILLER                    PIC X(04).
