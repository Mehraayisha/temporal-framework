000100* LKVONTC.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE INTERFACE FOR CALL "TAPVONTC" - THE U7 ONTOLOGY   *
000400* CLASSIFIER.  RESOLVES A DATA-TYPE STRING AGAINST THE      *
000500* CLASS HIERARCHY AND RETURNS THE SORTED-UNIQUE ANCESTOR    *
000600* CLOSURE AND TAG SET.                                      *
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAP007 - RDY    - 15/03/2022 - INITIAL VERSION.
001100*-----------------------------------------------------------*
001200 01  LK-VONTC-RECORD.
001300     05 LK-VONTC-INPUT.
001400        10 LK-VONTC-DATA-TYPE        PIC X(20).
001500        10 LK-VONTC-ONT-TABLE.
001600           15 LK-VONTC-ONT-COUNT        PIC 9(03) COMP-3.
001700           15 LK-VONTC-ONT OCCURS 30 TIMES
001800                 INDEXED BY LK-VONTC-ONT-IX.
001900              20 LK-VONTC-CLASS            PIC X(20).
002000              20 LK-VONTC-PARENT OCCURS 2 TIMES PIC X(20).
002100              20 LK-VONTC-EQUIV  OCCURS 3 TIMES PIC X(20).
002200              20 LK-VONTC-TAG    OCCURS 3 TIMES PIC X(12).
002300     05 LK-VONTC-OUTPUT.
002400        10 LK-VONTC-CLASS-COUNT      PIC 9(02).
002500        10 LK-VONTC-CLASSES OCCURS 6 TIMES PIC X(20).
002600        10 LK-VONTC-TAG-COUNT        PIC 9(02).
002700        10 LK-VONTC-TAGS OCCURS 6 TIMES PIC X(12).
